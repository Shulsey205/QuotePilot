000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    QPBATCH.                                                  
000300 AUTHOR.        R S KOWALSKI.                                             
000400 INSTALLATION.  MERIDIAN INSTRUMENT SUPPLY - DP CENTER.                   
000500 DATE-WRITTEN.  03/15/94.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800******************************************************************        
000900* QPBATCH - QUOTEPILOT BATCH QUOTING DRIVER.                    *         
001000*                                                                *        
001100* READS THE DAILY QUOTE-REQUESTS FILE (TYPE 'P' PRICED-PART-    *         
001200* NUMBER REQUESTS AND TYPE 'N' FREE-TEXT REQUESTS), PRICES OR   *         
001300* INTERPRETS EACH REQUEST AGAINST THE COMPILED-IN QPSAH200S AND *         
001400* QPMAG OPTION CATALOGS AND KEYWORD-RULE TABLES, AND PRODUCES   *         
001500* THE QUOTE-DETAILS FILE, THE QUOTE-SUMMARY FILE, AND THE       *         
001600* PRINTED QUOTEPILOT QUOTE REPORT WITH CONTROL TOTALS.          *         
001700******************************************************************        
001800* CHANGE LOG                                                     *        
001900*                                                                *        
002000* 1994-03-15 RSK PR0001 ORIGINAL PROGRAM - QUOTEPILOT BATCH      *PR0001  
002100*                       DRIVER.                                  *PR0001  
002200* 1994-04-02 RSK PR0004 ADDED QPSAH200S CATALOG TABLE AND        *PR0004  
002300*                       PRICING LOGIC.                           *PR0004  
002400* 1994-04-19 RSK PR0007 ADDED QPMAG CATALOG TABLE AND PRICING    *PR0007  
002500*                       LOGIC.                                   *PR0007  
002600* 1994-05-30 THG PR0012 ADDED NL INTERPRETER FOR QPSAH200S       *PR0012  
002700*                       (KEYWORD RULE TABLE).                    *PR0012  
002800* 1994-06-14 THG PR0015 ADDED SPAN NUMERIC HINT OVERRIDE PER     *PR0015  
002900*                       SALES DESK REQUEST (SPAN OVER 400 PSI    *PR0015  
003000*                       FORCES HIGH SPAN).                       *PR0015  
003100* 1994-08-01 THG PR0021 ADDED NL INTERPRETER FOR THE LEGACY      *PR0021  
003200*                       QPMAG CODE SCHEME.                       *PR0021  
003300* 1994-08-22 THG PR0023 ADDED LINE-SIZE INFERENCE FROM INCH AND  *PR0023  
003400*                       DN DESIGNATIONS IN THE NL TEXT.          *PR0023  
003500* 1995-01-10 RSK PR0030 ADDED QUOTE REPORT PRINT PARAGRAPHS AND  *PR0030  
003600*                       CONTROL TOTALS.                          *PR0030  
003700* 1995-02-27 RSK PR0033 CORRECTED OPTIONAL-FEATURES ZERO-FILL    *PR0033  
003800*                       ON A ONE-DIGIT INPUT CODE.               *PR0033  
003900* 1996-05-09 MPL PR0048 WIDENED THE VALID-OPTIONS LIST BUILT     *PR0048  
004000*                       FOR REJECT MESSAGES SO IT NO LONGER      *PR0048  
004100*                       TRUNCATES ON LONG SEGMENT OPTION LISTS.  *PR0048  
004200* 1997-11-03 MPL PR0055 CORRECTED TIE-BREAK RULE ON THE LINE-    *PR0055  
004300*                       SIZE NEAREST-MATCH TABLE (TIES NOW GO    *PR0055  
004400*                       TO THE SMALLER SIZE, AS SALES INTENDED). *PR0055  
004500* 1998-09-14 DWK PR0061 YEAR 2000 REVIEW - RUN-DATE FIELDS ARE   *PR0061  
004600*                       2-DIGIT YEAR WITH NO CENTURY WINDOW.     *PR0061  
004700*                       REPORT HEADER DATE IS DISPLAY-ONLY AND   *PR0061  
004800*                       IS NEVER USED IN A CALCULATION OR A      *PR0061  
004900*                       COMPARISON. NO CODE CHANGE REQUIRED.     *PR0061  
005000*                       SIGNED OFF PER THE Y2K PROJECT PLAN.     *PR0061  
005100* 1999-01-22 DWK PR0063 CONFIRMED THE ABOVE FINDING ON THE       *PR0063  
005200*                       SECOND Y2K REVIEW PASS.                  *PR0063  
005300* 2001-02-27 THG PR0064 ADDED ERROR-SEGMENT AND ERROR-CODE TO    *PR0064  
005400*                       THE SUMMARY RECORD SO A REJECTED QUOTE   *PR0064  
005500*                       CARRIES THE SAME DETAIL THE REPORT       *PR0064  
005600*                       PRINTS.                                  *PR0064  
005700* 2003-06-19 MPL PR0118 WIDENED NL-DESCRIPTION ON QPREQREC FOR   *PR0118  
005800*                       LONGER FREE-TEXT DESCRIPTIONS COMING     *PR0118  
005900*                       OFF THE NEW WEB QUOTE FORM.              *PR0118  
006000* 2004-02-11 MPL PR0119 QPSAH200S MOUNTING-BRACKET CODES A/B AND *PR0119  
006100*                       QPMAG GROUNDING-HARDWARE CODE 03 WERE    *PR0119  
006200*                       MATCHING ON A SINGLE KEYWORD AND COULD   *PR0119  
006300*                       COLLIDE WITH AN UNRELATED SEGMENT (E.G.  *PR0119  
006400*                       WETTED-PARTS "316").  BOTH ARE NOW TWO-  *PR0119  
006500*                       TOKEN, IN-ORDER COMPOUND CHECKS (SEE     *PR0119  
006600*                       QPSR-COMPOUND-SW/QMGR-COMPOUND-SW AND    *PR0119  
006700*                       PARAGRAPHS 3535/3545).  ALSO DROPPED THE *PR0119  
006800*                       9-BYTE UNUSED FILLER ON QP-REQUEST-REC   *PR0119  
006900*                       SO QUOTEREQ MATCHES ITS DOCUMENTED       *PR0119  
007000*                       179-BYTE RECORD LENGTH.                  *PR0119  
007100******************************************************************        
007200                                                                          
007300 ENVIRONMENT DIVISION.                                                    
007400 CONFIGURATION SECTION.                                                   
007500 SOURCE-COMPUTER.  IBM-390.                                               
007600 OBJECT-COMPUTER.  IBM-390.                                               
007700 SPECIAL-NAMES.                                                           
007800     C01 IS TOP-OF-FORM                                                   
007900     CLASS QP-DIGIT-CLASS IS '0' THRU '9'                                 
008000     UPSI-0 ON  STATUS IS QP-UPSI-TEST-SW                                 
008100            OFF STATUS IS QP-UPSI-PROD-SW.                                
008200                                                                          
008300 INPUT-OUTPUT SECTION.                                                    
008400 FILE-CONTROL.                                                            
008500     SELECT QUOTEREQ ASSIGN TO UT-S-QUOTEREQ                              
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS QR-FILE-STATUS.                                   
008800                                                                          
008900     SELECT QUOTEDET ASSIGN TO UT-S-QUOTEDET                              
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS IS QD-FILE-STATUS.                                   
009200                                                                          
009300     SELECT QUOTESUM ASSIGN TO UT-S-QUOTESUM                              
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         FILE STATUS IS QS-FILE-STATUS.                                   
009600                                                                          
009700     SELECT QUOTERPT ASSIGN TO UT-S-QUOTERPT                              
009800         ORGANIZATION IS LINE SEQUENTIAL                                  
009900         FILE STATUS IS QX-FILE-STATUS.                                   
010000                                                                          
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300*    PR0119 MPL 2004-02-11 - RECORD LENGTH CORRECTED FROM 188 TO PR0119   
010400*    179; QP-REQUEST-REC CARRIED A 9-BYTE UNUSED FILLER.         PR0119   
010500 FD  QUOTEREQ                                                             
010600     RECORDING MODE IS F                                                  
010700     LABEL RECORDS ARE STANDARD                                           
010800     RECORD CONTAINS 179 CHARACTERS                                       
010900     DATA RECORD IS QP-REQUEST-REC.                                       
011000     COPY QPREQREC.                                                       
011100                                                                          
011200 FD  QUOTEDET                                                             
011300     RECORDING MODE IS F                                                  
011400     LABEL RECORDS ARE STANDARD                                           
011500     RECORD CONTAINS 100 CHARACTERS                                       
011600     DATA RECORD IS QP-DETAIL-REC.                                        
011700     COPY QPDETREC.                                                       
011800                                                                          
011900 FD  QUOTESUM                                                             
012000     RECORDING MODE IS F                                                  
012100     LABEL RECORDS ARE STANDARD                                           
012200     RECORD CONTAINS 225 CHARACTERS                                       
012300     DATA RECORD IS QP-SUMMARY-REC.                                       
012400     COPY QPSUMREC.                                                       
012500                                                                          
012600 FD  QUOTERPT                                                             
012700     RECORDING MODE IS F                                                  
012800     LABEL RECORDS ARE STANDARD                                           
012900     RECORD CONTAINS 132 CHARACTERS                                       
013000     DATA RECORD IS QP-PRINT-LINE.                                        
013100 01  QP-PRINT-LINE                 PIC X(132).                            
013200                                                                          
013300 WORKING-STORAGE SECTION.                                                 
013400                                                                          
013500******************************************************************        
013600* STANDALONE SCALARS - NOT PART OF ANY LARGER GROUP - ARE         *       
013700* DECLARED AT THE 77 LEVEL PER SHOP HABIT (SEE FILE STATUS        *       
013800* AND SUBSCRIPT ITEMS BELOW) RATHER THAN BURIED AS A 05           *       
013900* UNDER SOME CATCH-ALL 01 GROUP.                                  *       
014000******************************************************************        
014100 77  QR-FILE-STATUS              PIC X(02)  VALUE SPACES.                 
014200     88  QR-STATUS-OK                VALUE '00'.                          
014300 77  QD-FILE-STATUS              PIC X(02)  VALUE SPACES.                 
014400     88  QD-STATUS-OK                VALUE '00'.                          
014500 77  QS-FILE-STATUS              PIC X(02)  VALUE SPACES.                 
014600     88  QS-STATUS-OK                VALUE '00'.                          
014700 77  QX-FILE-STATUS              PIC X(02)  VALUE SPACES.                 
014800     88  QX-STATUS-OK                VALUE '00'.                          
014900 77  QP-SUBSCRIPT                PIC S9(4)  COMP VALUE ZERO.              
015000 77  QP-SUB2                     PIC S9(4)  COMP VALUE ZERO.              
015100 77  QP-SCAN-I                   PIC S9(3)  COMP VALUE ZERO.              
015200                                                                          
015300******************************************************************        
015400* PROGRAM SWITCHES.  (FILE STATUS CODES AND SUBSCRIPTS ARE        *       
015500* 77-LEVEL ITEMS ABOVE, PER SHOP HABIT.)                          *       
015600******************************************************************        
015700 01  QP-SWITCHES.                                                         
015800     05  QP-EOF-SW               PIC X(01)  VALUE 'N'.                    
015900         88  QP-EOF                  VALUE 'Y'.                           
016000     05  QP-ERROR-SW             PIC X(01)  VALUE 'N'.                    
016100         88  QP-VALIDATION-ERROR     VALUE 'Y'.                           
016200     05  QP-FOUND-SW             PIC X(01)  VALUE 'N'.                    
016300         88  QP-FOUND                VALUE 'Y'.                           
016400     05  QP-CASE-DONE-SW         PIC X(01)  VALUE 'N'.                    
016500         88  QP-CASE-DONE            VALUE 'Y'.                           
016600     05  QP-SCAN-FOUND-SW        PIC X(01)  VALUE 'N'.                    
016700         88  QP-SCAN-FOUND           VALUE 'Y'.                           
016800     05  QP-NUM-FOUND-SW         PIC X(01)  VALUE 'N'.                    
016900         88  QP-NUM-FOUND            VALUE 'Y'.                           
017000     05  QP-NUM-INRUN-SW         PIC X(01)  VALUE 'N'.                    
017100     05  QP-INCH-FOUND-SW        PIC X(01)  VALUE 'N'.                    
017200         88  QP-INCH-FOUND           VALUE 'Y'.                           
017300     05  FILLER                  PIC X(01)  VALUE SPACES.                 
017400                                                                          
017500******************************************************************        
017600* CONTROL TOTALS AND RUN-DATE / PAGE / LINE COUNTERS.            *        
017700******************************************************************        
017800 01  QP-CONTROL-TOTALS.                                                   
017900     05  QP-RECORDS-READ         PIC S9(7)   COMP    VALUE ZERO.          
018000     05  QP-QUOTES-PRICED        PIC S9(7)   COMP    VALUE ZERO.          
018100     05  QP-REQUESTS-REJECTED    PIC S9(7)   COMP    VALUE ZERO.          
018200     05  QP-TOTAL-QUOTED-VALUE   PIC S9(9)V99 COMP-3 VALUE ZERO.          
018300     05  QP-PAGE-NUMBER          PIC S9(4)   COMP    VALUE ZERO.          
018400     05  QP-LINE-COUNT           PIC S9(4)   COMP    VALUE ZERO.          
018500     05  FILLER                  PIC X(02)  VALUE SPACES.                 
018600                                                                          
018700 01  QP-RUN-DATE-FIELDS.                                                  
018800     05  QP-RUN-DATE.                                                     
018900         10  QP-RUN-DATE-YY      PIC 9(02).                               
019000         10  QP-RUN-DATE-MM      PIC 9(02).                               
019100         10  QP-RUN-DATE-DD      PIC 9(02).                               
019200     05  QP-RUN-DATE-NUM REDEFINES QP-RUN-DATE                            
019300                                 PIC 9(06).                               
019400     05  QP-RUN-TIME.                                                     
019500         10  QP-RUN-TIME-HH      PIC 9(02).                               
019600         10  QP-RUN-TIME-MM      PIC 9(02).                               
019700         10  QP-RUN-TIME-SS      PIC 9(02).                               
019800         10  QP-RUN-TIME-HS      PIC 9(02).                               
019900     05  QP-RUN-TIME-NUM REDEFINES QP-RUN-TIME                            
020000                                 PIC 9(08).                               
020100     05  FILLER                  PIC X(02)  VALUE SPACES.                 
020200                                                                          
020300******************************************************************        
020400* GENERAL WORK FIELDS SHARED BY THE PRICING AND NL PARAGRAPHS.   *        
020500******************************************************************        
020600 01  QP-WORK-FIELDS.                                                      
020700     05  QP-NORM-TEXT            PIC X(120) VALUE SPACES.                 
020800     05  QP-NORM-SRC             PIC X(120) VALUE SPACES.                 
020900     05  QP-NORM-OUT-LEN         PIC S9(3)  COMP VALUE ZERO.              
021000     05  QP-NORM-LASTSP-SW       PIC X(01)  VALUE 'Y'.                    
021100     05  QP-PART-NUMBER-WK       PIC X(40)  VALUE SPACES.                 
021200     05  QP-PIECE-TABLE.                                                  
021300         10  QP-PIECE            PIC X(04)  OCCURS 12 TIMES.              
021400     05  QP-PIECE-COUNT          PIC S9(3)  COMP VALUE ZERO.              
021500     05  QP-EXPECTED-PIECES      PIC S9(2)  COMP VALUE ZERO.              
021600     05  QP-SEG-GOT              PIC S9(3)  COMP VALUE ZERO.              
021700     05  QP-NUM-EDIT             PIC ----9.                               
021800     05  QP-ZF-DIGIT             PIC X(01)  VALUE SPACE.                  
021900     05  QP-STR-PTR              PIC S9(3)  COMP VALUE ZERO.              
022000     05  QP-STR-TEMP             PIC X(60)  VALUE SPACES.                 
022100     05  QP-VAL-MODEL-SW         PIC X(01)  VALUE SPACES.                 
022200     05  QP-VAL-SEG-INDEX        PIC 9(02)  VALUE ZERO.                   
022300     05  QP-VAL-CODE-IN          PIC X(04)  VALUE SPACES.                 
022400     05  QP-RULE-CONTEXT-SW      PIC X(01)  VALUE SPACES.                 
022500     05  QP-RULE-SEG             PIC S9(2)  COMP VALUE ZERO.              
022600     05  QPSAH-IDX               PIC S9(3)  COMP VALUE ZERO.              
022700     05  QPMAG-IDX               PIC S9(3)  COMP VALUE ZERO.              
022800     05  QP-BASE-PRICE           PIC S9(7)V99 COMP-3 VALUE ZERO.          
022900     05  QP-ADDERS-TOTAL         PIC S9(7)V99 COMP-3 VALUE ZERO.          
023000     05  QP-FINAL-PRICE          PIC S9(7)V99 COMP-3 VALUE ZERO.          
023100     05  QP-ERROR-SEGMENT        PIC X(24)  VALUE SPACES.                 
023200     05  QP-ERROR-CODE           PIC X(04)  VALUE SPACES.                 
023300     05  QP-ERROR-MESSAGE        PIC X(80)  VALUE SPACES.                 
023400     05  QP-VALID-CODES-LIST     PIC X(60)  VALUE SPACES.                 
023500     05  QP-VALID-CODES-TEMP     PIC X(60)  VALUE SPACES.                 
023600     05  QP-SEG-NAME-WK          PIC X(24)  VALUE SPACES.                 
023700     05  QP-DESC-WK              PIC X(50)  VALUE SPACES.                 
023800     05  QP-ADDER-WK             PIC S9(5)V99 VALUE ZERO.                 
023900     05  FILLER                  PIC X(04)  VALUE SPACES.                 
024000                                                                          
024100 01  QP-SCAN-FIELDS.                                                      
024200     05  QP-SCAN-TEXT            PIC X(120) VALUE SPACES.                 
024300     05  QP-SCAN-TEXT-LEN        PIC S9(3)  COMP VALUE ZERO.              
024400     05  QP-SCAN-KEY             PIC X(20)  VALUE SPACES.                 
024500     05  QP-SCAN-KEY-LEN         PIC S9(3)  COMP VALUE ZERO.              
024600     05  QP-SCAN-MAXPOS          PIC S9(3)  COMP VALUE ZERO.              
024700*    PR0119 MPL 2004-02-11 - COMPOUND-KEYWORD (TWO TOKEN, IN     PR0119   
024800*    ORDER) SUPPORT FOR 3535/3545.  QP-COMPOUND-POS-1 HOLDS THE  PR0119   
024900*    START COLUMN OF THE FIRST TOKEN'S MATCH; QP-COMPOUND-LEN-1  PR0119   
025000*    ITS LENGTH, SO THE SECOND TOKEN CAN BE REQUIRED TO START    PR0119   
025100*    AFTER THE FIRST TOKEN ENDS.                                 PR0119   
025200     05  QP-COMPOUND-POS-1       PIC S9(3)  COMP VALUE ZERO.     PR0119   
025300     05  QP-COMPOUND-LEN-1       PIC S9(3)  COMP VALUE ZERO.     PR0119   
025400     05  FILLER                  PIC X(02)  VALUE SPACES.                 
025500                                                                          
025600 01  QP-LEN-CALC-FIELDS.                                                  
025700     05  QP-LEN-FIELD            PIC X(20)  VALUE SPACES.                 
025800     05  QP-LEN-RESULT           PIC S9(3)  COMP VALUE ZERO.              
025900     05  QP-LEN-I                PIC S9(3)  COMP VALUE ZERO.              
026000     05  FILLER                  PIC X(03)  VALUE SPACES.                 
026100                                                                          
026200 01  QP-NUMERIC-HINT-FIELDS.                                              
026300     05  QP-NUM-MAX-VALUE        PIC S9(6)  COMP VALUE ZERO.              
026400     05  QP-NUM-CUR-VALUE        PIC S9(6)  COMP VALUE ZERO.              
026500     05  QP-NUM-ONE-DIGIT        PIC 9(01)       VALUE ZERO.              
026600     05  FILLER                  PIC X(03)  VALUE SPACES.                 
026700                                                                          
026800 01  QP-LINE-SIZE-FIELDS.                                                 
026900     05  QP-LSZ-TEXT             PIC X(120) VALUE SPACES.                 
027000     05  QP-DR-START             PIC S9(3)  COMP VALUE ZERO.              
027100     05  QP-DR-END               PIC S9(3)  COMP VALUE ZERO.              
027200     05  QP-VOLT-PEEK            PIC S9(3)  COMP VALUE ZERO.              
027300     05  QP-INCH-SIZE            PIC S9(3)V9 COMP-3 VALUE ZERO.           
027400     05  QP-INCH-DIFF            PIC S9(3)V9 COMP-3 VALUE ZERO.           
027500     05  QP-INCH-BEST-DIFF       PIC S9(3)V9 COMP-3 VALUE ZERO.           
027600     05  QP-SIZE-BEST-CODE       PIC X(02)  VALUE SPACES.                 
027700     05  FILLER                  PIC X(03)  VALUE SPACES.                 
027800                                                                          
027900******************************************************************        
028000* PRICED-SEGMENT WORK TABLE - HOLDS THE SEGMENT BREAKDOWN OF THE *        
028100* REQUEST CURRENTLY BEING PRICED, FOR THE DETAIL FILE AND THE    *        
028200* REPORT DETAIL LINES.                                           *        
028300******************************************************************        
028400 01  QP-PRICED-SEGMENTS.                                                  
028500     05  QP-SEG-COUNT-WK         PIC S9(2)  COMP VALUE ZERO.              
028600     05  QP-SEG-ENTRY OCCURS 12 TIMES.                                    
028700         10  QPS-SEG-INDEX       PIC 9(02).                               
028800         10  QPS-SEG-NAME        PIC X(24).                               
028900         10  QPS-OPTION-CODE     PIC X(04).                               
029000         10  QPS-DESCRIPTION     PIC X(50).                               
029100         10  QPS-ADDER           PIC S9(5)V99.                            
029200     05  FILLER                  PIC X(02)  VALUE SPACES.                 
029300                                                                          
029400******************************************************************        
029500* NL INTERPRETATION RESULT TABLES - ONE ENTRY PER SEGMENT OF THE *        
029600* MODEL, INDEXED DIRECTLY BY SEGMENT NUMBER.  QPR- IS THE        *        
029700* QPSAH200S RESULT (11 SEGMENTS), QMR- IS THE LEGACY QPMAG NL    *        
029800* RESULT (9 SEGMENTS, ITS OWN CODE SCHEME - NOT THE U2 CATALOG). *        
029900******************************************************************        
030000 01  QP-NL-RESULT-QPSAH.                                                  
030100     05  QP-QPSAH-RES OCCURS 11 TIMES.                                    
030200         10  QPR-CODE            PIC X(04).                               
030300         10  QPR-PRIORITY        PIC S9(3)  COMP.                         
030400         10  QPR-SOURCE          PIC X(08).                               
030500         10  QPR-REASON          PIC X(60).                               
030600     05  FILLER                  PIC X(02)  VALUE SPACES.                 
030700                                                                          
030800 01  QP-NL-RESULT-QPMAG.                                                  
030900     05  QP-QMR-RES OCCURS 9 TIMES.                                       
031000         10  QMR-CODE            PIC X(04).                               
031100         10  QMR-PRIORITY        PIC S9(3)  COMP.                         
031200         10  QMR-SOURCE          PIC X(08).                               
031300         10  QMR-REASON          PIC X(60).                               
031400     05  FILLER                  PIC X(02)  VALUE SPACES.                 
031500                                                                          
031600******************************************************************        
031700* QPSAH200S OPTION CATALOG - BASE PRICE $1,000.00, 11 SEGMENTS.  *        
031800* COMPILED IN AS A VALUE TABLE (MODEL, SEGMENT, CODE, ADDER) AND *        
031900* RE-DECLARED BELOW AS AN OCCURS TABLE FOR SEGMENT VALIDATION    *        
032000* AND PRICING.  NO EXTERNAL FILE OR COPYBOOK BACKS THIS TABLE.   *        
032100******************************************************************        
032200 01  QP-QPSAH-CATALOG-CONST.                                              
032300* ------------------------------------------------------------            
032400* SEG 01 - OUTPUT SIGNAL TYPE                                             
032500* CODE 'A' - HART 4-20 MA (ADDER +0.00)                                   
032600     05  FILLER.                                                          
032700         10  FILLER      PIC 9(02)     VALUE 01.                          
032800         10  FILLER      PIC X(24)                                        
032900             VALUE 'OUTPUT SIGNAL TYPE      '.                            
033000         10  FILLER      PIC X(04)     VALUE 'A   '.                      
033100         10  FILLER      PIC X(50)                                        
033200     VALUE 'HART 4-20 MA                                      '.          
033300         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
033400* CODE 'B' - FIELDBUS (ADDER +150.00)                                     
033500     05  FILLER.                                                          
033600         10  FILLER      PIC 9(02)     VALUE 01.                          
033700         10  FILLER      PIC X(24)                                        
033800             VALUE 'OUTPUT SIGNAL TYPE      '.                            
033900         10  FILLER      PIC X(04)     VALUE 'B   '.                      
034000         10  FILLER      PIC X(50)                                        
034100     VALUE 'FIELDBUS                                          '.          
034200         10  FILLER      PIC S9(5)V99  VALUE +150.00.                     
034300* CODE 'C' - PROFIBUS (ADDER +150.00)                                     
034400     05  FILLER.                                                          
034500         10  FILLER      PIC 9(02)     VALUE 01.                          
034600         10  FILLER      PIC X(24)                                        
034700             VALUE 'OUTPUT SIGNAL TYPE      '.                            
034800         10  FILLER      PIC X(04)     VALUE 'C   '.                      
034900         10  FILLER      PIC X(50)                                        
035000     VALUE 'PROFIBUS                                          '.          
035100         10  FILLER      PIC S9(5)V99  VALUE +150.00.                     
035200* ------------------------------------------------------------            
035300* SEG 02 - SPAN RANGE                                                     
035400* CODE 'M' - 0-400 INH2O (ADDER +0.00)                                    
035500     05  FILLER.                                                          
035600         10  FILLER      PIC 9(02)     VALUE 02.                          
035700         10  FILLER      PIC X(24)                                        
035800             VALUE 'SPAN RANGE              '.                            
035900         10  FILLER      PIC X(04)     VALUE 'M   '.                      
036000         10  FILLER      PIC X(50)                                        
036100     VALUE '0-400 INH2O                                       '.          
036200         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
036300* CODE 'H' - 400-1000 INH2O (ADDER +200.00)                               
036400     05  FILLER.                                                          
036500         10  FILLER      PIC 9(02)     VALUE 02.                          
036600         10  FILLER      PIC X(24)                                        
036700             VALUE 'SPAN RANGE              '.                            
036800         10  FILLER      PIC X(04)     VALUE 'H   '.                      
036900         10  FILLER      PIC X(50)                                        
037000     VALUE '400-1000 INH2O                                    '.          
037100         10  FILLER      PIC S9(5)V99  VALUE +200.00.                     
037200* ------------------------------------------------------------            
037300* SEG 03 - WETTED PARTS MATERIAL                                          
037400* CODE 'G' - 316 STAINLESS STEEL (ADDER +0.00)                            
037500     05  FILLER.                                                          
037600         10  FILLER      PIC 9(02)     VALUE 03.                          
037700         10  FILLER      PIC X(24)                                        
037800             VALUE 'WETTED PARTS MATERIAL   '.                            
037900         10  FILLER      PIC X(04)     VALUE 'G   '.                      
038000         10  FILLER      PIC X(50)                                        
038100     VALUE '316 STAINLESS STEEL                               '.          
038200         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
038300* CODE 'A' - HASTELLOY (ADDER +200.00)                                    
038400     05  FILLER.                                                          
038500         10  FILLER      PIC 9(02)     VALUE 03.                          
038600         10  FILLER      PIC X(24)                                        
038700             VALUE 'WETTED PARTS MATERIAL   '.                            
038800         10  FILLER      PIC X(04)     VALUE 'A   '.                      
038900         10  FILLER      PIC X(50)                                        
039000     VALUE 'HASTELLOY                                         '.          
039100         10  FILLER      PIC S9(5)V99  VALUE +200.00.                     
039200* CODE 'B' - COVER FLANGE MATERIAL (ADDER +50.00)                         
039300     05  FILLER.                                                          
039400         10  FILLER      PIC 9(02)     VALUE 03.                          
039500         10  FILLER      PIC X(24)                                        
039600             VALUE 'WETTED PARTS MATERIAL   '.                            
039700         10  FILLER      PIC X(04)     VALUE 'B   '.                      
039800         10  FILLER      PIC X(50)                                        
039900     VALUE 'COVER FLANGE MATERIAL                             '.          
040000         10  FILLER      PIC S9(5)V99  VALUE +50.00.                      
040100* CODE 'D' - TITANIUM (ADDER +300.00)                                     
040200     05  FILLER.                                                          
040300         10  FILLER      PIC 9(02)     VALUE 03.                          
040400         10  FILLER      PIC X(24)                                        
040500             VALUE 'WETTED PARTS MATERIAL   '.                            
040600         10  FILLER      PIC X(04)     VALUE 'D   '.                      
040700         10  FILLER      PIC X(50)                                        
040800     VALUE 'TITANIUM                                          '.          
040900         10  FILLER      PIC S9(5)V99  VALUE +300.00.                     
041000* ------------------------------------------------------------            
041100* SEG 04 - PROCESS CONNECTION                                             
041200* CODE '3' - 1/2 IN NPT FEMALE (ADDER +0.00)                              
041300     05  FILLER.                                                          
041400         10  FILLER      PIC 9(02)     VALUE 04.                          
041500         10  FILLER      PIC X(24)                                        
041600             VALUE 'PROCESS CONNECTION      '.                            
041700         10  FILLER      PIC X(04)     VALUE '3   '.                      
041800         10  FILLER      PIC X(50)                                        
041900     VALUE '1/2 IN NPT FEMALE                                 '.          
042000         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
042100* CODE '2' - 1/4 IN NPT FEMALE (ADDER +0.00)                              
042200     05  FILLER.                                                          
042300         10  FILLER      PIC 9(02)     VALUE 04.                          
042400         10  FILLER      PIC X(24)                                        
042500             VALUE 'PROCESS CONNECTION      '.                            
042600         10  FILLER      PIC X(04)     VALUE '2   '.                      
042700         10  FILLER      PIC X(50)                                        
042800     VALUE '1/4 IN NPT FEMALE                                 '.          
042900         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
043000* CODE '1' - NONE (ADDER +0.00)                                           
043100     05  FILLER.                                                          
043200         10  FILLER      PIC 9(02)     VALUE 04.                          
043300         10  FILLER      PIC X(24)                                        
043400             VALUE 'PROCESS CONNECTION      '.                            
043500         10  FILLER      PIC X(04)     VALUE '1   '.                      
043600         10  FILLER      PIC X(50)                                        
043700     VALUE 'NONE                                              '.          
043800         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
043900* ------------------------------------------------------------            
044000* SEG 05 - HOUSING MATERIAL                                               
044100* CODE 'C' - 316 STAINLESS STEEL (ADDER +0.00)                            
044200     05  FILLER.                                                          
044300         10  FILLER      PIC 9(02)     VALUE 05.                          
044400         10  FILLER      PIC X(24)                                        
044500             VALUE 'HOUSING MATERIAL        '.                            
044600         10  FILLER      PIC X(04)     VALUE 'C   '.                      
044700         10  FILLER      PIC X(50)                                        
044800     VALUE '316 STAINLESS STEEL                               '.          
044900         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
045000* CODE 'B' - COATED ALUMINUM (ADDER +100.00)                              
045100     05  FILLER.                                                          
045200         10  FILLER      PIC 9(02)     VALUE 05.                          
045300         10  FILLER      PIC X(24)                                        
045400             VALUE 'HOUSING MATERIAL        '.                            
045500         10  FILLER      PIC X(04)     VALUE 'B   '.                      
045600         10  FILLER      PIC X(50)                                        
045700     VALUE 'COATED ALUMINUM                                   '.          
045800         10  FILLER      PIC S9(5)V99  VALUE +100.00.                     
045900* CODE 'A' - CAST ALUMINUM (ADDER +0.00)                                  
046000     05  FILLER.                                                          
046100         10  FILLER      PIC 9(02)     VALUE 05.                          
046200         10  FILLER      PIC X(24)                                        
046300             VALUE 'HOUSING MATERIAL        '.                            
046400         10  FILLER      PIC X(04)     VALUE 'A   '.                      
046500         10  FILLER      PIC X(50)                                        
046600     VALUE 'CAST ALUMINUM                                     '.          
046700         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
046800* ------------------------------------------------------------            
046900* SEG 06 - INSTALLATION ORIENTATION                                       
047000* CODE '3' - UNIVERSAL FLANGE (ADDER +0.00)                               
047100     05  FILLER.                                                          
047200         10  FILLER      PIC 9(02)     VALUE 06.                          
047300         10  FILLER      PIC X(24)                                        
047400             VALUE 'INSTALLATION ORIENTATION'.                            
047500         10  FILLER      PIC X(04)     VALUE '3   '.                      
047600         10  FILLER      PIC X(50)                                        
047700     VALUE 'UNIVERSAL FLANGE                                  '.          
047800         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
047900* CODE '1' - HORIZONTAL (ADDER +0.00)                                     
048000     05  FILLER.                                                          
048100         10  FILLER      PIC 9(02)     VALUE 06.                          
048200         10  FILLER      PIC X(24)                                        
048300             VALUE 'INSTALLATION ORIENTATION'.                            
048400         10  FILLER      PIC X(04)     VALUE '1   '.                      
048500         10  FILLER      PIC X(50)                                        
048600     VALUE 'HORIZONTAL                                        '.          
048700         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
048800* CODE '2' - VERTICAL (ADDER +0.00)                                       
048900     05  FILLER.                                                          
049000         10  FILLER      PIC 9(02)     VALUE 06.                          
049100         10  FILLER      PIC X(24)                                        
049200             VALUE 'INSTALLATION ORIENTATION'.                            
049300         10  FILLER      PIC X(04)     VALUE '2   '.                      
049400         10  FILLER      PIC X(50)                                        
049500     VALUE 'VERTICAL                                          '.          
049600         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
049700* CODE '4' - VERT LEFT-SIDE HI PRESSURE (ADDER +50.00)                    
049800     05  FILLER.                                                          
049900         10  FILLER      PIC 9(02)     VALUE 06.                          
050000         10  FILLER      PIC X(24)                                        
050100             VALUE 'INSTALLATION ORIENTATION'.                            
050200         10  FILLER      PIC X(04)     VALUE '4   '.                      
050300         10  FILLER      PIC X(50)                                        
050400     VALUE 'VERT LEFT-SIDE HI PRESSURE                        '.          
050500         10  FILLER      PIC S9(5)V99  VALUE +50.00.                      
050600* ------------------------------------------------------------            
050700* SEG 07 - ELECTRICAL CONNECTION                                          
050800* CODE '1' - 1/2 IN NPT FEMALE (ADDER +0.00)                              
050900     05  FILLER.                                                          
051000         10  FILLER      PIC 9(02)     VALUE 07.                          
051100         10  FILLER      PIC X(24)                                        
051200             VALUE 'ELECTRICAL CONNECTION   '.                            
051300         10  FILLER      PIC X(04)     VALUE '1   '.                      
051400         10  FILLER      PIC X(50)                                        
051500     VALUE '1/2 IN NPT FEMALE                                 '.          
051600         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
051700* CODE '2' - G 1/2 FEMALE (ADDER +50.00)                                  
051800     05  FILLER.                                                          
051900         10  FILLER      PIC 9(02)     VALUE 07.                          
052000         10  FILLER      PIC X(24)                                        
052100             VALUE 'ELECTRICAL CONNECTION   '.                            
052200         10  FILLER      PIC X(04)     VALUE '2   '.                      
052300         10  FILLER      PIC X(50)                                        
052400     VALUE 'G 1/2 FEMALE                                      '.          
052500         10  FILLER      PIC S9(5)V99  VALUE +50.00.                      
052600* CODE '3' - 1/4 IN NPT FEMALE (ADDER +0.00)                              
052700     05  FILLER.                                                          
052800         10  FILLER      PIC 9(02)     VALUE 07.                          
052900         10  FILLER      PIC X(24)                                        
053000             VALUE 'ELECTRICAL CONNECTION   '.                            
053100         10  FILLER      PIC X(04)     VALUE '3   '.                      
053200         10  FILLER      PIC X(50)                                        
053300     VALUE '1/4 IN NPT FEMALE                                 '.          
053400         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
053500* ------------------------------------------------------------            
053600* SEG 08 - DISPLAY                                                        
053700* CODE '1' - WITH DISPLAY (ADDER +0.00)                                   
053800     05  FILLER.                                                          
053900         10  FILLER      PIC 9(02)     VALUE 08.                          
054000         10  FILLER      PIC X(24)                                        
054100             VALUE 'DISPLAY                 '.                            
054200         10  FILLER      PIC X(04)     VALUE '1   '.                      
054300         10  FILLER      PIC X(50)                                        
054400     VALUE 'WITH DISPLAY                                      '.          
054500         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
054600* CODE '0' - WITHOUT DISPLAY (ADDER +0.00)                                
054700     05  FILLER.                                                          
054800         10  FILLER      PIC 9(02)     VALUE 08.                          
054900         10  FILLER      PIC X(24)                                        
055000             VALUE 'DISPLAY                 '.                            
055100         10  FILLER      PIC X(04)     VALUE '0   '.                      
055200         10  FILLER      PIC X(50)                                        
055300     VALUE 'WITHOUT DISPLAY                                   '.          
055400         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
055500* ------------------------------------------------------------            
055600* SEG 09 - MOUNTING BRACKET                                               
055700* CODE 'C' - UNIVERSAL (ADDER +0.00)                                      
055800     05  FILLER.                                                          
055900         10  FILLER      PIC 9(02)     VALUE 09.                          
056000         10  FILLER      PIC X(24)                                        
056100             VALUE 'MOUNTING BRACKET        '.                            
056200         10  FILLER      PIC X(04)     VALUE 'C   '.                      
056300         10  FILLER      PIC X(50)                                        
056400     VALUE 'UNIVERSAL                                         '.          
056500         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
056600* CODE 'A' - 304 STAINLESS STEEL (ADDER +0.00)                            
056700     05  FILLER.                                                          
056800         10  FILLER      PIC 9(02)     VALUE 09.                          
056900         10  FILLER      PIC X(24)                                        
057000             VALUE 'MOUNTING BRACKET        '.                            
057100         10  FILLER      PIC X(04)     VALUE 'A   '.                      
057200         10  FILLER      PIC X(50)                                        
057300     VALUE '304 STAINLESS STEEL                               '.          
057400         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
057500* CODE 'B' - 316 STAINLESS STEEL (ADDER +50.00)                           
057600     05  FILLER.                                                          
057700         10  FILLER      PIC 9(02)     VALUE 09.                          
057800         10  FILLER      PIC X(24)                                        
057900             VALUE 'MOUNTING BRACKET        '.                            
058000         10  FILLER      PIC X(04)     VALUE 'B   '.                      
058100         10  FILLER      PIC X(50)                                        
058200     VALUE '316 STAINLESS STEEL                               '.          
058300         10  FILLER      PIC S9(5)V99  VALUE +50.00.                      
058400* ------------------------------------------------------------            
058500* SEG 10 - AREA CLASSIFICATION                                            
058600* CODE '1' - GENERAL PURPOSE (ADDER +0.00)                                
058700     05  FILLER.                                                          
058800         10  FILLER      PIC 9(02)     VALUE 10.                          
058900         10  FILLER      PIC X(24)                                        
059000             VALUE 'AREA CLASSIFICATION     '.                            
059100         10  FILLER      PIC X(04)     VALUE '1   '.                      
059200         10  FILLER      PIC X(50)                                        
059300     VALUE 'GENERAL PURPOSE                                   '.          
059400         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
059500* CODE '2' - EXPLOSION PROOF (ADDER +200.00)                              
059600     05  FILLER.                                                          
059700         10  FILLER      PIC 9(02)     VALUE 10.                          
059800         10  FILLER      PIC X(24)                                        
059900             VALUE 'AREA CLASSIFICATION     '.                            
060000         10  FILLER      PIC X(04)     VALUE '2   '.                      
060100         10  FILLER      PIC X(50)                                        
060200     VALUE 'EXPLOSION PROOF                                   '.          
060300         10  FILLER      PIC S9(5)V99  VALUE +200.00.                     
060400* CODE '3' - CLASS I DIVISION 2 (ADDER +150.00)                           
060500     05  FILLER.                                                          
060600         10  FILLER      PIC 9(02)     VALUE 10.                          
060700         10  FILLER      PIC X(24)                                        
060800             VALUE 'AREA CLASSIFICATION     '.                            
060900         10  FILLER      PIC X(04)     VALUE '3   '.                      
061000         10  FILLER      PIC X(50)                                        
061100     VALUE 'CLASS I DIVISION 2                                '.          
061200         10  FILLER      PIC S9(5)V99  VALUE +150.00.                     
061300* CODE '4' - CANADIAN SPECS (ADDER +100.00)                               
061400     05  FILLER.                                                          
061500         10  FILLER      PIC 9(02)     VALUE 10.                          
061600         10  FILLER      PIC X(24)                                        
061700             VALUE 'AREA CLASSIFICATION     '.                            
061800         10  FILLER      PIC X(04)     VALUE '4   '.                      
061900         10  FILLER      PIC X(50)                                        
062000     VALUE 'CANADIAN SPECS                                    '.          
062100         10  FILLER      PIC S9(5)V99  VALUE +100.00.                     
062200* ------------------------------------------------------------            
062300* SEG 11 - OPTIONAL FEATURES                                              
062400* CODE '02' - MEMORY CARD (ADDER +0.00)                                   
062500     05  FILLER.                                                          
062600         10  FILLER      PIC 9(02)     VALUE 11.                          
062700         10  FILLER      PIC X(24)                                        
062800             VALUE 'OPTIONAL FEATURES       '.                            
062900         10  FILLER      PIC X(04)     VALUE '02  '.                      
063000         10  FILLER      PIC X(50)                                        
063100     VALUE 'MEMORY CARD                                       '.          
063200         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
063300* CODE '01' - SIGNAL CABLE (ADDER +50.00)                                 
063400     05  FILLER.                                                          
063500         10  FILLER      PIC 9(02)     VALUE 11.                          
063600         10  FILLER      PIC X(24)                                        
063700             VALUE 'OPTIONAL FEATURES       '.                            
063800         10  FILLER      PIC X(04)     VALUE '01  '.                      
063900         10  FILLER      PIC X(50)                                        
064000     VALUE 'SIGNAL CABLE                                      '.          
064100         10  FILLER      PIC S9(5)V99  VALUE +50.00.                      
064200* CODE '03' - HIGH-CORROSION COATING (ADDER +150.00)                      
064300     05  FILLER.                                                          
064400         10  FILLER      PIC 9(02)     VALUE 11.                          
064500         10  FILLER      PIC X(24)                                        
064600             VALUE 'OPTIONAL FEATURES       '.                            
064700         10  FILLER      PIC X(04)     VALUE '03  '.                      
064800         10  FILLER      PIC X(50)                                        
064900     VALUE 'HIGH-CORROSION COATING                            '.          
065000         10  FILLER      PIC S9(5)V99  VALUE +150.00.                     
065100* CODE '04' - UNLIMITED SW UPDATES (ADDER +200.00)                        
065200     05  FILLER.                                                          
065300         10  FILLER      PIC 9(02)     VALUE 11.                          
065400         10  FILLER      PIC X(24)                                        
065500             VALUE 'OPTIONAL FEATURES       '.                            
065600         10  FILLER      PIC X(04)     VALUE '04  '.                      
065700         10  FILLER      PIC X(50)                                        
065800     VALUE 'UNLIMITED SW UPDATES                              '.          
065900         10  FILLER      PIC S9(5)V99  VALUE +200.00.                     
066000 01  QP-QPSAH-CATALOG REDEFINES QP-QPSAH-CATALOG-CONST.                   
066100     05  QPSAH-ENTRY OCCURS 35 TIMES.                                     
066200         10  QPSAH-SEG-INDEX     PIC 9(02).                               
066300         10  QPSAH-SEG-NAME      PIC X(24).                               
066400         10  QPSAH-OPTION-CODE   PIC X(04).                               
066500         10  QPSAH-DESCRIPTION   PIC X(50).                               
066600         10  QPSAH-ADDER         PIC S9(5)V99.                            
066700                                                                          
066800******************************************************************        
066900* QPMAG OPTION CATALOG - BASE PRICE $2,500.00, 10 SEGMENTS.      *        
067000******************************************************************        
067100 01  QP-QPMAG-CATALOG-CONST.                                              
067200* ------------------------------------------------------------            
067300* SEG 01 - LINE SIZE                                                      
067400* CODE '1' - 1 INCH (ADDER +0.00)                                         
067500     05  FILLER.                                                          
067600         10  FILLER      PIC 9(02)     VALUE 01.                          
067700         10  FILLER      PIC X(24)                                        
067800             VALUE 'LINE SIZE               '.                            
067900         10  FILLER      PIC X(04)     VALUE '1   '.                      
068000         10  FILLER      PIC X(50)                                        
068100     VALUE '1 INCH                                            '.          
068200         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
068300* CODE '2' - 2 INCH (ADDER +150.00)                                       
068400     05  FILLER.                                                          
068500         10  FILLER      PIC 9(02)     VALUE 01.                          
068600         10  FILLER      PIC X(24)                                        
068700             VALUE 'LINE SIZE               '.                            
068800         10  FILLER      PIC X(04)     VALUE '2   '.                      
068900         10  FILLER      PIC X(50)                                        
069000     VALUE '2 INCH                                            '.          
069100         10  FILLER      PIC S9(5)V99  VALUE +150.00.                     
069200* CODE '3' - 3 INCH (ADDER +250.00)                                       
069300     05  FILLER.                                                          
069400         10  FILLER      PIC 9(02)     VALUE 01.                          
069500         10  FILLER      PIC X(24)                                        
069600             VALUE 'LINE SIZE               '.                            
069700         10  FILLER      PIC X(04)     VALUE '3   '.                      
069800         10  FILLER      PIC X(50)                                        
069900     VALUE '3 INCH                                            '.          
070000         10  FILLER      PIC S9(5)V99  VALUE +250.00.                     
070100* CODE '4' - 4 INCH (ADDER +350.00)                                       
070200     05  FILLER.                                                          
070300         10  FILLER      PIC 9(02)     VALUE 01.                          
070400         10  FILLER      PIC X(24)                                        
070500             VALUE 'LINE SIZE               '.                            
070600         10  FILLER      PIC X(04)     VALUE '4   '.                      
070700         10  FILLER      PIC X(50)                                        
070800     VALUE '4 INCH                                            '.          
070900         10  FILLER      PIC S9(5)V99  VALUE +350.00.                     
071000* CODE '6' - 6 INCH (ADDER +500.00)                                       
071100     05  FILLER.                                                          
071200         10  FILLER      PIC 9(02)     VALUE 01.                          
071300         10  FILLER      PIC X(24)                                        
071400             VALUE 'LINE SIZE               '.                            
071500         10  FILLER      PIC X(04)     VALUE '6   '.                      
071600         10  FILLER      PIC X(50)                                        
071700     VALUE '6 INCH                                            '.          
071800         10  FILLER      PIC S9(5)V99  VALUE +500.00.                     
071900* ------------------------------------------------------------            
072000* SEG 02 - BODY MATERIAL                                                  
072100* CODE 'C' - CARBON STEEL (ADDER +0.00)                                   
072200     05  FILLER.                                                          
072300         10  FILLER      PIC 9(02)     VALUE 02.                          
072400         10  FILLER      PIC X(24)                                        
072500             VALUE 'BODY MATERIAL           '.                            
072600         10  FILLER      PIC X(04)     VALUE 'C   '.                      
072700         10  FILLER      PIC X(50)                                        
072800     VALUE 'CARBON STEEL                                      '.          
072900         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
073000* CODE 'S' - 304 STAINLESS STEEL (ADDER +250.00)                          
073100     05  FILLER.                                                          
073200         10  FILLER      PIC 9(02)     VALUE 02.                          
073300         10  FILLER      PIC X(24)                                        
073400             VALUE 'BODY MATERIAL           '.                            
073500         10  FILLER      PIC X(04)     VALUE 'S   '.                      
073600         10  FILLER      PIC X(50)                                        
073700     VALUE '304 STAINLESS STEEL                               '.          
073800         10  FILLER      PIC S9(5)V99  VALUE +250.00.                     
073900* CODE 'H' - 316 STAINLESS STEEL (ADDER +400.00)                          
074000     05  FILLER.                                                          
074100         10  FILLER      PIC 9(02)     VALUE 02.                          
074200         10  FILLER      PIC X(24)                                        
074300             VALUE 'BODY MATERIAL           '.                            
074400         10  FILLER      PIC X(04)     VALUE 'H   '.                      
074500         10  FILLER      PIC X(50)                                        
074600     VALUE '316 STAINLESS STEEL                               '.          
074700         10  FILLER      PIC S9(5)V99  VALUE +400.00.                     
074800* ------------------------------------------------------------            
074900* SEG 03 - LINER MATERIAL                                                 
075000* CODE 'SR' - SOFT RUBBER (ADDER +0.00)                                   
075100     05  FILLER.                                                          
075200         10  FILLER      PIC 9(02)     VALUE 03.                          
075300         10  FILLER      PIC X(24)                                        
075400             VALUE 'LINER MATERIAL          '.                            
075500         10  FILLER      PIC X(04)     VALUE 'SR  '.                      
075600         10  FILLER      PIC X(50)                                        
075700     VALUE 'SOFT RUBBER                                       '.          
075800         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
075900* CODE 'HR' - HARD RUBBER (ADDER +75.00)                                  
076000     05  FILLER.                                                          
076100         10  FILLER      PIC 9(02)     VALUE 03.                          
076200         10  FILLER      PIC X(24)                                        
076300             VALUE 'LINER MATERIAL          '.                            
076400         10  FILLER      PIC X(04)     VALUE 'HR  '.                      
076500         10  FILLER      PIC X(50)                                        
076600     VALUE 'HARD RUBBER                                       '.          
076700         10  FILLER      PIC S9(5)V99  VALUE +75.00.                      
076800* CODE 'PTFE' - PTFE (ADDER +250.00)                                      
076900     05  FILLER.                                                          
077000         10  FILLER      PIC 9(02)     VALUE 03.                          
077100         10  FILLER      PIC X(24)                                        
077200             VALUE 'LINER MATERIAL          '.                            
077300         10  FILLER      PIC X(04)     VALUE 'PTFE'.                      
077400         10  FILLER      PIC X(50)                                        
077500     VALUE 'PTFE                                              '.          
077600         10  FILLER      PIC S9(5)V99  VALUE +250.00.                     
077700* CODE 'PFA' - PFA (ADDER +350.00)                                        
077800     05  FILLER.                                                          
077900         10  FILLER      PIC 9(02)     VALUE 03.                          
078000         10  FILLER      PIC X(24)                                        
078100             VALUE 'LINER MATERIAL          '.                            
078200         10  FILLER      PIC X(04)     VALUE 'PFA '.                      
078300         10  FILLER      PIC X(50)                                        
078400     VALUE 'PFA                                               '.          
078500         10  FILLER      PIC S9(5)V99  VALUE +350.00.                     
078600* ------------------------------------------------------------            
078700* SEG 04 - ELECTRODE MATERIAL                                             
078800* CODE '316' - 316 STAINLESS STEEL (ADDER +0.00)                          
078900     05  FILLER.                                                          
079000         10  FILLER      PIC 9(02)     VALUE 04.                          
079100         10  FILLER      PIC X(24)                                        
079200             VALUE 'ELECTRODE MATERIAL      '.                            
079300         10  FILLER      PIC X(04)     VALUE '316 '.                      
079400         10  FILLER      PIC X(50)                                        
079500     VALUE '316 STAINLESS STEEL                               '.          
079600         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
079700* CODE 'HC' - HASTELLOY C (ADDER +300.00)                                 
079800     05  FILLER.                                                          
079900         10  FILLER      PIC 9(02)     VALUE 04.                          
080000         10  FILLER      PIC X(24)                                        
080100             VALUE 'ELECTRODE MATERIAL      '.                            
080200         10  FILLER      PIC X(04)     VALUE 'HC  '.                      
080300         10  FILLER      PIC X(50)                                        
080400     VALUE 'HASTELLOY C                                       '.          
080500         10  FILLER      PIC S9(5)V99  VALUE +300.00.                     
080600* CODE 'TI' - TITANIUM (ADDER +350.00)                                    
080700     05  FILLER.                                                          
080800         10  FILLER      PIC 9(02)     VALUE 04.                          
080900         10  FILLER      PIC X(24)                                        
081000             VALUE 'ELECTRODE MATERIAL      '.                            
081100         10  FILLER      PIC X(04)     VALUE 'TI  '.                      
081200         10  FILLER      PIC X(50)                                        
081300     VALUE 'TITANIUM                                          '.          
081400         10  FILLER      PIC S9(5)V99  VALUE +350.00.                     
081500* ------------------------------------------------------------            
081600* SEG 05 - PROCESS CONNECTION                                             
081700* CODE '150' - 150 LB FLANGES (ADDER +0.00)                               
081800     05  FILLER.                                                          
081900         10  FILLER      PIC 9(02)     VALUE 05.                          
082000         10  FILLER      PIC X(24)                                        
082100             VALUE 'PROCESS CONNECTION      '.                            
082200         10  FILLER      PIC X(04)     VALUE '150 '.                      
082300         10  FILLER      PIC X(50)                                        
082400     VALUE '150 LB FLANGES                                    '.          
082500         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
082600* CODE '300' - 300 LB FLANGES (ADDER +250.00)                             
082700     05  FILLER.                                                          
082800         10  FILLER      PIC 9(02)     VALUE 05.                          
082900         10  FILLER      PIC X(24)                                        
083000             VALUE 'PROCESS CONNECTION      '.                            
083100         10  FILLER      PIC X(04)     VALUE '300 '.                      
083200         10  FILLER      PIC X(50)                                        
083300     VALUE '300 LB FLANGES                                    '.          
083400         10  FILLER      PIC S9(5)V99  VALUE +250.00.                     
083500* CODE 'WA' - WAFER (ADDER +100.00)                                       
083600     05  FILLER.                                                          
083700         10  FILLER      PIC 9(02)     VALUE 05.                          
083800         10  FILLER      PIC X(24)                                        
083900             VALUE 'PROCESS CONNECTION      '.                            
084000         10  FILLER      PIC X(04)     VALUE 'WA  '.                      
084100         10  FILLER      PIC X(50)                                        
084200     VALUE 'WAFER                                             '.          
084300         10  FILLER      PIC S9(5)V99  VALUE +100.00.                     
084400* ------------------------------------------------------------            
084500* SEG 06 - GROUNDING RINGS                                                
084600* CODE 'R' - NONE (ADDER +0.00)                                           
084700     05  FILLER.                                                          
084800         10  FILLER      PIC 9(02)     VALUE 06.                          
084900         10  FILLER      PIC X(24)                                        
085000             VALUE 'GROUNDING RINGS         '.                            
085100         10  FILLER      PIC X(04)     VALUE 'R   '.                      
085200         10  FILLER      PIC X(50)                                        
085300     VALUE 'NONE                                              '.          
085400         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
085500* CODE 'G' - INCLUDED (ADDER +150.00)                                     
085600     05  FILLER.                                                          
085700         10  FILLER      PIC 9(02)     VALUE 06.                          
085800         10  FILLER      PIC X(24)                                        
085900             VALUE 'GROUNDING RINGS         '.                            
086000         10  FILLER      PIC X(04)     VALUE 'G   '.                      
086100         10  FILLER      PIC X(50)                                        
086200     VALUE 'INCLUDED                                          '.          
086300         10  FILLER      PIC S9(5)V99  VALUE +150.00.                     
086400* ------------------------------------------------------------            
086500* SEG 07 - OUTPUT SIGNAL                                                  
086600* CODE '4' - 4-20 MA PLUS PULSE (ADDER +0.00)                             
086700     05  FILLER.                                                          
086800         10  FILLER      PIC 9(02)     VALUE 07.                          
086900         10  FILLER      PIC X(24)                                        
087000             VALUE 'OUTPUT SIGNAL           '.                            
087100         10  FILLER      PIC X(04)     VALUE '4   '.                      
087200         10  FILLER      PIC X(50)                                        
087300     VALUE '4-20 MA PLUS PULSE                                '.          
087400         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
087500* CODE '2' - 4-20 MA ONLY (ADDER +0.00)                                   
087600     05  FILLER.                                                          
087700         10  FILLER      PIC 9(02)     VALUE 07.                          
087800         10  FILLER      PIC X(24)                                        
087900             VALUE 'OUTPUT SIGNAL           '.                            
088000         10  FILLER      PIC X(04)     VALUE '2   '.                      
088100         10  FILLER      PIC X(50)                                        
088200     VALUE '4-20 MA ONLY                                      '.          
088300         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
088400* CODE 'H' - HART (ADDER +150.00)                                         
088500     05  FILLER.                                                          
088600         10  FILLER      PIC 9(02)     VALUE 07.                          
088700         10  FILLER      PIC X(24)                                        
088800             VALUE 'OUTPUT SIGNAL           '.                            
088900         10  FILLER      PIC X(04)     VALUE 'H   '.                      
089000         10  FILLER      PIC X(50)                                        
089100     VALUE 'HART                                              '.          
089200         10  FILLER      PIC S9(5)V99  VALUE +150.00.                     
089300* CODE 'F' - FOUNDATION FIELDBUS (ADDER +200.00)                          
089400     05  FILLER.                                                          
089500         10  FILLER      PIC 9(02)     VALUE 07.                          
089600         10  FILLER      PIC X(24)                                        
089700             VALUE 'OUTPUT SIGNAL           '.                            
089800         10  FILLER      PIC X(04)     VALUE 'F   '.                      
089900         10  FILLER      PIC X(50)                                        
090000     VALUE 'FOUNDATION FIELDBUS                               '.          
090100         10  FILLER      PIC S9(5)V99  VALUE +200.00.                     
090200* ------------------------------------------------------------            
090300* SEG 08 - APPROVALS                                                      
090400* CODE '0' - GENERAL PURPOSE (ADDER +0.00)                                
090500     05  FILLER.                                                          
090600         10  FILLER      PIC 9(02)     VALUE 08.                          
090700         10  FILLER      PIC X(24)                                        
090800             VALUE 'APPROVALS               '.                            
090900         10  FILLER      PIC X(04)     VALUE '0   '.                      
091000         10  FILLER      PIC X(50)                                        
091100     VALUE 'GENERAL PURPOSE                                   '.          
091200         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
091300* CODE '1' - NON-INCENDIVE (ADDER +150.00)                                
091400     05  FILLER.                                                          
091500         10  FILLER      PIC 9(02)     VALUE 08.                          
091600         10  FILLER      PIC X(24)                                        
091700             VALUE 'APPROVALS               '.                            
091800         10  FILLER      PIC X(04)     VALUE '1   '.                      
091900         10  FILLER      PIC X(50)                                        
092000     VALUE 'NON-INCENDIVE                                     '.          
092100         10  FILLER      PIC S9(5)V99  VALUE +150.00.                     
092200* CODE '2' - HAZARDOUS LOCATION (ADDER +300.00)                           
092300     05  FILLER.                                                          
092400         10  FILLER      PIC 9(02)     VALUE 08.                          
092500         10  FILLER      PIC X(24)                                        
092600             VALUE 'APPROVALS               '.                            
092700         10  FILLER      PIC X(04)     VALUE '2   '.                      
092800         10  FILLER      PIC X(50)                                        
092900     VALUE 'HAZARDOUS LOCATION                                '.          
093000         10  FILLER      PIC S9(5)V99  VALUE +300.00.                     
093100* ------------------------------------------------------------            
093200* SEG 09 - CABLE LENGTH                                                   
093300* CODE '00' - INTEGRAL MOUNT (ADDER +0.00)                                
093400     05  FILLER.                                                          
093500         10  FILLER      PIC 9(02)     VALUE 09.                          
093600         10  FILLER      PIC X(24)                                        
093700             VALUE 'CABLE LENGTH            '.                            
093800         10  FILLER      PIC X(04)     VALUE '00  '.                      
093900         10  FILLER      PIC X(50)                                        
094000     VALUE 'INTEGRAL MOUNT                                    '.          
094100         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
094200* CODE '10' - 10 M REMOTE (ADDER +100.00)                                 
094300     05  FILLER.                                                          
094400         10  FILLER      PIC 9(02)     VALUE 09.                          
094500         10  FILLER      PIC X(24)                                        
094600             VALUE 'CABLE LENGTH            '.                            
094700         10  FILLER      PIC X(04)     VALUE '10  '.                      
094800         10  FILLER      PIC X(50)                                        
094900     VALUE '10 M REMOTE                                       '.          
095000         10  FILLER      PIC S9(5)V99  VALUE +100.00.                     
095100* CODE '20' - 20 M REMOTE (ADDER +175.00)                                 
095200     05  FILLER.                                                          
095300         10  FILLER      PIC 9(02)     VALUE 09.                          
095400         10  FILLER      PIC X(24)                                        
095500             VALUE 'CABLE LENGTH            '.                            
095600         10  FILLER      PIC X(04)     VALUE '20  '.                      
095700         10  FILLER      PIC X(50)                                        
095800     VALUE '20 M REMOTE                                       '.          
095900         10  FILLER      PIC S9(5)V99  VALUE +175.00.                     
096000* ------------------------------------------------------------            
096100* SEG 10 - OPTIONS                                                        
096200* CODE '00' - NONE (ADDER +0.00)                                          
096300     05  FILLER.                                                          
096400         10  FILLER      PIC 9(02)     VALUE 10.                          
096500         10  FILLER      PIC X(24)                                        
096600             VALUE 'OPTIONS                 '.                            
096700         10  FILLER      PIC X(04)     VALUE '00  '.                      
096800         10  FILLER      PIC X(50)                                        
096900     VALUE 'NONE                                              '.          
097000         10  FILLER      PIC S9(5)V99  VALUE +0.00.                       
097100* CODE 'HC' - ELECTRODE CLEANING (ADDER +150.00)                          
097200     05  FILLER.                                                          
097300         10  FILLER      PIC 9(02)     VALUE 10.                          
097400         10  FILLER      PIC X(24)                                        
097500             VALUE 'OPTIONS                 '.                            
097600         10  FILLER      PIC X(04)     VALUE 'HC  '.                      
097700         10  FILLER      PIC X(50)                                        
097800     VALUE 'ELECTRODE CLEANING                                '.          
097900         10  FILLER      PIC S9(5)V99  VALUE +150.00.                     
098000* CODE 'DI' - EXTRA DIGITAL OUTPUT (ADDER +75.00)                         
098100     05  FILLER.                                                          
098200         10  FILLER      PIC 9(02)     VALUE 10.                          
098300         10  FILLER      PIC X(24)                                        
098400             VALUE 'OPTIONS                 '.                            
098500         10  FILLER      PIC X(04)     VALUE 'DI  '.                      
098600         10  FILLER      PIC X(50)                                        
098700     VALUE 'EXTRA DIGITAL OUTPUT                              '.          
098800         10  FILLER      PIC S9(5)V99  VALUE +75.00.                      
098900 01  QP-QPMAG-CATALOG REDEFINES QP-QPMAG-CATALOG-CONST.                   
099000     05  QPMAG-ENTRY OCCURS 33 TIMES.                                     
099100         10  QPMAG-SEG-INDEX     PIC 9(02).                               
099200         10  QPMAG-SEG-NAME      PIC X(24).                               
099300         10  QPMAG-OPTION-CODE   PIC X(04).                               
099400         10  QPMAG-DESCRIPTION   PIC X(50).                               
099500         10  QPMAG-ADDER         PIC S9(5)V99.                            
099600                                                                          
099700******************************************************************        
099800* QPSAH200S NL KEYWORD-RULE TABLE - 20 ROWS.  EACH ROW NAMES A   *        
099900* SEGMENT, THE CODE IT SETS WHEN ANY OF ITS UP TO 6 KEYWORDS IS  *        
100000* FOUND IN THE NORMALIZED DESCRIPTION, AND A PRIORITY THAT       *        
100100* BREAKS TIES BETWEEN COMPETING RULES ON THE SAME SEGMENT.       *        
100200******************************************************************        
100300 01  QP-QPSAH-RULE-CONST.                                                 
100400* ------------------------------------------------------------            
100500* SEG 01 RULES                                                            
100600* CODE 'A' PRI 005 - KW: 4-20/4 to 20/analog/current loop/hart            
100700     05  FILLER.                                                          
100800         10  FILLER      PIC 9(02)     VALUE 01.                          
100900         10  FILLER      PIC X(04)     VALUE 'A   '.                      
101000         10  FILLER      PIC 9(03)     VALUE 005.                         
101100         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
101200         10  FILLER      PIC X(20)                                        
101300             VALUE '4-20                '.                                
101400         10  FILLER      PIC X(20)                                        
101500             VALUE '4 to 20             '.                                
101600         10  FILLER      PIC X(20)                                        
101700             VALUE 'analog              '.                                
101800         10  FILLER      PIC X(20)                                        
101900             VALUE 'current loop        '.                                
102000         10  FILLER      PIC X(20)                                        
102100             VALUE 'hart                '.                                
102200         10  FILLER      PIC X(20)                                        
102300             VALUE '                    '.                                
102400* CODE 'B' PRI 010 - KW: fieldbus                                         
102500     05  FILLER.                                                          
102600         10  FILLER      PIC 9(02)     VALUE 01.                          
102700         10  FILLER      PIC X(04)     VALUE 'B   '.                      
102800         10  FILLER      PIC 9(03)     VALUE 010.                         
102900         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
103000         10  FILLER      PIC X(20)                                        
103100             VALUE 'fieldbus            '.                                
103200         10  FILLER      PIC X(20)                                        
103300             VALUE '                    '.                                
103400         10  FILLER      PIC X(20)                                        
103500             VALUE '                    '.                                
103600         10  FILLER      PIC X(20)                                        
103700             VALUE '                    '.                                
103800         10  FILLER      PIC X(20)                                        
103900             VALUE '                    '.                                
104000         10  FILLER      PIC X(20)                                        
104100             VALUE '                    '.                                
104200* CODE 'C' PRI 010 - KW: profibus                                         
104300     05  FILLER.                                                          
104400         10  FILLER      PIC 9(02)     VALUE 01.                          
104500         10  FILLER      PIC X(04)     VALUE 'C   '.                      
104600         10  FILLER      PIC 9(03)     VALUE 010.                         
104700         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
104800         10  FILLER      PIC X(20)                                        
104900             VALUE 'profibus            '.                                
105000         10  FILLER      PIC X(20)                                        
105100             VALUE '                    '.                                
105200         10  FILLER      PIC X(20)                                        
105300             VALUE '                    '.                                
105400         10  FILLER      PIC X(20)                                        
105500             VALUE '                    '.                                
105600         10  FILLER      PIC X(20)                                        
105700             VALUE '                    '.                                
105800         10  FILLER      PIC X(20)                                        
105900             VALUE '                    '.                                
106000* ------------------------------------------------------------            
106100* SEG 02 RULES                                                            
106200* CODE 'M' PRI 005 - KW: low/0-150/0-200/0-300/0-400                      
106300     05  FILLER.                                                          
106400         10  FILLER      PIC 9(02)     VALUE 02.                          
106500         10  FILLER      PIC X(04)     VALUE 'M   '.                      
106600         10  FILLER      PIC 9(03)     VALUE 005.                         
106700         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
106800         10  FILLER      PIC X(20)                                        
106900             VALUE 'low                 '.                                
107000         10  FILLER      PIC X(20)                                        
107100             VALUE '0-150               '.                                
107200         10  FILLER      PIC X(20)                                        
107300             VALUE '0-200               '.                                
107400         10  FILLER      PIC X(20)                                        
107500             VALUE '0-300               '.                                
107600         10  FILLER      PIC X(20)                                        
107700             VALUE '0-400               '.                                
107800         10  FILLER      PIC X(20)                                        
107900             VALUE '                    '.                                
108000* CODE 'H' PRI 006 - KW: high/400 in/500 in/1000 in                       
108100     05  FILLER.                                                          
108200         10  FILLER      PIC 9(02)     VALUE 02.                          
108300         10  FILLER      PIC X(04)     VALUE 'H   '.                      
108400         10  FILLER      PIC 9(03)     VALUE 006.                         
108500         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
108600         10  FILLER      PIC X(20)                                        
108700             VALUE 'high                '.                                
108800         10  FILLER      PIC X(20)                                        
108900             VALUE '400 in              '.                                
109000         10  FILLER      PIC X(20)                                        
109100             VALUE '500 in              '.                                
109200         10  FILLER      PIC X(20)                                        
109300             VALUE '1000 in             '.                                
109400         10  FILLER      PIC X(20)                                        
109500             VALUE '                    '.                                
109600         10  FILLER      PIC X(20)                                        
109700             VALUE '                    '.                                
109800* ------------------------------------------------------------            
109900* SEG 03 RULES                                                            
110000* CODE 'G' PRI 005 - KW: stainless/316                                    
110100     05  FILLER.                                                          
110200         10  FILLER      PIC 9(02)     VALUE 03.                          
110300         10  FILLER      PIC X(04)     VALUE 'G   '.                      
110400         10  FILLER      PIC 9(03)     VALUE 005.                         
110500         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
110600         10  FILLER      PIC X(20)                                        
110700             VALUE 'stainless           '.                                
110800         10  FILLER      PIC X(20)                                        
110900             VALUE '316                 '.                                
111000         10  FILLER      PIC X(20)                                        
111100             VALUE '                    '.                                
111200         10  FILLER      PIC X(20)                                        
111300             VALUE '                    '.                                
111400         10  FILLER      PIC X(20)                                        
111500             VALUE '                    '.                                
111600         10  FILLER      PIC X(20)                                        
111700             VALUE '                    '.                                
111800* CODE 'A' PRI 006 - KW: hastelloy                                        
111900     05  FILLER.                                                          
112000         10  FILLER      PIC 9(02)     VALUE 03.                          
112100         10  FILLER      PIC X(04)     VALUE 'A   '.                      
112200         10  FILLER      PIC 9(03)     VALUE 006.                         
112300         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
112400         10  FILLER      PIC X(20)                                        
112500             VALUE 'hastelloy           '.                                
112600         10  FILLER      PIC X(20)                                        
112700             VALUE '                    '.                                
112800         10  FILLER      PIC X(20)                                        
112900             VALUE '                    '.                                
113000         10  FILLER      PIC X(20)                                        
113100             VALUE '                    '.                                
113200         10  FILLER      PIC X(20)                                        
113300             VALUE '                    '.                                
113400         10  FILLER      PIC X(20)                                        
113500             VALUE '                    '.                                
113600* CODE 'D' PRI 007 - KW: titanium                                         
113700     05  FILLER.                                                          
113800         10  FILLER      PIC 9(02)     VALUE 03.                          
113900         10  FILLER      PIC X(04)     VALUE 'D   '.                      
114000         10  FILLER      PIC 9(03)     VALUE 007.                         
114100         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
114200         10  FILLER      PIC X(20)                                        
114300             VALUE 'titanium            '.                                
114400         10  FILLER      PIC X(20)                                        
114500             VALUE '                    '.                                
114600         10  FILLER      PIC X(20)                                        
114700             VALUE '                    '.                                
114800         10  FILLER      PIC X(20)                                        
114900             VALUE '                    '.                                
115000         10  FILLER      PIC X(20)                                        
115100             VALUE '                    '.                                
115200         10  FILLER      PIC X(20)                                        
115300             VALUE '                    '.                                
115400* ------------------------------------------------------------            
115500* SEG 05 RULES                                                            
115600* CODE 'C' PRI 007 - KW: stainless housing/316 housing/ss housing         
115700     05  FILLER.                                                          
115800         10  FILLER      PIC 9(02)     VALUE 05.                          
115900         10  FILLER      PIC X(04)     VALUE 'C   '.                      
116000         10  FILLER      PIC 9(03)     VALUE 007.                         
116100         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
116200         10  FILLER      PIC X(20)                                        
116300             VALUE 'stainless housing   '.                                
116400         10  FILLER      PIC X(20)                                        
116500             VALUE '316 housing         '.                                
116600         10  FILLER      PIC X(20)                                        
116700             VALUE 'ss housing          '.                                
116800         10  FILLER      PIC X(20)                                        
116900             VALUE '                    '.                                
117000         10  FILLER      PIC X(20)                                        
117100             VALUE '                    '.                                
117200         10  FILLER      PIC X(20)                                        
117300             VALUE '                    '.                                
117400* CODE 'B' PRI 006 - KW: corrosion resistant/316 housing/ss housing       
117500     05  FILLER.                                                          
117600         10  FILLER      PIC 9(02)     VALUE 05.                          
117700         10  FILLER      PIC X(04)     VALUE 'B   '.                      
117800         10  FILLER      PIC 9(03)     VALUE 006.                         
117900         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
118000         10  FILLER      PIC X(20)                                        
118100             VALUE 'corrosion resistant '.                                
118200         10  FILLER      PIC X(20)                                        
118300             VALUE 'corrosion-resistant '.                                
118400         10  FILLER      PIC X(20)                                        
118500             VALUE 'coated aluminum housing'.                             
118600         10  FILLER      PIC X(20)                                        
118700             VALUE '                    '.                                
118800         10  FILLER      PIC X(20)                                        
118900             VALUE '                    '.                                
119000         10  FILLER      PIC X(20)                                        
119100             VALUE '                    '.                                
119200* CODE 'A' PRI 005 - KW: aluminum housing/cast aluminum                   
119300     05  FILLER.                                                          
119400         10  FILLER      PIC 9(02)     VALUE 05.                          
119500         10  FILLER      PIC X(04)     VALUE 'A   '.                      
119600         10  FILLER      PIC 9(03)     VALUE 005.                         
119700         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
119800         10  FILLER      PIC X(20)                                        
119900             VALUE 'aluminum housing    '.                                
120000         10  FILLER      PIC X(20)                                        
120100             VALUE 'cast aluminum       '.                                
120200         10  FILLER      PIC X(20)                                        
120300             VALUE '                    '.                                
120400         10  FILLER      PIC X(20)                                        
120500             VALUE '                    '.                                
120600         10  FILLER      PIC X(20)                                        
120700             VALUE '                    '.                                
120800         10  FILLER      PIC X(20)                                        
120900             VALUE '                    '.                                
121000* ------------------------------------------------------------            
121100* SEG 08 RULES                                                            
121200* CODE '1' PRI 005 - KW: display/local indicator/readout/gauge face       
121300     05  FILLER.                                                          
121400         10  FILLER      PIC 9(02)     VALUE 08.                          
121500         10  FILLER      PIC X(04)     VALUE '1   '.                      
121600         10  FILLER      PIC 9(03)     VALUE 005.                         
121700         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
121800         10  FILLER      PIC X(20)                                        
121900             VALUE 'display             '.                                
122000         10  FILLER      PIC X(20)                                        
122100             VALUE 'local indicator     '.                                
122200         10  FILLER      PIC X(20)                                        
122300             VALUE 'digital readout     '.                                
122400         10  FILLER      PIC X(20)                                        
122500             VALUE 'gauge face          '.                                
122600         10  FILLER      PIC X(20)                                        
122700             VALUE 'with display        '.                                
122800         10  FILLER      PIC X(20)                                        
122900             VALUE '                    '.                                
123000* CODE '0' PRI 006 - KW: no display/without display/blind/head only       
123100     05  FILLER.                                                          
123200         10  FILLER      PIC 9(02)     VALUE 08.                          
123300         10  FILLER      PIC X(04)     VALUE '0   '.                      
123400         10  FILLER      PIC 9(03)     VALUE 006.                         
123500         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
123600         10  FILLER      PIC X(20)                                        
123700             VALUE 'no display          '.                                
123800         10  FILLER      PIC X(20)                                        
123900             VALUE 'without display     '.                                
124000         10  FILLER      PIC X(20)                                        
124100             VALUE 'blind               '.                                
124200         10  FILLER      PIC X(20)                                        
124300             VALUE 'head only           '.                                
124400         10  FILLER      PIC X(20)                                        
124500             VALUE '                    '.                                
124600         10  FILLER      PIC X(20)                                        
124700             VALUE '                    '.                                
124800* ------------------------------------------------------------            
124900* SEG 09 RULES                                                            
125000* CODE 'C' PRI 004 - KW: universal bracket                                
125100     05  FILLER.                                                          
125200         10  FILLER      PIC 9(02)     VALUE 09.                          
125300         10  FILLER      PIC X(04)     VALUE 'C   '.                      
125400         10  FILLER      PIC 9(03)     VALUE 004.                         
125500         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
125600         10  FILLER      PIC X(20)                                        
125700             VALUE 'universal bracket   '.                                
125800         10  FILLER      PIC X(20)                                        
125900             VALUE '                    '.                                
126000         10  FILLER      PIC X(20)                                        
126100             VALUE '                    '.                                
126200         10  FILLER      PIC X(20)                                        
126300             VALUE '                    '.                                
126400         10  FILLER      PIC X(20)                                        
126500             VALUE '                    '.                                
126600         10  FILLER      PIC X(20)                                        
126700             VALUE '                    '.                                
126800* CODE 'A' PRI 005 - COMPOUND '304' + 'bracket'                           
126900     05  FILLER.                                                          
127000         10  FILLER      PIC 9(02)     VALUE 09.                          
127100         10  FILLER      PIC X(04)     VALUE 'A   '.                      
127200         10  FILLER      PIC 9(03)     VALUE 005.                         
127300         10  FILLER      PIC X(01)     VALUE 'Y'.                 PR0119  
127400         10  FILLER      PIC X(20)                                        
127500             VALUE '                    '.                        PR0119  
127600         10  FILLER      PIC X(20)                                        
127700             VALUE '                    '.                                
127800         10  FILLER      PIC X(20)                                        
127900             VALUE '                    '.                                
128000         10  FILLER      PIC X(20)                                        
128100             VALUE '                    '.                                
128200         10  FILLER      PIC X(20)                                        
128300             VALUE '304                 '.                        PR0119  
128400         10  FILLER      PIC X(20)                                        
128500             VALUE 'bracket             '.                        PR0119  
128600* CODE 'B' PRI 006 - COMPOUND '316' + 'bracket'                           
128700     05  FILLER.                                                          
128800         10  FILLER      PIC 9(02)     VALUE 09.                          
128900         10  FILLER      PIC X(04)     VALUE 'B   '.                      
129000         10  FILLER      PIC 9(03)     VALUE 006.                         
129100         10  FILLER      PIC X(01)     VALUE 'Y'.                 PR0119  
129200         10  FILLER      PIC X(20)                                        
129300             VALUE '                    '.                        PR0119  
129400         10  FILLER      PIC X(20)                                        
129500             VALUE '                    '.                                
129600         10  FILLER      PIC X(20)                                        
129700             VALUE '                    '.                                
129800         10  FILLER      PIC X(20)                                        
129900             VALUE '                    '.                                
130000         10  FILLER      PIC X(20)                                        
130100             VALUE '316                 '.                        PR0119  
130200         10  FILLER      PIC X(20)                                        
130300             VALUE 'bracket             '.                        PR0119  
130400* ------------------------------------------------------------            
130500* SEG 10 RULES                                                            
130600* CODE '1' PRI 003 - KW: general purpose/non hazardous/non-hazard         
130700     05  FILLER.                                                          
130800         10  FILLER      PIC 9(02)     VALUE 10.                          
130900         10  FILLER      PIC X(04)     VALUE '1   '.                      
131000         10  FILLER      PIC 9(03)     VALUE 003.                         
131100         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
131200         10  FILLER      PIC X(20)                                        
131300             VALUE 'general purpose     '.                                
131400         10  FILLER      PIC X(20)                                        
131500             VALUE 'non hazardous       '.                                
131600         10  FILLER      PIC X(20)                                        
131700             VALUE 'non-hazardous       '.                                
131800         10  FILLER      PIC X(20)                                        
131900             VALUE '                    '.                                
132000         10  FILLER      PIC X(20)                                        
132100             VALUE '                    '.                                
132200         10  FILLER      PIC X(20)                                        
132300             VALUE '                    '.                                
132400* CODE '2' PRI 010 - KW: explosion proof/explosion-proof/xp               
132500     05  FILLER.                                                          
132600         10  FILLER      PIC 9(02)     VALUE 10.                          
132700         10  FILLER      PIC X(04)     VALUE '2   '.                      
132800         10  FILLER      PIC 9(03)     VALUE 010.                         
132900         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
133000         10  FILLER      PIC X(20)                                        
133100             VALUE 'explosion proof     '.                                
133200         10  FILLER      PIC X(20)                                        
133300             VALUE 'explosion-proof     '.                                
133400         10  FILLER      PIC X(20)                                        
133500             VALUE 'xp                  '.                                
133600         10  FILLER      PIC X(20)                                        
133700             VALUE '                    '.                                
133800         10  FILLER      PIC X(20)                                        
133900             VALUE '                    '.                                
134000         10  FILLER      PIC X(20)                                        
134100             VALUE '                    '.                                
134200* CODE '3' PRI 009 - KW: class i div 2/cl1 div2/class 1 division 2        
134300     05  FILLER.                                                          
134400         10  FILLER      PIC 9(02)     VALUE 10.                          
134500         10  FILLER      PIC X(04)     VALUE '3   '.                      
134600         10  FILLER      PIC 9(03)     VALUE 009.                         
134700         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
134800         10  FILLER      PIC X(20)                                        
134900             VALUE 'class i div 2       '.                                
135000         10  FILLER      PIC X(20)                                        
135100             VALUE 'cl1 div2            '.                                
135200         10  FILLER      PIC X(20)                                        
135300             VALUE 'class 1 division 2  '.                                
135400         10  FILLER      PIC X(20)                                        
135500             VALUE '                    '.                                
135600         10  FILLER      PIC X(20)                                        
135700             VALUE '                    '.                                
135800         10  FILLER      PIC X(20)                                        
135900             VALUE '                    '.                                
136000* CODE '4' PRI 008 - KW: canadian/csa                                     
136100     05  FILLER.                                                          
136200         10  FILLER      PIC 9(02)     VALUE 10.                          
136300         10  FILLER      PIC X(04)     VALUE '4   '.                      
136400         10  FILLER      PIC 9(03)     VALUE 008.                         
136500         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
136600         10  FILLER      PIC X(20)                                        
136700             VALUE 'canadian            '.                                
136800         10  FILLER      PIC X(20)                                        
136900             VALUE 'csa                 '.                                
137000         10  FILLER      PIC X(20)                                        
137100             VALUE '                    '.                                
137200         10  FILLER      PIC X(20)                                        
137300             VALUE '                    '.                                
137400         10  FILLER      PIC X(20)                                        
137500             VALUE '                    '.                                
137600         10  FILLER      PIC X(20)                                        
137700             VALUE '                    '.                                
137800 01  QP-QPSAH-RULE-TABLE REDEFINES QP-QPSAH-RULE-CONST.                   
137900     05  QPSR-ROW OCCURS 20 TIMES.                                        
138000         10  QPSR-SEG-INDEX      PIC 9(02).                               
138100         10  QPSR-CODE           PIC X(04).                               
138200         10  QPSR-PRIORITY       PIC 9(03).                               
138300         10  QPSR-COMPOUND-SW    PIC X(01).                       PR0119  
138400*    PR0119 MPL 2004-02-11 - 'Y' MEANS KEYWORD SLOTS 5 AND 6 ARE PR0119   
138500*    AN ORDERED PAIR (BOTH REQUIRED, SLOT 5 THEN SLOT 6) RATHER  PR0119   
138600*    THAN INDEPENDENT OR-ALTERNATIVES.  SEE 3535/3545.           PR0119   
138700         10  QPSR-KEYWORD        PIC X(20) OCCURS 6 TIMES.                
138800                                                                          
138900******************************************************************        
139000* QPMAG NL KEYWORD-RULE TABLE - 23 ROWS, LEGACY QPMAG CODE       *        
139100* SCHEME (SIZE-LINER-ELECTRODE-CONNECTION-HOUSING-OUTPUT-POWER-  *        
139200* AREA-OPTIONS), NOT THE QPMAG OPTION CATALOG ABOVE.             *        
139300******************************************************************        
139400 01  QP-QPMAG-RULE-CONST.                                                 
139500* ------------------------------------------------------------            
139600* SEG 02 RULES                                                            
139700* CODE 'PT' PRI 008 - KW: ptfe/teflon                                     
139800     05  FILLER.                                                          
139900         10  FILLER      PIC 9(02)     VALUE 02.                          
140000         10  FILLER      PIC X(04)     VALUE 'PT  '.                      
140100         10  FILLER      PIC 9(03)     VALUE 008.                         
140200         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
140300         10  FILLER      PIC X(20)                                        
140400             VALUE 'ptfe                '.                                
140500         10  FILLER      PIC X(20)                                        
140600             VALUE 'teflon              '.                                
140700         10  FILLER      PIC X(20)                                        
140800             VALUE '                    '.                                
140900         10  FILLER      PIC X(20)                                        
141000             VALUE '                    '.                                
141100         10  FILLER      PIC X(20)                                        
141200             VALUE '                    '.                                
141300         10  FILLER      PIC X(20)                                        
141400             VALUE '                    '.                                
141500* CODE 'HR' PRI 007 - KW: hard rubber/rubber liner                        
141600     05  FILLER.                                                          
141700         10  FILLER      PIC 9(02)     VALUE 02.                          
141800         10  FILLER      PIC X(04)     VALUE 'HR  '.                      
141900         10  FILLER      PIC 9(03)     VALUE 007.                         
142000         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
142100         10  FILLER      PIC X(20)                                        
142200             VALUE 'hard rubber         '.                                
142300         10  FILLER      PIC X(20)                                        
142400             VALUE 'rubber liner        '.                                
142500         10  FILLER      PIC X(20)                                        
142600             VALUE '                    '.                                
142700         10  FILLER      PIC X(20)                                        
142800             VALUE '                    '.                                
142900         10  FILLER      PIC X(20)                                        
143000             VALUE '                    '.                                
143100         10  FILLER      PIC X(20)                                        
143200             VALUE '                    '.                                
143300* CODE 'PU' PRI 006 - KW: polyurethane/pu liner                           
143400     05  FILLER.                                                          
143500         10  FILLER      PIC 9(02)     VALUE 02.                          
143600         10  FILLER      PIC X(04)     VALUE 'PU  '.                      
143700         10  FILLER      PIC 9(03)     VALUE 006.                         
143800         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
143900         10  FILLER      PIC X(20)                                        
144000             VALUE 'polyurethane        '.                                
144100         10  FILLER      PIC X(20)                                        
144200             VALUE 'pu liner            '.                                
144300         10  FILLER      PIC X(20)                                        
144400             VALUE '                    '.                                
144500         10  FILLER      PIC X(20)                                        
144600             VALUE '                    '.                                
144700         10  FILLER      PIC X(20)                                        
144800             VALUE '                    '.                                
144900         10  FILLER      PIC X(20)                                        
145000             VALUE '                    '.                                
145100* CODE 'PP' PRI 006 - KW: polypropylene/pp liner                          
145200     05  FILLER.                                                          
145300         10  FILLER      PIC 9(02)     VALUE 02.                          
145400         10  FILLER      PIC X(04)     VALUE 'PP  '.                      
145500         10  FILLER      PIC 9(03)     VALUE 006.                         
145600         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
145700         10  FILLER      PIC X(20)                                        
145800             VALUE 'polypropylene       '.                                
145900         10  FILLER      PIC X(20)                                        
146000             VALUE 'pp liner            '.                                
146100         10  FILLER      PIC X(20)                                        
146200             VALUE '                    '.                                
146300         10  FILLER      PIC X(20)                                        
146400             VALUE '                    '.                                
146500         10  FILLER      PIC X(20)                                        
146600             VALUE '                    '.                                
146700         10  FILLER      PIC X(20)                                        
146800             VALUE '                    '.                                
146900* ------------------------------------------------------------            
147000* SEG 03 RULES                                                            
147100* CODE 'SS' PRI 005 - KW: stainless/316                                   
147200     05  FILLER.                                                          
147300         10  FILLER      PIC 9(02)     VALUE 03.                          
147400         10  FILLER      PIC X(04)     VALUE 'SS  '.                      
147500         10  FILLER      PIC 9(03)     VALUE 005.                         
147600         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
147700         10  FILLER      PIC X(20)                                        
147800             VALUE 'stainless           '.                                
147900         10  FILLER      PIC X(20)                                        
148000             VALUE '316                 '.                                
148100         10  FILLER      PIC X(20)                                        
148200             VALUE '                    '.                                
148300         10  FILLER      PIC X(20)                                        
148400             VALUE '                    '.                                
148500         10  FILLER      PIC X(20)                                        
148600             VALUE '                    '.                                
148700         10  FILLER      PIC X(20)                                        
148800             VALUE '                    '.                                
148900* CODE 'HC' PRI 007 - KW: hastelloy                                       
149000     05  FILLER.                                                          
149100         10  FILLER      PIC 9(02)     VALUE 03.                          
149200         10  FILLER      PIC X(04)     VALUE 'HC  '.                      
149300         10  FILLER      PIC 9(03)     VALUE 007.                         
149400         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
149500         10  FILLER      PIC X(20)                                        
149600             VALUE 'hastelloy           '.                                
149700         10  FILLER      PIC X(20)                                        
149800             VALUE '                    '.                                
149900         10  FILLER      PIC X(20)                                        
150000             VALUE '                    '.                                
150100         10  FILLER      PIC X(20)                                        
150200             VALUE '                    '.                                
150300         10  FILLER      PIC X(20)                                        
150400             VALUE '                    '.                                
150500         10  FILLER      PIC X(20)                                        
150600             VALUE '                    '.                                
150700* CODE 'TI' PRI 008 - KW: titanium                                        
150800     05  FILLER.                                                          
150900         10  FILLER      PIC 9(02)     VALUE 03.                          
151000         10  FILLER      PIC X(04)     VALUE 'TI  '.                      
151100         10  FILLER      PIC 9(03)     VALUE 008.                         
151200         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
151300         10  FILLER      PIC X(20)                                        
151400             VALUE 'titanium            '.                                
151500         10  FILLER      PIC X(20)                                        
151600             VALUE '                    '.                                
151700         10  FILLER      PIC X(20)                                        
151800             VALUE '                    '.                                
151900         10  FILLER      PIC X(20)                                        
152000             VALUE '                    '.                                
152100         10  FILLER      PIC X(20)                                        
152200             VALUE '                    '.                                
152300         10  FILLER      PIC X(20)                                        
152400             VALUE '                    '.                                
152500* ------------------------------------------------------------            
152600* SEG 04 RULES                                                            
152700* CODE 'F1' PRI 007 - KW: wafer                                           
152800     05  FILLER.                                                          
152900         10  FILLER      PIC 9(02)     VALUE 04.                          
153000         10  FILLER      PIC X(04)     VALUE 'F1  '.                      
153100         10  FILLER      PIC 9(03)     VALUE 007.                         
153200         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
153300         10  FILLER      PIC X(20)                                        
153400             VALUE 'wafer               '.                                
153500         10  FILLER      PIC X(20)                                        
153600             VALUE '                    '.                                
153700         10  FILLER      PIC X(20)                                        
153800             VALUE '                    '.                                
153900         10  FILLER      PIC X(20)                                        
154000             VALUE '                    '.                                
154100         10  FILLER      PIC X(20)                                        
154200             VALUE '                    '.                                
154300         10  FILLER      PIC X(20)                                        
154400             VALUE '                    '.                                
154500* CODE 'F2' PRI 007 - KW: flange/150 class                                
154600     05  FILLER.                                                          
154700         10  FILLER      PIC 9(02)     VALUE 04.                          
154800         10  FILLER      PIC X(04)     VALUE 'F2  '.                      
154900         10  FILLER      PIC 9(03)     VALUE 007.                         
155000         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
155100         10  FILLER      PIC X(20)                                        
155200             VALUE 'flange              '.                                
155300         10  FILLER      PIC X(20)                                        
155400             VALUE '150 class           '.                                
155500         10  FILLER      PIC X(20)                                        
155600             VALUE '                    '.                                
155700         10  FILLER      PIC X(20)                                        
155800             VALUE '                    '.                                
155900         10  FILLER      PIC X(20)                                        
156000             VALUE '                    '.                                
156100         10  FILLER      PIC X(20)                                        
156200             VALUE '                    '.                                
156300* CODE 'F3' PRI 008 - KW: 300 class                                       
156400     05  FILLER.                                                          
156500         10  FILLER      PIC 9(02)     VALUE 04.                          
156600         10  FILLER      PIC X(04)     VALUE 'F3  '.                      
156700         10  FILLER      PIC 9(03)     VALUE 008.                         
156800         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
156900         10  FILLER      PIC X(20)                                        
157000             VALUE '300 class           '.                                
157100         10  FILLER      PIC X(20)                                        
157200             VALUE '                    '.                                
157300         10  FILLER      PIC X(20)                                        
157400             VALUE '                    '.                                
157500         10  FILLER      PIC X(20)                                        
157600             VALUE '                    '.                                
157700         10  FILLER      PIC X(20)                                        
157800             VALUE '                    '.                                
157900         10  FILLER      PIC X(20)                                        
158000             VALUE '                    '.                                
158100* ------------------------------------------------------------            
158200* SEG 05 RULES                                                            
158300* CODE 'S' PRI 008 - KW: stainless housing/ss housing                     
158400     05  FILLER.                                                          
158500         10  FILLER      PIC 9(02)     VALUE 05.                          
158600         10  FILLER      PIC X(04)     VALUE 'S   '.                      
158700         10  FILLER      PIC 9(03)     VALUE 008.                         
158800         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
158900         10  FILLER      PIC X(20)                                        
159000             VALUE 'stainless housing   '.                                
159100         10  FILLER      PIC X(20)                                        
159200             VALUE 'ss housing          '.                                
159300         10  FILLER      PIC X(20)                                        
159400             VALUE '                    '.                                
159500         10  FILLER      PIC X(20)                                        
159600             VALUE '                    '.                                
159700         10  FILLER      PIC X(20)                                        
159800             VALUE '                    '.                                
159900         10  FILLER      PIC X(20)                                        
160000             VALUE '                    '.                                
160100* CODE 'C' PRI 006 - KW: coated aluminum/aluminum housing                 
160200     05  FILLER.                                                          
160300         10  FILLER      PIC 9(02)     VALUE 05.                          
160400         10  FILLER      PIC X(04)     VALUE 'C   '.                      
160500         10  FILLER      PIC 9(03)     VALUE 006.                         
160600         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
160700         10  FILLER      PIC X(20)                                        
160800             VALUE 'coated aluminum     '.                                
160900         10  FILLER      PIC X(20)                                        
161000             VALUE 'aluminum housing    '.                                
161100         10  FILLER      PIC X(20)                                        
161200             VALUE '                    '.                                
161300         10  FILLER      PIC X(20)                                        
161400             VALUE '                    '.                                
161500         10  FILLER      PIC X(20)                                        
161600             VALUE '                    '.                                
161700         10  FILLER      PIC X(20)                                        
161800             VALUE '                    '.                                
161900* ------------------------------------------------------------            
162000* SEG 06 RULES                                                            
162100* CODE '1' PRI 007 - KW: 4-20/4 to 20/hart                                
162200     05  FILLER.                                                          
162300         10  FILLER      PIC 9(02)     VALUE 06.                          
162400         10  FILLER      PIC X(04)     VALUE '1   '.                      
162500         10  FILLER      PIC 9(03)     VALUE 007.                         
162600         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
162700         10  FILLER      PIC X(20)                                        
162800             VALUE '4-20                '.                                
162900         10  FILLER      PIC X(20)                                        
163000             VALUE '4 to 20             '.                                
163100         10  FILLER      PIC X(20)                                        
163200             VALUE 'hart                '.                                
163300         10  FILLER      PIC X(20)                                        
163400             VALUE '                    '.                                
163500         10  FILLER      PIC X(20)                                        
163600             VALUE '                    '.                                
163700         10  FILLER      PIC X(20)                                        
163800             VALUE '                    '.                                
163900* CODE '2' PRI 008 - KW: pulse/frequency output                           
164000     05  FILLER.                                                          
164100         10  FILLER      PIC 9(02)     VALUE 06.                          
164200         10  FILLER      PIC X(04)     VALUE '2   '.                      
164300         10  FILLER      PIC 9(03)     VALUE 008.                         
164400         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
164500         10  FILLER      PIC X(20)                                        
164600             VALUE 'pulse               '.                                
164700         10  FILLER      PIC X(20)                                        
164800             VALUE 'frequency output    '.                                
164900         10  FILLER      PIC X(20)                                        
165000             VALUE '                    '.                                
165100         10  FILLER      PIC X(20)                                        
165200             VALUE '                    '.                                
165300         10  FILLER      PIC X(20)                                        
165400             VALUE '                    '.                                
165500         10  FILLER      PIC X(20)                                        
165600             VALUE '                    '.                                
165700* CODE '3' PRI 009 - KW: modbus/fieldbus/digital output                   
165800     05  FILLER.                                                          
165900         10  FILLER      PIC 9(02)     VALUE 06.                          
166000         10  FILLER      PIC X(04)     VALUE '3   '.                      
166100         10  FILLER      PIC 9(03)     VALUE 009.                         
166200         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
166300         10  FILLER      PIC X(20)                                        
166400             VALUE 'modbus              '.                                
166500         10  FILLER      PIC X(20)                                        
166600             VALUE 'fieldbus            '.                                
166700         10  FILLER      PIC X(20)                                        
166800             VALUE 'digital output      '.                                
166900         10  FILLER      PIC X(20)                                        
167000             VALUE '                    '.                                
167100         10  FILLER      PIC X(20)                                        
167200             VALUE '                    '.                                
167300         10  FILLER      PIC X(20)                                        
167400             VALUE '                    '.                                
167500* ------------------------------------------------------------            
167600* SEG 07 RULES                                                            
167700* CODE '1' PRI 007 - KW: 24 v dc/24vdc/dc power                           
167800     05  FILLER.                                                          
167900         10  FILLER      PIC 9(02)     VALUE 07.                          
168000         10  FILLER      PIC X(04)     VALUE '1   '.                      
168100         10  FILLER      PIC 9(03)     VALUE 007.                         
168200         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
168300         10  FILLER      PIC X(20)                                        
168400             VALUE '24 v dc             '.                                
168500         10  FILLER      PIC X(20)                                        
168600             VALUE '24vdc               '.                                
168700         10  FILLER      PIC X(20)                                        
168800             VALUE 'dc power            '.                                
168900         10  FILLER      PIC X(20)                                        
169000             VALUE '                    '.                                
169100         10  FILLER      PIC X(20)                                        
169200             VALUE '                    '.                                
169300         10  FILLER      PIC X(20)                                        
169400             VALUE '                    '.                                
169500* CODE '2' PRI 008 - KW: ac power/110v/120v/230v                          
169600     05  FILLER.                                                          
169700         10  FILLER      PIC 9(02)     VALUE 07.                          
169800         10  FILLER      PIC X(04)     VALUE '2   '.                      
169900         10  FILLER      PIC 9(03)     VALUE 008.                         
170000         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
170100         10  FILLER      PIC X(20)                                        
170200             VALUE 'ac power            '.                                
170300         10  FILLER      PIC X(20)                                        
170400             VALUE '110v                '.                                
170500         10  FILLER      PIC X(20)                                        
170600             VALUE '120v                '.                                
170700         10  FILLER      PIC X(20)                                        
170800             VALUE '230v                '.                                
170900         10  FILLER      PIC X(20)                                        
171000             VALUE '                    '.                                
171100         10  FILLER      PIC X(20)                                        
171200             VALUE '                    '.                                
171300* ------------------------------------------------------------            
171400* SEG 08 RULES                                                            
171500* CODE 'C' PRI 004 - KW: general purpose/non hazardous/safe area          
171600     05  FILLER.                                                          
171700         10  FILLER      PIC 9(02)     VALUE 08.                          
171800         10  FILLER      PIC X(04)     VALUE 'C   '.                      
171900         10  FILLER      PIC 9(03)     VALUE 004.                         
172000         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
172100         10  FILLER      PIC X(20)                                        
172200             VALUE 'general purpose     '.                                
172300         10  FILLER      PIC X(20)                                        
172400             VALUE 'non hazardous       '.                                
172500         10  FILLER      PIC X(20)                                        
172600             VALUE 'safe area           '.                                
172700         10  FILLER      PIC X(20)                                        
172800             VALUE '                    '.                                
172900         10  FILLER      PIC X(20)                                        
173000             VALUE '                    '.                                
173100         10  FILLER      PIC X(20)                                        
173200             VALUE '                    '.                                
173300* CODE 'D' PRI 007 - KW: division 2/div 2/zone 2                          
173400     05  FILLER.                                                          
173500         10  FILLER      PIC 9(02)     VALUE 08.                          
173600         10  FILLER      PIC X(04)     VALUE 'D   '.                      
173700         10  FILLER      PIC 9(03)     VALUE 007.                         
173800         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
173900         10  FILLER      PIC X(20)                                        
174000             VALUE 'division 2          '.                                
174100         10  FILLER      PIC X(20)                                        
174200             VALUE 'div 2               '.                                
174300         10  FILLER      PIC X(20)                                        
174400             VALUE 'zone 2              '.                                
174500         10  FILLER      PIC X(20)                                        
174600             VALUE '                    '.                                
174700         10  FILLER      PIC X(20)                                        
174800             VALUE '                    '.                                
174900         10  FILLER      PIC X(20)                                        
175000             VALUE '                    '.                                
175100* CODE 'E' PRI 009 - KW: explosion proof/xp/flameproof                    
175200     05  FILLER.                                                          
175300         10  FILLER      PIC 9(02)     VALUE 08.                          
175400         10  FILLER      PIC X(04)     VALUE 'E   '.                      
175500         10  FILLER      PIC 9(03)     VALUE 009.                         
175600         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
175700         10  FILLER      PIC X(20)                                        
175800             VALUE 'explosion proof     '.                                
175900         10  FILLER      PIC X(20)                                        
176000             VALUE 'xp                  '.                                
176100         10  FILLER      PIC X(20)                                        
176200             VALUE 'flameproof          '.                                
176300         10  FILLER      PIC X(20)                                        
176400             VALUE '                    '.                                
176500         10  FILLER      PIC X(20)                                        
176600             VALUE '                    '.                                
176700         10  FILLER      PIC X(20)                                        
176800             VALUE '                    '.                                
176900* ------------------------------------------------------------            
177000* SEG 09 RULES                                                            
177100* CODE '01' PRI 006 - KW: grounding rings                                 
177200     05  FILLER.                                                          
177300         10  FILLER      PIC 9(02)     VALUE 09.                          
177400         10  FILLER      PIC X(04)     VALUE '01  '.                      
177500         10  FILLER      PIC 9(03)     VALUE 006.                         
177600         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
177700         10  FILLER      PIC X(20)                                        
177800             VALUE 'grounding rings     '.                                
177900         10  FILLER      PIC X(20)                                        
178000             VALUE '                    '.                                
178100         10  FILLER      PIC X(20)                                        
178200             VALUE '                    '.                                
178300         10  FILLER      PIC X(20)                                        
178400             VALUE '                    '.                                
178500         10  FILLER      PIC X(20)                                        
178600             VALUE '                    '.                                
178700         10  FILLER      PIC X(20)                                        
178800             VALUE '                    '.                                
178900* CODE '02' PRI 006 - KW: grounding electrodes                            
179000     05  FILLER.                                                          
179100         10  FILLER      PIC 9(02)     VALUE 09.                          
179200         10  FILLER      PIC X(04)     VALUE '02  '.                      
179300         10  FILLER      PIC 9(03)     VALUE 006.                         
179400         10  FILLER      PIC X(01)     VALUE 'N'.                 PR0119  
179500         10  FILLER      PIC X(20)                                        
179600             VALUE 'grounding electrodes'.                                
179700         10  FILLER      PIC X(20)                                        
179800             VALUE '                    '.                                
179900         10  FILLER      PIC X(20)                                        
180000             VALUE '                    '.                                
180100         10  FILLER      PIC X(20)                                        
180200             VALUE '                    '.                                
180300         10  FILLER      PIC X(20)                                        
180400             VALUE '                    '.                                
180500         10  FILLER      PIC X(20)                                        
180600             VALUE '                    '.                                
180700* CODE '03' PRI 008 - COMPOUND 'grounding rings'+'electrodes'             
180800     05  FILLER.                                                          
180900         10  FILLER      PIC 9(02)     VALUE 09.                          
181000         10  FILLER      PIC X(04)     VALUE '03  '.                      
181100         10  FILLER      PIC 9(03)     VALUE 008.                         
181200         10  FILLER      PIC X(01)     VALUE 'Y'.                 PR0119  
181300         10  FILLER      PIC X(20)                                        
181400             VALUE '                    '.                        PR0119  
181500         10  FILLER      PIC X(20)                                        
181600             VALUE '                    '.                                
181700         10  FILLER      PIC X(20)                                        
181800             VALUE '                    '.                                
181900         10  FILLER      PIC X(20)                                        
182000             VALUE '                    '.                                
182100         10  FILLER      PIC X(20)                                        
182200             VALUE 'grounding rings     '.                        PR0119  
182300         10  FILLER      PIC X(20)                                        
182400             VALUE 'grounding electrodes'.                        PR0119  
182500 01  QP-QPMAG-RULE-TABLE REDEFINES QP-QPMAG-RULE-CONST.                   
182600     05  QMGR-ROW OCCURS 23 TIMES.                                        
182700         10  QMGR-SEG-INDEX      PIC 9(02).                               
182800         10  QMGR-CODE           PIC X(04).                               
182900         10  QMGR-PRIORITY       PIC 9(03).                               
183000         10  QMGR-COMPOUND-SW    PIC X(01).                       PR0119  
183100*    PR0119 MPL 2004-02-11 - SAME COMPOUND-KEYWORD SCHEME AS     PR0119   
183200*    QP-QPSAH-RULE-TABLE ABOVE.  SEE 3535/3545.                  PR0119   
183300         10  QMGR-KEYWORD        PIC X(20) OCCURS 6 TIMES.                
183400                                                                          
183500******************************************************************        
183600* LINE-SIZE NEAREST-MATCH TABLE (NOMINAL INCHES TO SIZE CODE)    *        
183700* AND DN-DESIGNATION-TO-NOMINAL-INCHES LOOKUP, BOTH USED BY THE  *        
183800* QPMAG LINE-SIZE INFERENCE PARAGRAPHS.                          *        
183900******************************************************************        
184000 01  QP-SIZE-TABLE-CONST.                                                 
184100     05  FILLER.                                                          
184200         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 1.0.                   
184300         10  FILLER      PIC X(02)           VALUE '04'.                  
184400     05  FILLER.                                                          
184500         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 1.5.                   
184600         10  FILLER      PIC X(02)           VALUE '06'.                  
184700     05  FILLER.                                                          
184800         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 2.0.                   
184900         10  FILLER      PIC X(02)           VALUE '08'.                  
185000     05  FILLER.                                                          
185100         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 3.0.                   
185200         10  FILLER      PIC X(02)           VALUE '10'.                  
185300     05  FILLER.                                                          
185400         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 4.0.                   
185500         10  FILLER      PIC X(02)           VALUE '12'.                  
185600 01  QP-SIZE-TABLE REDEFINES QP-SIZE-TABLE-CONST.                         
185700     05  QSZ-ENTRY OCCURS 5 TIMES.                                        
185800         10  QSZ-NOMINAL         PIC S9(3)V9 COMP-3.                      
185900         10  QSZ-CODE            PIC X(02).                               
186000                                                                          
186100 01  QP-DN-TABLE-CONST.                                                   
186200     05  FILLER.                                                          
186300         10  FILLER      PIC X(05)           VALUE 'dn25 '.               
186400         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 1.0.                   
186500     05  FILLER.                                                          
186600         10  FILLER      PIC X(05)           VALUE 'dn40 '.               
186700         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 1.5.                   
186800     05  FILLER.                                                          
186900         10  FILLER      PIC X(05)           VALUE 'dn50 '.               
187000         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 2.0.                   
187100     05  FILLER.                                                          
187200         10  FILLER      PIC X(05)           VALUE 'dn80 '.               
187300         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 3.0.                   
187400     05  FILLER.                                                          
187500         10  FILLER      PIC X(05)           VALUE 'dn100'.               
187600         10  FILLER      PIC S9(3)V9 COMP-3  VALUE 4.0.                   
187700 01  QP-DN-TABLE REDEFINES QP-DN-TABLE-CONST.                             
187800     05  QDN-ENTRY OCCURS 5 TIMES.                                        
187900         10  QDN-LITERAL         PIC X(05).                               
188000         10  QDN-NOMINAL         PIC S9(3)V9 COMP-3.                      
188100                                                                          
188200******************************************************************        
188300* QUOTE REPORT PRINT LINES.                                      *        
188400******************************************************************        
188500 01  QP-RPT-PAGE-HDR.                                                     
188600     05  FILLER              PIC X(01)  VALUE ' '.                        
188700     05  FILLER              PIC X(23)                                    
188800         VALUE 'QUOTEPILOT QUOTE REPORT'.                                 
188900     05  FILLER              PIC X(20)                                    
189000         VALUE '          RUN DATE: '.                                    
189100     05  RPH-MM              PIC 99.                                      
189200     05  FILLER              PIC X(01)  VALUE '/'.                        
189300     05  RPH-DD              PIC 99.                                      
189400     05  FILLER              PIC X(01)  VALUE '/'.                        
189500     05  RPH-YY              PIC 99.                                      
189600     05  FILLER              PIC X(09)  VALUE '   PAGE: '.                
189700     05  RPH-PAGE            PIC ZZZ9.                                    
189800     05  FILLER              PIC X(67)  VALUE SPACES.                     
189900                                                                          
190000 01  QP-RPT-QUOTE-HDR.                                                    
190100     05  FILLER              PIC X(01)  VALUE ' '.                        
190200     05  FILLER              PIC X(09)  VALUE 'REQUEST: '.                
190300     05  RQH-REQUEST-ID      PIC X(08).                                   
190400     05  FILLER              PIC X(10)  VALUE '   MODEL: '.               
190500     05  RQH-MODEL-CODE      PIC X(10).                                   
190600     05  FILLER              PIC X(16)  VALUE '   PART NUMBER: '.         
190700     05  RQH-PART-NUMBER     PIC X(40).                                   
190800     05  FILLER              PIC X(38)  VALUE SPACES.                     
190900                                                                          
191000 01  QP-RPT-COL-HDGS.                                                     
191100     05  FILLER              PIC X(01)  VALUE ' '.                        
191200     05  FILLER              PIC X(04)  VALUE 'SEG '.                     
191300     05  FILLER              PIC X(24)                                    
191400         VALUE 'SEGMENT NAME            '.                                
191500     05  FILLER              PIC X(05)  VALUE 'CODE '.                    
191600     05  FILLER              PIC X(50)                                    
191700     VALUE 'DESCRIPTION                                       '.          
191800     05  FILLER              PIC X(11)  VALUE '      ADDER'.              
191900     05  FILLER              PIC X(37)  VALUE SPACES.                     
192000                                                                          
192100 01  QP-RPT-DETAIL-LINE.                                                  
192200     05  FILLER              PIC X(01)  VALUE ' '.                        
192300     05  RDL-SEG-INDEX       PIC 99.                                      
192400     05  FILLER              PIC X(01)  VALUE ' '.                        
192500     05  RDL-SEG-NAME        PIC X(24).                                   
192600     05  FILLER              PIC X(01)  VALUE ' '.                        
192700     05  RDL-OPTION-CODE     PIC X(04).                                   
192800     05  FILLER              PIC X(01)  VALUE ' '.                        
192900     05  RDL-DESCRIPTION     PIC X(50).                                   
193000     05  FILLER              PIC X(01)  VALUE ' '.                        
193100     05  RDL-ADDER           PIC ZZ,ZZ9.99-.                              
193200*    RDL-ADDER HAS NO ZERO-SUPPRESSION OVERRIDE, SO A ZERO     PR0119     
193300*    ADDER PRINTS AS '0.00', NOT '-'.  CHOSEN DELIBERATELY -   PR0119     
193400*    THE '0.00' FORM READS BETTER ALONGSIDE THE BASE-PRICE AND PR0119     
193500*    FINAL-PRICE TRAILER AMOUNTS ON THE SAME REPORT, WHICH ARE PR0119     
193600*    NEVER ZERO AND ALWAYS SHOW CENTS.                         PR0119     
193700     05  FILLER              PIC X(37)  VALUE SPACES.                     
193800                                                                          
193900 01  QP-RPT-TRAILER-BASE.                                                 
194000     05  FILLER              PIC X(06)  VALUE '      '.                   
194100     05  FILLER              PIC X(22)                                    
194200         VALUE 'BASE PRICE .......... '.                                  
194300     05  RTB-AMOUNT          PIC $$,$$$,$$9.99.                           
194400     05  FILLER              PIC X(91)  VALUE SPACES.                     
194500                                                                          
194600 01  QP-RPT-TRAILER-ADD.                                                  
194700     05  FILLER              PIC X(06)  VALUE '      '.                   
194800     05  FILLER              PIC X(22)                                    
194900         VALUE 'TOTAL ADDERS ........ '.                                  
195000     05  RTA-AMOUNT          PIC $$,$$$,$$9.99.                           
195100     05  FILLER              PIC X(91)  VALUE SPACES.                     
195200                                                                          
195300 01  QP-RPT-TRAILER-FINAL.                                                
195400     05  FILLER              PIC X(06)  VALUE '      '.                   
195500     05  FILLER              PIC X(22)                                    
195600         VALUE 'FINAL PRICE ......... '.                                  
195700     05  RTF-AMOUNT          PIC $$,$$$,$$9.99.                           
195800     05  FILLER              PIC X(91)  VALUE SPACES.                     
195900                                                                          
196000 01  QP-RPT-REJECT-LINE.                                                  
196100     05  FILLER              PIC X(01)  VALUE ' '.                        
196200     05  FILLER              PIC X(20)                                    
196300         VALUE 'REJECTED - REQUEST: '.                                    
196400     05  RRL-REQUEST-ID      PIC X(08).                                   
196500     05  FILLER              PIC X(02)  VALUE '  '.                       
196600     05  RRL-MESSAGE         PIC X(80).                                   
196700     05  FILLER              PIC X(21)  VALUE SPACES.                     
196800                                                                          
196900 01  QP-RPT-TOTALS-HDR.                                                   
197000     05  FILLER              PIC X(01)  VALUE ' '.                        
197100     05  FILLER              PIC X(25)                                    
197200         VALUE 'QUOTEPILOT CONTROL TOTALS'.                               
197300     05  FILLER              PIC X(106)  VALUE SPACES.                    
197400                                                                          
197500 01  QP-RPT-TOTALS-RECS-READ.                                             
197600     05  FILLER              PIC X(06)  VALUE '      '.                   
197700     05  FILLER              PIC X(22)                                    
197800         VALUE 'RECORDS READ ........ '.                                  
197900     05  RTR-COUNT           PIC ZZZ,ZZ9.                                 
198000     05  FILLER              PIC X(97)  VALUE SPACES.                     
198100                                                                          
198200 01  QP-RPT-TOTALS-PRICED.                                                
198300     05  FILLER              PIC X(06)  VALUE '      '.                   
198400     05  FILLER              PIC X(22)                                    
198500         VALUE 'QUOTES PRICED ....... '.                                  
198600     05  RTP-COUNT           PIC ZZZ,ZZ9.                                 
198700     05  FILLER              PIC X(97)  VALUE SPACES.                     
198800                                                                          
198900 01  QP-RPT-TOTALS-REJECTED.                                              
199000     05  FILLER              PIC X(06)  VALUE '      '.                   
199100     05  FILLER              PIC X(22)                                    
199200         VALUE 'REQUESTS REJECTED ... '.                                  
199300     05  RTJ-COUNT           PIC ZZZ,ZZ9.                                 
199400     05  FILLER              PIC X(97)  VALUE SPACES.                     
199500                                                                          
199600 01  QP-RPT-TOTALS-VALUE.                                                 
199700     05  FILLER              PIC X(06)  VALUE '      '.                   
199800     05  FILLER              PIC X(22)                                    
199900         VALUE 'TOTAL QUOTED VALUE .. '.                                  
200000     05  RTV-AMOUNT          PIC $$,$$$,$$9.99.                           
200100     05  FILLER              PIC X(91)  VALUE SPACES.                     
200200 01  QP-RPT-NL-ONLY-LINE.                                                 
200300     05  FILLER              PIC X(01)  VALUE ' '.                        
200400     05  FILLER              PIC X(38)                                    
200500         VALUE 'INTERPRETATION ONLY - LEGACY QPMAG NL '.                  
200600     05  FILLER              PIC X(37)                                    
200700         VALUE 'CODE, NOT PRICED BY THE QPMAG CATALOG'.                   
200800     05  FILLER              PIC X(56)  VALUE SPACES.                     
200900                                                                          
201000 PROCEDURE DIVISION.                                                      
201100                                                                          
201200******************************************************************        
201300* TOP-LEVEL DRIVER - OPENS FILES, READS AND PRICES ONE REQUEST   *        
201400* AT A TIME UNTIL EOF, THEN PRINTS TOTALS.                       *        
201500******************************************************************        
201600 0000-MAIN-RTN.                                                           
201700     PERFORM 0800-OPEN-FILES-RTN THRU 0800-EXIT.                          
201800     PERFORM 0200-READ-REQUEST-RTN THRU 0200-EXIT.                        
201900     PERFORM 0100-PROCESS-REQUEST-RTN THRU 0100-EXIT                      
202000         UNTIL QP-EOF.                                                    
202100     PERFORM 9700-PRINT-CONTROL-TOTALS-RTN THRU 9700-EXIT.                
202200     PERFORM 0900-CLOSE-FILES-RTN THRU 0900-EXIT.                         
202300     GOBACK.                                                              
202400                                                                          
202500******************************************************************        
202600* DISPATCHES ONE QUOTEREQ RECORD BY TYPE/MODEL, BUILDS THE       *        
202700* SUMMARY RECORD AND DRIVES THE REPORT.                          *        
202800******************************************************************        
202900 0100-PROCESS-REQUEST-RTN.                                                
203000     INITIALIZE QP-SUMMARY-REC.                                           
203100     INSPECT QR-MODEL-CODE                                                
203200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
203300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
203400     MOVE QR-REQUEST-ID TO SUM-REQUEST-ID.                                
203500     MOVE QR-MODEL-CODE TO SUM-MODEL-CODE.                                
203600     MOVE 'N' TO QP-ERROR-SW.                                             
203700     MOVE 'N' TO QP-CASE-DONE-SW.                                         
203800     MOVE SPACES TO QP-ERROR-SEGMENT QP-ERROR-CODE                        
203900                    QP-ERROR-MESSAGE.                                     
204000     MOVE ZERO TO QP-BASE-PRICE QP-ADDERS-TOTAL QP-FINAL-PRICE.           
204100                                                                          
204200     EVALUATE TRUE                                                        
204300         WHEN QR-TYPE-NL AND QR-MODEL-CODE = 'QPSAH200S'                  
204400             PERFORM 3000-INTERPRET-QPSAH200S-RTN THRU 3000-EXIT          
204500             PERFORM 2000-PRICE-QPSAH200S-RTN THRU 2000-EXIT              
204600         WHEN QR-TYPE-NL AND QR-MODEL-CODE(1:5) = 'QPMAG'                 
204700             PERFORM 3100-INTERPRET-QPMAG-RTN THRU 3100-EXIT              
204800             MOVE 'S' TO SUM-STATUS                                       
204900             MOVE QP-PART-NUMBER-WK TO SUM-NORMALIZED-PART-NUMBER         
205000             PERFORM 8050-PRINT-NL-INTERP-RTN THRU 8050-EXIT              
205100             MOVE 'Y' TO QP-CASE-DONE-SW                                  
205200         WHEN QR-TYPE-PRICE AND QR-MODEL-CODE = 'QPSAH200S'               
205300             MOVE QR-PART-NUMBER TO QP-PART-NUMBER-WK                     
205400             PERFORM 2000-PRICE-QPSAH200S-RTN THRU 2000-EXIT              
205500         WHEN QR-TYPE-PRICE AND QR-MODEL-CODE(1:5) = 'QPMAG'              
205600             MOVE QR-PART-NUMBER TO QP-PART-NUMBER-WK                     
205700             PERFORM 2100-PRICE-QPMAG-RTN THRU 2100-EXIT                  
205800         WHEN OTHER                                                       
205900             MOVE 'Y' TO QP-ERROR-SW                                      
206000             STRING 'UNSUPPORTED MODEL ' DELIMITED BY SIZE                
206100                    QR-MODEL-CODE DELIMITED BY SPACE                      
206200                 INTO QP-ERROR-MESSAGE                                    
206300     END-EVALUATE.                                                        
206400                                                                          
206500     IF QP-CASE-DONE-SW = 'N'                                             
206600         IF QP-VALIDATION-ERROR                                           
206700             MOVE 'E' TO SUM-STATUS                                       
206800             MOVE QP-ERROR-SEGMENT TO SUM-ERROR-SEGMENT                   
206900             MOVE QP-ERROR-CODE TO SUM-ERROR-CODE                         
207000             MOVE QP-ERROR-MESSAGE TO SUM-ERROR-MESSAGE                   
207100             ADD 1 TO QP-REQUESTS-REJECTED                                
207200             PERFORM 8300-PRINT-REJECT-LINE-RTN THRU 8300-EXIT            
207300         ELSE                                                             
207400             MOVE 'S' TO SUM-STATUS                                       
207500             MOVE QP-PART-NUMBER-WK TO SUM-NORMALIZED-PART-NUMBER         
207600             MOVE QP-BASE-PRICE TO SUM-BASE-PRICE                         
207700             MOVE QP-ADDERS-TOTAL TO SUM-ADDERS-TOTAL                     
207800             MOVE QP-FINAL-PRICE TO SUM-FINAL-PRICE                       
207900             ADD 1 TO QP-QUOTES-PRICED                                    
208000             ADD QP-FINAL-PRICE TO QP-TOTAL-QUOTED-VALUE                  
208100             PERFORM 8000-PRINT-QUOTE-HEADER-RTN THRU 8000-EXIT           
208200         END-IF                                                           
208300     END-IF.                                                              
208400                                                                          
208500     WRITE QP-SUMMARY-REC.                                                
208600                                                                          
208700     PERFORM 0200-READ-REQUEST-RTN THRU 0200-EXIT.                        
208800 0100-EXIT.                                                               
208900     EXIT.                                                                
209000                                                                          
209100******************************************************************        
209200* READS THE NEXT QUOTEREQ RECORD, SETS THE EOF SWITCH AND BUMPS  *        
209300* THE RECORDS-READ COUNTER.                                      *        
209400******************************************************************        
209500 0200-READ-REQUEST-RTN.                                                   
209600     READ QUOTEREQ                                                        
209700         AT END                                                           
209800             SET QP-EOF TO TRUE                                           
209900         NOT AT END                                                       
210000             ADD 1 TO QP-RECORDS-READ                                     
210100     END-READ.                                                            
210200 0200-EXIT.                                                               
210300     EXIT.                                                                
210400                                                                          
210500******************************************************************        
210600* OPENS ALL FOUR RUN FILES, CHECKS THE QUOTEREQ OPEN STATUS AND  *        
210700* PRINTS THE FIRST PAGE HEADING.                                 *        
210800******************************************************************        
210900 0800-OPEN-FILES-RTN.                                                     
211000     OPEN INPUT  QUOTEREQ                                                 
211100          OUTPUT QUOTEDET                                                 
211200                 QUOTESUM                                                 
211300                 QUOTERPT.                                                
211400     IF NOT QR-STATUS-OK                                                  
211500         DISPLAY 'QPBATCH - ERROR OPENING QUOTEREQ, STATUS = '            
211600                 QR-FILE-STATUS                                           
211700         MOVE 16 TO RETURN-CODE                                           
211800         SET QP-EOF TO TRUE                                               
211900     END-IF.                                                              
212000     ACCEPT QP-RUN-DATE FROM DATE.                                        
212100     ACCEPT QP-RUN-TIME FROM TIME.                                        
212200     MOVE 1 TO QP-PAGE-NUMBER.                                            
212300     PERFORM 8900-PRINT-PAGE-HEADER-RTN THRU 8900-EXIT.                   
212400 0800-EXIT.                                                               
212500     EXIT.                                                                
212600                                                                          
212700******************************************************************        
212800* CLOSES ALL FOUR RUN FILES AT END OF THE RUN.                   *        
212900******************************************************************        
213000 0900-CLOSE-FILES-RTN.                                                    
213100     CLOSE QUOTEREQ QUOTEDET QUOTESUM QUOTERPT.                           
213200 0900-EXIT.                                                               
213300     EXIT.                                                                
213400                                                                          
213500******************************************************************        
213600* 2000-2140  PART-NUMBER PRICING PARAGRAPHS.                     *        
213700******************************************************************        
213800 2000-PRICE-QPSAH200S-RTN.                                                
213900     MOVE 0 TO QP-SEG-COUNT-WK.                                           
214000     MOVE ZERO TO QP-ADDERS-TOTAL.                                        
214100     MOVE 1000.00 TO QP-BASE-PRICE.                                       
214200     MOVE 12 TO QP-EXPECTED-PIECES.                                       
214300     IF QP-PART-NUMBER-WK = SPACES                                        
214400         MOVE 'Y' TO QP-ERROR-SW                                          
214500         MOVE 'PART NUMBER MUST BE A NON-EMPTY STRING'                    
214600             TO QP-ERROR-MESSAGE                                          
214700         GO TO 2000-EXIT                                                  
214800     END-IF.                                                              
214900     PERFORM 2010-SPLIT-PART-NUMBER-RTN THRU 2010-EXIT.                   
215000     IF QP-PIECE-COUNT NOT = 12                                           
215100         MOVE 'Y' TO QP-ERROR-SW                                          
215200         PERFORM 2030-BUILD-COUNT-ERROR-RTN THRU 2030-EXIT                
215300         GO TO 2000-EXIT                                                  
215400     END-IF.                                                              
215500     IF QP-PIECE(1) NOT = 'QPSAH200S'                                     
215600         MOVE 'Y' TO QP-ERROR-SW                                          
215700         PERFORM 2040-BUILD-MODEL-ERROR-RTN THRU 2040-EXIT                
215800         GO TO 2000-EXIT                                                  
215900     END-IF.                                                              
216000     PERFORM 2050-ZERO-FILL-OPT-FEAT-RTN THRU 2050-EXIT.                  
216100     PERFORM 2020-PRICE-QPSAH-SEG-RTN THRU 2020-EXIT                      
216200         VARYING QP-SUBSCRIPT FROM 1 BY 1                                 
216300         UNTIL QP-SUBSCRIPT > 11                                          
216400            OR QP-VALIDATION-ERROR.                                       
216500     IF QP-VALIDATION-ERROR                                               
216600         GO TO 2000-EXIT                                                  
216700     END-IF.                                                              
216800     COMPUTE QP-FINAL-PRICE = QP-BASE-PRICE + QP-ADDERS-TOTAL.            
216900     MOVE 12 TO QP-EXPECTED-PIECES.                                       
217000     PERFORM 2600-BUILD-NORMALIZED-PN-RTN THRU 2600-EXIT.                 
217100 2000-EXIT.                                                               
217200     EXIT.                                                                
217300                                                                          
217400******************************************************************        
217500* UPPERCASES AND UNSTRINGS THE DASH-DELIMITED PART NUMBER INTO   *        
217600* THE PIECE TABLE.                                               *        
217700******************************************************************        
217800 2010-SPLIT-PART-NUMBER-RTN.                                              
217900     INSPECT QP-PART-NUMBER-WK                                            
218000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
218100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
218200     MOVE SPACES TO QP-PIECE-TABLE.                                       
218300     MOVE 0 TO QP-PIECE-COUNT.                                            
218400     UNSTRING QP-PART-NUMBER-WK DELIMITED BY '-'                          
218500         INTO QP-PIECE(1) QP-PIECE(2) QP-PIECE(3) QP-PIECE(4)             
218600              QP-PIECE(5) QP-PIECE(6) QP-PIECE(7) QP-PIECE(8)             
218700              QP-PIECE(9) QP-PIECE(10) QP-PIECE(11) QP-PIECE(12)          
218800         TALLYING IN QP-PIECE-COUNT.                                      
218900 2010-EXIT.                                                               
219000     EXIT.                                                                
219100                                                                          
219200******************************************************************        
219300* VALIDATES ONE QPSAH200S SEGMENT CODE AGAINST THE CATALOG AND   *        
219400* ACCUMULATES ITS ADDER.                                         *        
219500******************************************************************        
219600 2020-PRICE-QPSAH-SEG-RTN.                                                
219700     MOVE 'S' TO QP-VAL-MODEL-SW.                                         
219800     MOVE QP-SUBSCRIPT TO QP-VAL-SEG-INDEX.                               
219900     MOVE QP-PIECE(QP-SUBSCRIPT + 1) TO QP-VAL-CODE-IN.                   
220000     PERFORM 2500-VALIDATE-SEGMENT-RTN THRU 2500-EXIT.                    
220100     IF QP-FOUND                                                          
220200         ADD 1 TO QP-SEG-COUNT-WK                                         
220300         MOVE QP-SUBSCRIPT TO QPS-SEG-INDEX(QP-SEG-COUNT-WK)              
220400         MOVE QP-SEG-NAME-WK TO QPS-SEG-NAME(QP-SEG-COUNT-WK)             
220500         MOVE QP-VAL-CODE-IN TO QPS-OPTION-CODE(QP-SEG-COUNT-WK)          
220600         MOVE QP-DESC-WK TO QPS-DESCRIPTION(QP-SEG-COUNT-WK)              
220700         MOVE QP-ADDER-WK TO QPS-ADDER(QP-SEG-COUNT-WK)                   
220800         ADD QP-ADDER-WK TO QP-ADDERS-TOTAL                               
220900     ELSE                                                                 
221000         MOVE 'Y' TO QP-ERROR-SW                                          
221100         MOVE QP-SEG-NAME-WK TO QP-ERROR-SEGMENT                          
221200         MOVE QP-VAL-CODE-IN TO QP-ERROR-CODE                             
221300         PERFORM 2560-BUILD-CODE-ERROR-RTN THRU 2560-EXIT                 
221400     END-IF.                                                              
221500 2020-EXIT.                                                               
221600     EXIT.                                                                
221700                                                                          
221800******************************************************************        
221900* BUILDS THE REJECT MESSAGE WHEN QPSAH200S DOES NOT SPLIT INTO   *        
222000* THE EXPECTED 11 SEGMENTS.                                      *        
222100******************************************************************        
222200 2030-BUILD-COUNT-ERROR-RTN.                                              
222300     COMPUTE QP-SEG-GOT = QP-PIECE-COUNT - 1.                             
222400     MOVE QP-SEG-GOT TO QP-NUM-EDIT.                                      
222500     STRING 'EXPECTED 11 SEGMENTS AFTER THE MODEL, GOT '                  
222600                DELIMITED BY SIZE                                         
222700            QP-NUM-EDIT DELIMITED BY SIZE                                 
222800         INTO QP-ERROR-MESSAGE.                                           
222900 2030-EXIT.                                                               
223000     EXIT.                                                                
223100                                                                          
223200******************************************************************        
223300* BUILDS THE REJECT MESSAGE FOR AN UNRECOGNIZED QPSAH MODEL      *        
223400* PREFIX.                                                        *        
223500******************************************************************        
223600 2040-BUILD-MODEL-ERROR-RTN.                                              
223700     STRING 'INVALID MODEL ' DELIMITED BY SIZE                            
223800            QP-PIECE(1) DELIMITED BY SPACE                                
223900            '. EXPECTED QPSAH200S' DELIMITED BY SIZE                      
224000         INTO QP-ERROR-MESSAGE.                                           
224100 2040-EXIT.                                                               
224200     EXIT.                                                                
224300                                                                          
224400******************************************************************        
224500* PADS A SINGLE-DIGIT OPTIONS SEGMENT WITH A LEADING ZERO SO IT  *        
224600* MATCHES THE 2-CHAR CATALOG CODE.                               *        
224700******************************************************************        
224800 2050-ZERO-FILL-OPT-FEAT-RTN.                                             
224900     IF QP-PIECE(12)(2:1) = SPACE                                         
225000        AND QP-PIECE(12)(1:1) IS NUMERIC                                  
225100         MOVE QP-PIECE(12)(1:1) TO QP-ZF-DIGIT                            
225200         MOVE SPACES TO QP-PIECE(12)                                      
225300         STRING '0' DELIMITED BY SIZE                                     
225400                QP-ZF-DIGIT DELIMITED BY SIZE                             
225500             INTO QP-PIECE(12)                                            
225600     END-IF.                                                              
225700 2050-EXIT.                                                               
225800     EXIT.                                                                
225900                                                                          
226000******************************************************************        
226100* VALIDATES AND PRICES A QPMAG PART NUMBER, MIRRORING            *        
226200* 2000-PRICE-QPSAH200S-RTN FOR THE OTHER CATALOG.                *        
226300******************************************************************        
226400 2100-PRICE-QPMAG-RTN.                                                    
226500     MOVE 0 TO QP-SEG-COUNT-WK.                                           
226600     MOVE ZERO TO QP-ADDERS-TOTAL.                                        
226700     MOVE 2500.00 TO QP-BASE-PRICE.                                       
226800     MOVE 11 TO QP-EXPECTED-PIECES.                                       
226900     IF QP-PART-NUMBER-WK = SPACES                                        
227000         MOVE 'Y' TO QP-ERROR-SW                                          
227100         MOVE 'PART NUMBER MUST BE A NON-EMPTY STRING'                    
227200             TO QP-ERROR-MESSAGE                                          
227300         GO TO 2100-EXIT                                                  
227400     END-IF.                                                              
227500     PERFORM 2010-SPLIT-PART-NUMBER-RTN THRU 2010-EXIT.                   
227600     IF QP-PIECE-COUNT NOT = 11                                           
227700         MOVE 'Y' TO QP-ERROR-SW                                          
227800         PERFORM 2130-BUILD-COUNT-ERROR-RTN THRU 2130-EXIT                
227900         GO TO 2100-EXIT                                                  
228000     END-IF.                                                              
228100     IF QP-PIECE(1) NOT = 'QPMAG'                                         
228200         MOVE 'Y' TO QP-ERROR-SW                                          
228300         PERFORM 2140-BUILD-MODEL-ERROR-RTN THRU 2140-EXIT                
228400         GO TO 2100-EXIT                                                  
228500     END-IF.                                                              
228600     PERFORM 2120-PRICE-QPMAG-SEG-RTN THRU 2120-EXIT                      
228700         VARYING QP-SUBSCRIPT FROM 1 BY 1                                 
228800         UNTIL QP-SUBSCRIPT > 10                                          
228900            OR QP-VALIDATION-ERROR.                                       
229000     IF QP-VALIDATION-ERROR                                               
229100         GO TO 2100-EXIT                                                  
229200     END-IF.                                                              
229300     COMPUTE QP-FINAL-PRICE = QP-BASE-PRICE + QP-ADDERS-TOTAL.            
229400     MOVE 11 TO QP-EXPECTED-PIECES.                                       
229500     PERFORM 2600-BUILD-NORMALIZED-PN-RTN THRU 2600-EXIT.                 
229600 2100-EXIT.                                                               
229700     EXIT.                                                                
229800                                                                          
229900******************************************************************        
230000* VALIDATES ONE QPMAG SEGMENT CODE AGAINST THE QPMAG CATALOG AND *        
230100* ACCUMULATES ITS ADDER.                                         *        
230200******************************************************************        
230300 2120-PRICE-QPMAG-SEG-RTN.                                                
230400     MOVE 'M' TO QP-VAL-MODEL-SW.                                         
230500     MOVE QP-SUBSCRIPT TO QP-VAL-SEG-INDEX.                               
230600     MOVE QP-PIECE(QP-SUBSCRIPT + 1) TO QP-VAL-CODE-IN.                   
230700     PERFORM 2500-VALIDATE-SEGMENT-RTN THRU 2500-EXIT.                    
230800     IF QP-FOUND                                                          
230900         ADD 1 TO QP-SEG-COUNT-WK                                         
231000         MOVE QP-SUBSCRIPT TO QPS-SEG-INDEX(QP-SEG-COUNT-WK)              
231100         MOVE QP-SEG-NAME-WK TO QPS-SEG-NAME(QP-SEG-COUNT-WK)             
231200         MOVE QP-VAL-CODE-IN TO QPS-OPTION-CODE(QP-SEG-COUNT-WK)          
231300         MOVE QP-DESC-WK TO QPS-DESCRIPTION(QP-SEG-COUNT-WK)              
231400         MOVE QP-ADDER-WK TO QPS-ADDER(QP-SEG-COUNT-WK)                   
231500         ADD QP-ADDER-WK TO QP-ADDERS-TOTAL                               
231600     ELSE                                                                 
231700         MOVE 'Y' TO QP-ERROR-SW                                          
231800         MOVE QP-SEG-NAME-WK TO QP-ERROR-SEGMENT                          
231900         MOVE QP-VAL-CODE-IN TO QP-ERROR-CODE                             
232000         PERFORM 2560-BUILD-CODE-ERROR-RTN THRU 2560-EXIT                 
232100     END-IF.                                                              
232200 2120-EXIT.                                                               
232300     EXIT.                                                                
232400                                                                          
232500******************************************************************        
232600* BUILDS THE REJECT MESSAGE WHEN QPMAG DOES NOT SPLIT INTO THE   *        
232700* EXPECTED 10 SEGMENTS.                                          *        
232800******************************************************************        
232900 2130-BUILD-COUNT-ERROR-RTN.                                              
233000     COMPUTE QP-SEG-GOT = QP-PIECE-COUNT - 1.                             
233100     MOVE QP-SEG-GOT TO QP-NUM-EDIT.                                      
233200     STRING 'EXPECTED 10 SEGMENTS AFTER THE MODEL, GOT '                  
233300                DELIMITED BY SIZE                                         
233400            QP-NUM-EDIT DELIMITED BY SIZE                                 
233500         INTO QP-ERROR-MESSAGE.                                           
233600 2130-EXIT.                                                               
233700     EXIT.                                                                
233800                                                                          
233900******************************************************************        
234000* BUILDS THE REJECT MESSAGE FOR AN UNRECOGNIZED QPMAG MODEL      *        
234100* PREFIX.                                                        *        
234200******************************************************************        
234300 2140-BUILD-MODEL-ERROR-RTN.                                              
234400     STRING 'INVALID MODEL ' DELIMITED BY SIZE                            
234500            QP-PIECE(1) DELIMITED BY SPACE                                
234600            '. EXPECTED QPMAG' DELIMITED BY SIZE                          
234700         INTO QP-ERROR-MESSAGE.                                           
234800 2140-EXIT.                                                               
234900     EXIT.                                                                
235000                                                                          
235100******************************************************************        
235200* 2500  SHARED SEGMENT-VALIDATION DISPATCH (BOTH CATALOGS).      *        
235300******************************************************************        
235400 2500-VALIDATE-SEGMENT-RTN.                                               
235500     MOVE 'N' TO QP-FOUND-SW.                                             
235600     MOVE SPACES TO QP-DESC-WK QP-SEG-NAME-WK QP-VALID-CODES-LIST.        
235700     MOVE ZERO TO QP-ADDER-WK.                                            
235800     IF QP-VAL-MODEL-SW = 'S'                                             
235900         PERFORM 2510-SCAN-QPSAH-RTN THRU 2510-EXIT                       
236000             VARYING QPSAH-IDX FROM 1 BY 1 UNTIL QPSAH-IDX > 35           
236100     ELSE                                                                 
236200         PERFORM 2520-SCAN-QPMAG-RTN THRU 2520-EXIT                       
236300             VARYING QPMAG-IDX FROM 1 BY 1 UNTIL QPMAG-IDX > 33           
236400     END-IF.                                                              
236500 2500-EXIT.                                                               
236600     EXIT.                                                                
236700                                                                          
236800******************************************************************        
236900* TESTS ONE ROW OF THE QPSAH CATALOG TABLE AGAINST THE SEGMENT   *        
237000* AND CODE BEING VALIDATED.                                      *        
237100******************************************************************        
237200 2510-SCAN-QPSAH-RTN.                                                     
237300     IF QPSAH-SEG-INDEX(QPSAH-IDX) = QP-VAL-SEG-INDEX                     
237400         MOVE QPSAH-SEG-NAME(QPSAH-IDX) TO QP-SEG-NAME-WK                 
237500         IF QP-VALID-CODES-LIST = SPACES                                  
237600             MOVE QPSAH-OPTION-CODE(QPSAH-IDX)                            
237700                 TO QP-VALID-CODES-LIST                                   
237800         ELSE                                                             
237900             STRING QP-VALID-CODES-LIST DELIMITED BY SPACE                
238000                    ',' DELIMITED BY SIZE                                 
238100                    QPSAH-OPTION-CODE(QPSAH-IDX)                          
238200                        DELIMITED BY SPACE                                
238300                 INTO QP-VALID-CODES-TEMP                                 
238400             MOVE QP-VALID-CODES-TEMP TO QP-VALID-CODES-LIST              
238500         END-IF                                                           
238600         IF QPSAH-OPTION-CODE(QPSAH-IDX) = QP-VAL-CODE-IN                 
238700             MOVE 'Y' TO QP-FOUND-SW                                      
238800             MOVE QPSAH-DESCRIPTION(QPSAH-IDX) TO QP-DESC-WK              
238900             MOVE QPSAH-ADDER(QPSAH-IDX) TO QP-ADDER-WK                   
239000         END-IF                                                           
239100     END-IF.                                                              
239200 2510-EXIT.                                                               
239300     EXIT.                                                                
239400                                                                          
239500******************************************************************        
239600* TESTS ONE ROW OF THE QPMAG CATALOG TABLE AGAINST THE SEGMENT   *        
239700* AND CODE BEING VALIDATED.                                      *        
239800******************************************************************        
239900 2520-SCAN-QPMAG-RTN.                                                     
240000     IF QPMAG-SEG-INDEX(QPMAG-IDX) = QP-VAL-SEG-INDEX                     
240100         MOVE QPMAG-SEG-NAME(QPMAG-IDX) TO QP-SEG-NAME-WK                 
240200         IF QP-VALID-CODES-LIST = SPACES                                  
240300             MOVE QPMAG-OPTION-CODE(QPMAG-IDX)                            
240400                 TO QP-VALID-CODES-LIST                                   
240500         ELSE                                                             
240600             STRING QP-VALID-CODES-LIST DELIMITED BY SPACE                
240700                    ',' DELIMITED BY SIZE                                 
240800                    QPMAG-OPTION-CODE(QPMAG-IDX)                          
240900                        DELIMITED BY SPACE                                
241000                 INTO QP-VALID-CODES-TEMP                                 
241100             MOVE QP-VALID-CODES-TEMP TO QP-VALID-CODES-LIST              
241200         END-IF                                                           
241300         IF QPMAG-OPTION-CODE(QPMAG-IDX) = QP-VAL-CODE-IN                 
241400             MOVE 'Y' TO QP-FOUND-SW                                      
241500             MOVE QPMAG-DESCRIPTION(QPMAG-IDX) TO QP-DESC-WK              
241600             MOVE QPMAG-ADDER(QPMAG-IDX) TO QP-ADDER-WK                   
241700         END-IF                                                           
241800     END-IF.                                                              
241900 2520-EXIT.                                                               
242000     EXIT.                                                                
242100                                                                          
242200******************************************************************        
242300* BUILDS THE REJECT MESSAGE FOR AN UNRECOGNIZED OPTION CODE,     *        
242400* LISTING THE VALID CODES.                                       *        
242500******************************************************************        
242600 2560-BUILD-CODE-ERROR-RTN.                                               
242700     STRING 'INVALID CODE ' DELIMITED BY SIZE                             
242800            QP-VAL-CODE-IN DELIMITED BY SPACE                             
242900            ' FOR SEGMENT ' DELIMITED BY SIZE                             
243000            QP-SEG-NAME-WK DELIMITED BY SPACE                             
243100            '. VALID OPTIONS ARE: ' DELIMITED BY SIZE                     
243200            QP-VALID-CODES-LIST DELIMITED BY SPACE                        
243300         INTO QP-ERROR-MESSAGE.                                           
243400 2560-EXIT.                                                               
243500     EXIT.                                                                
243600                                                                          
243700******************************************************************        
243800* 2600  GENERIC "MODEL-PLUS-PIECES" NORMALIZED PART NUMBER       *        
243900* BUILDER, DRIVEN BY QP-EXPECTED-PIECES AND THE QP-PIECE TABLE.  *        
244000******************************************************************        
244100 2600-BUILD-NORMALIZED-PN-RTN.                                            
244200     MOVE SPACES TO QP-PART-NUMBER-WK.                                    
244300     MOVE 1 TO QP-STR-PTR.                                                
244400     PERFORM 2610-APPEND-PIECE-RTN THRU 2610-EXIT                         
244500         VARYING QP-SUBSCRIPT FROM 1 BY 1                                 
244600         UNTIL QP-SUBSCRIPT > QP-EXPECTED-PIECES.                         
244700 2600-EXIT.                                                               
244800     EXIT.                                                                
244900                                                                          
245000******************************************************************        
245100* APPENDS ONE HYPHEN-DELIMITED PIECE TO THE PART NUMBER BEING    *        
245200* REBUILT.                                                       *        
245300******************************************************************        
245400 2610-APPEND-PIECE-RTN.                                                   
245500     IF QP-SUBSCRIPT > 1                                                  
245600         STRING '-' DELIMITED BY SIZE                                     
245700             INTO QP-PART-NUMBER-WK                                       
245800             WITH POINTER QP-STR-PTR                                      
245900     END-IF.                                                              
246000     STRING QP-PIECE(QP-SUBSCRIPT) DELIMITED BY SPACE                     
246100         INTO QP-PART-NUMBER-WK                                           
246200         WITH POINTER QP-STR-PTR.                                         
246300 2610-EXIT.                                                               
246400     EXIT.                                                                
246500                                                                          
246600******************************************************************        
246700* 3000-3160  NATURAL-LANGUAGE INTERPRETATION PARAGRAPHS.         *        
246800******************************************************************        
246900 3000-INTERPRET-QPSAH200S-RTN.                                            
247000     PERFORM 3010-INIT-QPSAH-RESULT-RTN THRU 3010-EXIT.                   
247100     PERFORM 3900-NORMALIZE-TEXT-RTN THRU 3900-EXIT.                      
247200     MOVE 'S' TO QP-RULE-CONTEXT-SW.                                      
247300     PERFORM 3500-APPLY-RULE-TABLE-RTN THRU 3500-EXIT.                    
247400     PERFORM 3050-SPAN-NUMERIC-HINT-RTN THRU 3050-EXIT.                   
247500     IF QR-NL-DESCRIPTION = SPACES                                        
247600         PERFORM 3040-RELABEL-BASELINE-QPSAH-RTN THRU 3040-EXIT           
247700     END-IF.                                                              
247800     PERFORM 3020-BUILD-QPSAH-PARTNO-RTN THRU 3020-EXIT.                  
247900 3000-EXIT.                                                               
248000     EXIT.                                                                
248100                                                                          
248200******************************************************************        
248300* LOADS THE QPSAH200S BASELINE (ALL-DEFAULTS) PART NUMBER INTO   *        
248400* THE NL RESULT TABLE.                                           *        
248500******************************************************************        
248600 3010-INIT-QPSAH-RESULT-RTN.                                              
248700     MOVE 'A' TO QPR-CODE(1).                                             
248800     MOVE 'M' TO QPR-CODE(2).                                             
248900     MOVE 'G' TO QPR-CODE(3).                                             
249000     MOVE '3' TO QPR-CODE(4).                                             
249100     MOVE 'C' TO QPR-CODE(5).                                             
249200     MOVE '3' TO QPR-CODE(6).                                             
249300     MOVE '1' TO QPR-CODE(7).                                             
249400     MOVE '1' TO QPR-CODE(8).                                             
249500     MOVE 'C' TO QPR-CODE(9).                                             
249600     MOVE '1' TO QPR-CODE(10).                                            
249700     MOVE '02' TO QPR-CODE(11).                                           
249800     PERFORM 3015-INIT-QPSAH-ONE-RTN THRU 3015-EXIT                       
249900         VARYING QP-SUBSCRIPT FROM 1 BY 1 UNTIL QP-SUBSCRIPT > 11.        
250000 3010-EXIT.                                                               
250100     EXIT.                                                                
250200                                                                          
250300******************************************************************        
250400* SETS ONE QPSAH RESULT SLOT TO ITS UNFIRED-RULE PRIORITY AND    *        
250500* REASON TEXT.                                                   *        
250600******************************************************************        
250700 3015-INIT-QPSAH-ONE-RTN.                                                 
250800     MOVE -1 TO QPR-PRIORITY(QP-SUBSCRIPT).                               
250900     MOVE 'DEFAULT' TO QPR-SOURCE(QP-SUBSCRIPT).                          
251000     MOVE 'SEGMENT DEFAULT - NO NL RULE FIRED'                            
251100         TO QPR-REASON(QP-SUBSCRIPT).                                     
251200 3015-EXIT.                                                               
251300     EXIT.                                                                
251400                                                                          
251500******************************************************************        
251600* ASSEMBLES THE INTERPRETED QPSAH200S PART NUMBER FROM THE 11    *        
251700* RESULT SLOTS.                                                  *        
251800******************************************************************        
251900 3020-BUILD-QPSAH-PARTNO-RTN.                                             
252000     MOVE SPACES TO QP-PART-NUMBER-WK.                                    
252100     MOVE 1 TO QP-STR-PTR.                                                
252200     STRING 'QPSAH200S' DELIMITED BY SIZE                                 
252300         INTO QP-PART-NUMBER-WK                                           
252400         WITH POINTER QP-STR-PTR.                                         
252500     PERFORM 3030-APPEND-QPSAH-SEG-RTN THRU 3030-EXIT                     
252600         VARYING QP-SUBSCRIPT FROM 1 BY 1 UNTIL QP-SUBSCRIPT > 11.        
252700 3020-EXIT.                                                               
252800     EXIT.                                                                
252900                                                                          
253000******************************************************************        
253100* APPENDS ONE SEGMENT CODE TO THE QPSAH PART NUMBER BEING BUILT. *        
253200******************************************************************        
253300 3030-APPEND-QPSAH-SEG-RTN.                                               
253400     STRING '-' DELIMITED BY SIZE                                         
253500         INTO QP-PART-NUMBER-WK                                           
253600         WITH POINTER QP-STR-PTR.                                         
253700     STRING QPR-CODE(QP-SUBSCRIPT) DELIMITED BY SPACE                     
253800         INTO QP-PART-NUMBER-WK                                           
253900         WITH POINTER QP-STR-PTR.                                         
254000 3030-EXIT.                                                               
254100     EXIT.                                                                
254200                                                                          
254300******************************************************************        
254400* RELABELS DEFAULT-SOURCED QPSAH SEGMENTS AS BASELINE WHEN THE   *        
254500* REQUEST HAD NO NL TEXT.                                        *        
254600******************************************************************        
254700 3040-RELABEL-BASELINE-QPSAH-RTN.                                         
254800     PERFORM 3045-RELABEL-ONE-QPSAH-RTN THRU 3045-EXIT                    
254900         VARYING QP-SUBSCRIPT FROM 1 BY 1 UNTIL QP-SUBSCRIPT > 11.        
255000 3040-EXIT.                                                               
255100     EXIT.                                                                
255200                                                                          
255300******************************************************************        
255400* RELABELS A SINGLE QPSAH SEGMENT FROM DEFAULT TO BASELINE       *        
255500* SOURCE.                                                        *        
255600******************************************************************        
255700 3045-RELABEL-ONE-QPSAH-RTN.                                              
255800     IF QPR-SOURCE(QP-SUBSCRIPT) = 'DEFAULT'                              
255900         MOVE 'BASELINE' TO QPR-SOURCE(QP-SUBSCRIPT)                      
256000     END-IF.                                                              
256100 3045-EXIT.                                                               
256200     EXIT.                                                                
256300                                                                          
256400******************************************************************        
256500* SCANS THE NL TEXT FOR THE LARGEST EMBEDDED NUMBER TO INFER A   *        
256600* HIGH-SPAN CODE.                                                *        
256700******************************************************************        
256800 3050-SPAN-NUMERIC-HINT-RTN.                                              
256900     MOVE 0 TO QP-NUM-MAX-VALUE QP-NUM-CUR-VALUE.                         
257000     MOVE 'N' TO QP-NUM-FOUND-SW QP-NUM-INRUN-SW.                         
257100     PERFORM 3060-SPAN-SCAN-CHAR-RTN THRU 3060-EXIT                       
257200         VARYING QP-SCAN-I FROM 1 BY 1 UNTIL QP-SCAN-I > 120.             
257300     PERFORM 3070-SPAN-FLUSH-DIGITS-RTN THRU 3070-EXIT.                   
257400     IF QP-NUM-FOUND AND QP-NUM-MAX-VALUE > 400                           
257500         MOVE 'H' TO QPR-CODE(2)                                          
257600         MOVE 100 TO QPR-PRIORITY(2)                                      
257700         MOVE 'NL' TO QPR-SOURCE(2)                                       
257800         MOVE 'NUMERIC SPAN HINT OVER 400' TO QPR-REASON(2)               
257900     ELSE                                                                 
258000         IF QPR-PRIORITY(2) = -1                                          
258100             MOVE 'M' TO QPR-CODE(2)                                      
258200             MOVE 'DEFAULT' TO QPR-SOURCE(2)                              
258300             MOVE 'SEGMENT DEFAULT - NO NL RULE FIRED'                    
258400                 TO QPR-REASON(2)                                         
258500         END-IF                                                           
258600     END-IF.                                                              
258700 3050-EXIT.                                                               
258800     EXIT.                                                                
258900                                                                          
259000******************************************************************        
259100* EXAMINES ONE CHARACTER OF THE NL TEXT WHILE LOOKING FOR A RUN  *        
259200* OF DIGITS.                                                     *        
259300******************************************************************        
259400 3060-SPAN-SCAN-CHAR-RTN.                                                 
259500     IF QR-NL-DESCRIPTION(QP-SCAN-I:1) IS NUMERIC                         
259600         MOVE QR-NL-DESCRIPTION(QP-SCAN-I:1) TO QP-NUM-ONE-DIGIT          
259700         COMPUTE QP-NUM-CUR-VALUE =                                       
259800             QP-NUM-CUR-VALUE * 10 + QP-NUM-ONE-DIGIT                     
259900         MOVE 'Y' TO QP-NUM-INRUN-SW                                      
260000     ELSE                                                                 
260100         IF QP-NUM-INRUN-SW = 'Y'                                         
260200             PERFORM 3070-SPAN-FLUSH-DIGITS-RTN THRU 3070-EXIT            
260300         END-IF                                                           
260400     END-IF.                                                              
260500 3060-EXIT.                                                               
260600     EXIT.                                                                
260700                                                                          
260800******************************************************************        
260900* CLOSES OUT A DIGIT RUN AT END OF SCAN AND UPDATES THE RUNNING  *        
261000* MAXIMUM.                                                       *        
261100******************************************************************        
261200 3070-SPAN-FLUSH-DIGITS-RTN.                                              
261300     IF QP-NUM-CUR-VALUE > QP-NUM-MAX-VALUE                               
261400         MOVE QP-NUM-CUR-VALUE TO QP-NUM-MAX-VALUE                        
261500         MOVE 'Y' TO QP-NUM-FOUND-SW                                      
261600     END-IF.                                                              
261700     MOVE 0 TO QP-NUM-CUR-VALUE.                                          
261800     MOVE 'N' TO QP-NUM-INRUN-SW.                                         
261900 3070-EXIT.                                                               
262000     EXIT.                                                                
262100                                                                          
262200******************************************************************        
262300* DRIVES NL INTERPRETATION FOR A QPMAG REQUEST - NORMALIZE, RULE *        
262400* SCAN, LINE-SIZE INFERENCE.                                     *        
262500******************************************************************        
262600 3100-INTERPRET-QPMAG-RTN.                                                
262700     PERFORM 3110-INIT-QPMAG-RESULT-RTN THRU 3110-EXIT.                   
262800     PERFORM 3900-NORMALIZE-TEXT-RTN THRU 3900-EXIT.                      
262900     MOVE 'M' TO QP-RULE-CONTEXT-SW.                                      
263000     PERFORM 3500-APPLY-RULE-TABLE-RTN THRU 3500-EXIT.                    
263100     PERFORM 3150-LINE-SIZE-INFER-RTN THRU 3150-EXIT.                     
263200     IF QR-NL-DESCRIPTION = SPACES                                        
263300         PERFORM 3140-RELABEL-BASELINE-QPMAG-RTN THRU 3140-EXIT           
263400     END-IF.                                                              
263500     PERFORM 3120-BUILD-QPMAG-PARTNO-RTN THRU 3120-EXIT.                  
263600 3100-EXIT.                                                               
263700     EXIT.                                                                
263800                                                                          
263900******************************************************************        
264000* LOADS THE QPMAG BASELINE (ALL-DEFAULTS) PART NUMBER INTO THE   *        
264100* NL RESULT TABLE.                                               *        
264200******************************************************************        
264300 3110-INIT-QPMAG-RESULT-RTN.                                              
264400     MOVE '04' TO QMR-CODE(1).                                            
264500     MOVE 'PT' TO QMR-CODE(2).                                            
264600     MOVE 'SS' TO QMR-CODE(3).                                            
264700     MOVE 'F1' TO QMR-CODE(4).                                            
264800     MOVE 'C' TO QMR-CODE(5).                                             
264900     MOVE '1' TO QMR-CODE(6).                                             
265000     MOVE '1' TO QMR-CODE(7).                                             
265100     MOVE 'C' TO QMR-CODE(8).                                             
265200     MOVE '00' TO QMR-CODE(9).                                            
265300     PERFORM 3115-INIT-QPMAG-ONE-RTN THRU 3115-EXIT                       
265400         VARYING QP-SUBSCRIPT FROM 1 BY 1 UNTIL QP-SUBSCRIPT > 9.         
265500 3110-EXIT.                                                               
265600     EXIT.                                                                
265700                                                                          
265800******************************************************************        
265900* SETS ONE QPMAG RESULT SLOT TO ITS UNFIRED-RULE PRIORITY AND    *        
266000* REASON TEXT.                                                   *        
266100******************************************************************        
266200 3115-INIT-QPMAG-ONE-RTN.                                                 
266300     MOVE -1 TO QMR-PRIORITY(QP-SUBSCRIPT).                               
266400     MOVE 'DEFAULT' TO QMR-SOURCE(QP-SUBSCRIPT).                          
266500     MOVE 'SEGMENT DEFAULT - NO NL RULE FIRED'                            
266600         TO QMR-REASON(QP-SUBSCRIPT).                                     
266700 3115-EXIT.                                                               
266800     EXIT.                                                                
266900                                                                          
267000******************************************************************        
267100* ASSEMBLES THE INTERPRETED QPMAG PART NUMBER FROM THE 9 RESULT  *        
267200* SLOTS.                                                         *        
267300******************************************************************        
267400 3120-BUILD-QPMAG-PARTNO-RTN.                                             
267500     MOVE SPACES TO QP-PART-NUMBER-WK.                                    
267600     MOVE 1 TO QP-STR-PTR.                                                
267700     STRING 'QPMAG' DELIMITED BY SIZE                                     
267800         INTO QP-PART-NUMBER-WK                                           
267900         WITH POINTER QP-STR-PTR.                                         
268000     PERFORM 3130-APPEND-QPMAG-SEG-RTN THRU 3130-EXIT                     
268100         VARYING QP-SUBSCRIPT FROM 1 BY 1 UNTIL QP-SUBSCRIPT > 9.         
268200 3120-EXIT.                                                               
268300     EXIT.                                                                
268400                                                                          
268500******************************************************************        
268600* APPENDS ONE SEGMENT CODE TO THE QPMAG PART NUMBER BEING BUILT. *        
268700******************************************************************        
268800 3130-APPEND-QPMAG-SEG-RTN.                                               
268900     STRING '-' DELIMITED BY SIZE                                         
269000         INTO QP-PART-NUMBER-WK                                           
269100         WITH POINTER QP-STR-PTR.                                         
269200     STRING QMR-CODE(QP-SUBSCRIPT) DELIMITED BY SPACE                     
269300         INTO QP-PART-NUMBER-WK                                           
269400         WITH POINTER QP-STR-PTR.                                         
269500 3130-EXIT.                                                               
269600     EXIT.                                                                
269700                                                                          
269800******************************************************************        
269900* RELABELS DEFAULT-SOURCED QPMAG SEGMENTS AS BASELINE WHEN THE   *        
270000* REQUEST HAD NO NL TEXT.                                        *        
270100******************************************************************        
270200 3140-RELABEL-BASELINE-QPMAG-RTN.                                         
270300     PERFORM 3145-RELABEL-ONE-QPMAG-RTN THRU 3145-EXIT                    
270400         VARYING QP-SUBSCRIPT FROM 1 BY 1 UNTIL QP-SUBSCRIPT > 9.         
270500 3140-EXIT.                                                               
270600     EXIT.                                                                
270700                                                                          
270800******************************************************************        
270900* RELABELS A SINGLE QPMAG SEGMENT FROM DEFAULT TO BASELINE       *        
271000* SOURCE.                                                        *        
271100******************************************************************        
271200 3145-RELABEL-ONE-QPMAG-RTN.                                              
271300     IF QMR-SOURCE(QP-SUBSCRIPT) = 'DEFAULT'                              
271400         MOVE 'BASELINE' TO QMR-SOURCE(QP-SUBSCRIPT)                      
271500     END-IF.                                                              
271600 3145-EXIT.                                                               
271700     EXIT.                                                                
271800                                                                          
271900******************************************************************        
272000* 3150-3160  QPMAG LINE-SIZE INFERENCE (VOLTAGE STRIP, INCH/DN   *        
272100* SCAN, NEAREST-SIZE MATCH).  PRIORITY 100 - OVERRIDES ANY RULE. *        
272200******************************************************************        
272300 3150-LINE-SIZE-INFER-RTN.                                                
272400     MOVE QP-NORM-TEXT TO QP-LSZ-TEXT.                                    
272500     PERFORM 3151-STRIP-VOLTAGE-RTN THRU 3151-EXIT.                       
272600     MOVE 'N' TO QP-INCH-FOUND-SW.                                        
272700     MOVE 0 TO QP-INCH-SIZE.                                              
272800     PERFORM 3152-SCAN-INCH-RTN THRU 3152-EXIT.                           
272900     IF NOT QP-INCH-FOUND                                                 
273000         PERFORM 3153-SCAN-DN-RTN THRU 3153-EXIT                          
273100     END-IF.                                                              
273200     IF QP-INCH-FOUND                                                     
273300         PERFORM 3154-NEAREST-SIZE-RTN THRU 3154-EXIT                     
273400         MOVE QP-SIZE-BEST-CODE TO QMR-CODE(1)                            
273500         MOVE 100 TO QMR-PRIORITY(1)                                      
273600         MOVE 'NL' TO QMR-SOURCE(1)                                       
273700         MOVE 'LINE SIZE INFERRED FROM TEXT' TO QMR-REASON(1)             
273800     END-IF.                                                              
273900 3150-EXIT.                                                               
274000     EXIT.                                                                
274100                                                                          
274200******************************************************************        
274300* BLANKS OUT A VOLTAGE FIGURE (E.G. '24V') FOUND IN THE TEXT SO  *        
274400* IT IS NOT MISREAD AS A LINE SIZE.                              *        
274500******************************************************************        
274600 3151-STRIP-VOLTAGE-RTN.                                                  
274700     MOVE 'N' TO QP-NUM-INRUN-SW.                                         
274800     MOVE 0 TO QP-DR-START QP-DR-END.                                     
274900     PERFORM 3155-VOLT-SCAN-CHAR-RTN THRU 3155-EXIT                       
275000         VARYING QP-SCAN-I FROM 1 BY 1 UNTIL QP-SCAN-I > 120.             
275100     IF QP-NUM-INRUN-SW = 'Y'                                             
275200         PERFORM 3156-VOLT-CHECK-RTN THRU 3156-EXIT                       
275300     END-IF.                                                              
275400 3151-EXIT.                                                               
275500     EXIT.                                                                
275600                                                                          
275700******************************************************************        
275800* EXAMINES ONE CHARACTER WHILE LOOKING FOR A RUN OF DIGITS THAT  *        
275900* MAY BE A VOLTAGE FIGURE.                                       *        
276000******************************************************************        
276100 3155-VOLT-SCAN-CHAR-RTN.                                                 
276200     IF QP-LSZ-TEXT(QP-SCAN-I:1) IS NUMERIC                               
276300         IF QP-NUM-INRUN-SW = 'N'                                         
276400             MOVE QP-SCAN-I TO QP-DR-START                                
276500             MOVE 'Y' TO QP-NUM-INRUN-SW                                  
276600         END-IF                                                           
276700         MOVE QP-SCAN-I TO QP-DR-END                                      
276800     ELSE                                                                 
276900         IF QP-NUM-INRUN-SW = 'Y'                                         
277000             PERFORM 3156-VOLT-CHECK-RTN THRU 3156-EXIT                   
277100             MOVE 'N' TO QP-NUM-INRUN-SW                                  
277200         END-IF                                                           
277300     END-IF.                                                              
277400 3155-EXIT.                                                               
277500     EXIT.                                                                
277600                                                                          
277700******************************************************************        
277800* PEEKS PAST A DIGIT RUN FOR A TRAILING 'V' AND, IF FOUND,       *        
277900* BLANKS THE VOLTAGE OUT OF THE TEXT.                            *        
278000******************************************************************        
278100 3156-VOLT-CHECK-RTN.                                                     
278200     COMPUTE QP-VOLT-PEEK = QP-DR-END + 1.                                
278300     IF QP-VOLT-PEEK <= 120                                               
278400         IF QP-LSZ-TEXT(QP-VOLT-PEEK:1) = SPACE                           
278500             ADD 1 TO QP-VOLT-PEEK                                        
278600         END-IF                                                           
278700     END-IF.                                                              
278800     IF QP-VOLT-PEEK <= 120                                               
278900         IF QP-LSZ-TEXT(QP-VOLT-PEEK:1) = 'v'                             
279000             MOVE SPACES                                                  
279100                 TO QP-LSZ-TEXT(QP-DR-START:                              
279200                     QP-DR-END - QP-DR-START + 1)                         
279300         END-IF                                                           
279400     END-IF.                                                              
279500 3156-EXIT.                                                               
279600     EXIT.                                                                
279700                                                                          
279800******************************************************************        
279900* SCANS THE LINE-SIZE TEXT FOR A QUOTE-MARK OR 'IN' SUFFIXED     *        
280000* INCH SIZE.                                                     *        
280100******************************************************************        
280200 3152-SCAN-INCH-RTN.                                                      
280300     MOVE 0 TO QP-NUM-CUR-VALUE.                                          
280400     MOVE 'N' TO QP-NUM-INRUN-SW.                                         
280500     PERFORM 3157-INCH-SCAN-CHAR-RTN THRU 3157-EXIT                       
280600         VARYING QP-SCAN-I FROM 1 BY 1                                    
280700         UNTIL QP-SCAN-I > 120 OR QP-INCH-FOUND.                          
280800     IF NOT QP-INCH-FOUND AND QP-NUM-INRUN-SW = 'Y'                       
280900         PERFORM 3158-INCH-CHECK-RTN THRU 3158-EXIT                       
281000     END-IF.                                                              
281100 3152-EXIT.                                                               
281200     EXIT.                                                                
281300                                                                          
281400******************************************************************        
281500* EXAMINES ONE CHARACTER WHILE ACCUMULATING A RUNNING DIGIT      *        
281600* VALUE FOR THE INCH SCAN.                                       *        
281700******************************************************************        
281800 3157-INCH-SCAN-CHAR-RTN.                                                 
281900     IF QP-LSZ-TEXT(QP-SCAN-I:1) IS NUMERIC                               
282000         IF QP-NUM-INRUN-SW = 'N'                                         
282100             MOVE 0 TO QP-NUM-CUR-VALUE                                   
282200             MOVE 'Y' TO QP-NUM-INRUN-SW                                  
282300         END-IF                                                           
282400         MOVE QP-LSZ-TEXT(QP-SCAN-I:1) TO QP-NUM-ONE-DIGIT                
282500         COMPUTE QP-NUM-CUR-VALUE =                                       
282600             QP-NUM-CUR-VALUE * 10 + QP-NUM-ONE-DIGIT                     
282700         MOVE QP-SCAN-I TO QP-DR-END                                      
282800     ELSE                                                                 
282900         IF QP-NUM-INRUN-SW = 'Y'                                         
283000             PERFORM 3158-INCH-CHECK-RTN THRU 3158-EXIT                   
283100             MOVE 'N' TO QP-NUM-INRUN-SW                                  
283200         END-IF                                                           
283300     END-IF.                                                              
283400 3157-EXIT.                                                               
283500     EXIT.                                                                
283600                                                                          
283700******************************************************************        
283800* PEEKS PAST A DIGIT RUN FOR A CLOSING QUOTE OR 'IN' TO CONFIRM  *        
283900* AN INCH SIZE WAS FOUND.                                        *        
284000******************************************************************        
284100 3158-INCH-CHECK-RTN.                                                     
284200     COMPUTE QP-VOLT-PEEK = QP-DR-END + 1.                                
284300     IF QP-VOLT-PEEK <= 120                                               
284400         IF QP-LSZ-TEXT(QP-VOLT-PEEK:1) = SPACE                           
284500             ADD 1 TO QP-VOLT-PEEK                                        
284600         END-IF                                                           
284700     END-IF.                                                              
284800     IF QP-VOLT-PEEK <= 120                                               
284900         IF QP-LSZ-TEXT(QP-VOLT-PEEK:1) = QUOTE                           
285000             MOVE QP-NUM-CUR-VALUE TO QP-INCH-SIZE                        
285100             MOVE 'Y' TO QP-INCH-FOUND-SW                                 
285200         ELSE                                                             
285300             IF QP-VOLT-PEEK <= 118                                       
285400                 IF QP-LSZ-TEXT(QP-VOLT-PEEK:2) = 'in'                    
285500                     MOVE QP-NUM-CUR-VALUE TO QP-INCH-SIZE                
285600                     MOVE 'Y' TO QP-INCH-FOUND-SW                         
285700                 END-IF                                                   
285800             END-IF                                                       
285900         END-IF                                                           
286000     END-IF.                                                              
286100 3158-EXIT.                                                               
286200     EXIT.                                                                
286300                                                                          
286400******************************************************************        
286500* SCANS THE LINE-SIZE TEXT AGAINST THE FIVE DN-LITERAL TABLE     *        
286600* ROWS WHEN NO INCH MARK IS FOUND.                               *        
286700******************************************************************        
286800 3153-SCAN-DN-RTN.                                                        
286900     PERFORM 3159-SCAN-DN-ROW-RTN THRU 3159-EXIT                          
287000         VARYING QP-SUBSCRIPT FROM 1 BY 1                                 
287100         UNTIL QP-SUBSCRIPT > 5 OR QP-INCH-FOUND.                         
287200 3153-EXIT.                                                               
287300     EXIT.                                                                
287400                                                                          
287500******************************************************************        
287600* TESTS ONE DN-LITERAL TABLE ROW AGAINST THE LINE-SIZE TEXT.     *        
287700******************************************************************        
287800 3159-SCAN-DN-ROW-RTN.                                                    
287900     MOVE QP-LSZ-TEXT TO QP-SCAN-TEXT.                                    
288000     MOVE QDN-LITERAL(QP-SUBSCRIPT) TO QP-SCAN-KEY.                       
288100     PERFORM 4900-FIND-SUBSTRING-RTN THRU 4900-EXIT.                      
288200     IF QP-SCAN-FOUND                                                     
288300         MOVE QDN-NOMINAL(QP-SUBSCRIPT) TO QP-INCH-SIZE                   
288400         MOVE 'Y' TO QP-INCH-FOUND-SW                                     
288500     END-IF.                                                              
288600 3159-EXIT.                                                               
288700     EXIT.                                                                
288800                                                                          
288900******************************************************************        
289000* FINDS THE STANDARD LINE SIZE ROW NUMERICALLY CLOSEST TO THE    *        
289100* INFERRED INCH SIZE.                                            *        
289200******************************************************************        
289300 3154-NEAREST-SIZE-RTN.                                                   
289400     PERFORM 3160-NEAREST-ROW-RTN THRU 3160-EXIT                          
289500         VARYING QP-SUBSCRIPT FROM 1 BY 1 UNTIL QP-SUBSCRIPT > 5.         
289600 3154-EXIT.                                                               
289700     EXIT.                                                                
289800                                                                          
289900******************************************************************        
290000* COMPARES ONE SIZE-TABLE ROW'S NOMINAL VALUE AGAINST THE        *        
290100* RUNNING BEST MATCH.                                            *        
290200******************************************************************        
290300 3160-NEAREST-ROW-RTN.                                                    
290400     IF QSZ-NOMINAL(QP-SUBSCRIPT) >= QP-INCH-SIZE                         
290500         COMPUTE QP-INCH-DIFF =                                           
290600             QSZ-NOMINAL(QP-SUBSCRIPT) - QP-INCH-SIZE                     
290700     ELSE                                                                 
290800         COMPUTE QP-INCH-DIFF =                                           
290900             QP-INCH-SIZE - QSZ-NOMINAL(QP-SUBSCRIPT)                     
291000     END-IF.                                                              
291100     IF QP-SUBSCRIPT = 1                                                  
291200         MOVE QP-INCH-DIFF TO QP-INCH-BEST-DIFF                           
291300         MOVE QSZ-CODE(QP-SUBSCRIPT) TO QP-SIZE-BEST-CODE                 
291400     ELSE                                                                 
291500         IF QP-INCH-DIFF < QP-INCH-BEST-DIFF                              
291600             MOVE QP-INCH-DIFF TO QP-INCH-BEST-DIFF                       
291700             MOVE QSZ-CODE(QP-SUBSCRIPT) TO QP-SIZE-BEST-CODE             
291800         END-IF                                                           
291900     END-IF.                                                              
292000 3160-EXIT.                                                               
292100     EXIT.                                                                
292200                                                                          
292300******************************************************************        
292400* 3500  SHARED KEYWORD-RULE-TABLE SCAN DISPATCH (BOTH MODELS).   *        
292500******************************************************************        
292600 3500-APPLY-RULE-TABLE-RTN.                                               
292700*    QP-RULE-CONTEXT-SW WAS SET BY THE CALLER (3000/3100) TO SAY          
292800*    WHICH MODEL'S NL RULE TABLE APPLIES.  20 AND 23 ARE THE ROW          
292900*    COUNTS OF QP-QPSAH-RULE-TABLE AND QP-QPMAG-RULE-TABLE.               
293000     IF QP-RULE-CONTEXT-SW = 'S'                                          
293100         PERFORM 3510-SCAN-QPSAH-RULES-RTN THRU 3510-EXIT                 
293200             VARYING QP-SUBSCRIPT FROM 1 BY 1                             
293300             UNTIL QP-SUBSCRIPT > 20                                      
293400     ELSE                                                                 
293500         PERFORM 3520-SCAN-QPMAG-RULES-RTN THRU 3520-EXIT                 
293600             VARYING QP-SUBSCRIPT FROM 1 BY 1                             
293700             UNTIL QP-SUBSCRIPT > 23                                      
293800     END-IF.                                                              
293900 3500-EXIT.                                                               
294000     EXIT.                                                                
294100                                                                          
294200******************************************************************        
294300* TESTS ONE ROW OF THE QPSAH RULE TABLE'S SIX KEYWORD SLOTS      *        
294400* AGAINST THE NORMALIZED NL TEXT.                                *        
294500******************************************************************        
294600 3510-SCAN-QPSAH-RULES-RTN.                                               
294700     MOVE 'N' TO QP-SCAN-FOUND-SW.                                        
294800     PERFORM 3530-TEST-QPSAH-KEYWORD-RTN THRU 3530-EXIT                   
294900         VARYING QP-SCAN-I FROM 1 BY 1                                    
295000         UNTIL QP-SCAN-I > 6 OR QP-SCAN-FOUND.                            
295100     IF QP-SCAN-FOUND                                                     
295200         MOVE QPSR-SEG-INDEX(QP-SUBSCRIPT) TO QP-RULE-SEG                 
295300*    HIGHER-OR-EQUAL PRIORITY WINS SO A LATER ROW FOR THE SAME            
295400*    SEGMENT (E.G. A MORE SPECIFIC KEYWORD) CAN STILL OVERRIDE AN         
295500*    EARLIER MATCH OF EQUAL WEIGHT; -1 (THE UNFIRED DEFAULT) IS           
295600*    ALWAYS BEATEN BY ANY REAL RULE.                                      
295700         IF QPSR-PRIORITY(QP-SUBSCRIPT) >=                                
295800                 QPR-PRIORITY(QP-RULE-SEG)                                
295900             MOVE QPSR-CODE(QP-SUBSCRIPT) TO QPR-CODE(QP-RULE-SEG)        
296000             MOVE QPSR-PRIORITY(QP-SUBSCRIPT)                             
296100                 TO QPR-PRIORITY(QP-RULE-SEG)                             
296200             MOVE 'NL' TO QPR-SOURCE(QP-RULE-SEG)                         
296300             STRING 'MATCHED KEYWORD: ' DELIMITED BY SIZE                 
296400                    QP-SCAN-KEY DELIMITED BY SPACE                        
296500                 INTO QP-STR-TEMP                                         
296600             MOVE QP-STR-TEMP TO QPR-REASON(QP-RULE-SEG)                  
296700         END-IF                                                           
296800     END-IF.                                                              
296900 3510-EXIT.                                                               
297000     EXIT.                                                                
297100                                                                          
297200*    PR0119 MPL 2004-02-11 - SEG 09 CODES A/B (MOUNTING BRACKET) PR0119   
297300*    ARE COMPOUND KEYWORDS (SEE QPSR-COMPOUND-SW); SLOT 5 DRIVES PR0119   
297400*    3535, SLOT 6 IS PART OF THE PAIR AND IS NOT TESTED ALONE.   PR0119   
297500 3530-TEST-QPSAH-KEYWORD-RTN.                                             
297600*    A COMPOUND ROW ONLY FIRES OUT OF 3535 WHEN THE SCAN REACHES          
297700*    SLOT 5 - SLOT 6 IS THE SECOND HALF OF THE PAIR AND MUST NOT          
297800*    BE TESTED ON ITS OWN, SO THAT PASS IS FORCED TO NOT-FOUND.           
297900     IF QPSR-COMPOUND-SW(QP-SUBSCRIPT) = 'Y'                              
298000         IF QP-SCAN-I = 5                                                 
298100             PERFORM 3535-TEST-QPSAH-COMPOUND-RTN THRU 3535-EXIT          
298200         ELSE                                                             
298300             IF QP-SCAN-I = 6                                             
298400                 MOVE 'N' TO QP-SCAN-FOUND-SW                             
298500             ELSE                                                         
298600                 MOVE QPSR-KEYWORD(QP-SUBSCRIPT, QP-SCAN-I)               
298700                     TO QP-SCAN-KEY                                       
298800                 IF QP-SCAN-KEY NOT = SPACES                              
298900                     MOVE QP-NORM-TEXT TO QP-SCAN-TEXT                    
299000                     PERFORM 4900-FIND-SUBSTRING-RTN THRU 4900-EXIT       
299100                 ELSE                                                     
299200                     MOVE 'N' TO QP-SCAN-FOUND-SW                         
299300                 END-IF                                                   
299400             END-IF                                                       
299500         END-IF                                                           
299600     ELSE                                                                 
299700         MOVE QPSR-KEYWORD(QP-SUBSCRIPT, QP-SCAN-I) TO QP-SCAN-KEY        
299800         IF QP-SCAN-KEY NOT = SPACES                                      
299900             MOVE QP-NORM-TEXT TO QP-SCAN-TEXT                            
300000             PERFORM 4900-FIND-SUBSTRING-RTN THRU 4900-EXIT               
300100         ELSE                                                             
300200             MOVE 'N' TO QP-SCAN-FOUND-SW                                 
300300         END-IF                                                           
300400     END-IF.                                                              
300500 3530-EXIT.                                                               
300600     EXIT.                                                                
300700                                                                          
300800******************************************************************        
300900* 3535  COMPOUND (TWO-TOKEN, IN-ORDER) KEYWORD TEST FOR QPSAH     *       
301000* SEG 09 MOUNTING-BRACKET CODES.  BOTH TOKENS MUST BE PRESENT IN *        
301100* THE NORMALIZED TEXT, TOKEN 1 (SLOT 5) STARTING BEFORE TOKEN 2  *        
301200* (SLOT 6).  ADDED PR0119 - SEE COMMENT AT 3530.                 *        
301300******************************************************************        
301400 3535-TEST-QPSAH-COMPOUND-RTN.                                            
301500     MOVE QPSR-KEYWORD(QP-SUBSCRIPT, 5) TO QP-SCAN-KEY.                   
301600     MOVE QP-NORM-TEXT TO QP-SCAN-TEXT.                                   
301700     PERFORM 4900-FIND-SUBSTRING-RTN THRU 4900-EXIT.                      
301800     IF QP-SCAN-FOUND                                                     
301900         MOVE QP-SUB2 TO QP-COMPOUND-POS-1                                
302000         MOVE QP-SCAN-KEY-LEN TO QP-COMPOUND-LEN-1                        
302100         MOVE QPSR-KEYWORD(QP-SUBSCRIPT, 6) TO QP-SCAN-KEY                
302200         MOVE QP-NORM-TEXT TO QP-SCAN-TEXT                                
302300         PERFORM 4900-FIND-SUBSTRING-RTN THRU 4900-EXIT                   
302400         IF QP-SCAN-FOUND                                                 
302500*    BOTH KEYWORDS MUST BE PRESENT AND TOKEN 1 MUST START AT OR           
302600*    BEFORE THE END OF TOKEN 2, I.E. THE PAIR APPEARS IN ORDER.           
302700             IF QP-SUB2 NOT >                                             
302800                     QP-COMPOUND-POS-1 + QP-COMPOUND-LEN-1 - 1            
302900                 MOVE 'N' TO QP-SCAN-FOUND-SW                             
303000             END-IF                                                       
303100         END-IF                                                           
303200     END-IF.                                                              
303300 3535-EXIT.                                                               
303400     EXIT.                                                                
303500                                                                          
303600******************************************************************        
303700* TESTS ONE ROW OF THE QPMAG RULE TABLE'S SIX KEYWORD SLOTS      *        
303800* AGAINST THE NORMALIZED NL TEXT.                                *        
303900******************************************************************        
304000 3520-SCAN-QPMAG-RULES-RTN.                                               
304100     MOVE 'N' TO QP-SCAN-FOUND-SW.                                        
304200     PERFORM 3540-TEST-QPMAG-KEYWORD-RTN THRU 3540-EXIT                   
304300         VARYING QP-SCAN-I FROM 1 BY 1                                    
304400         UNTIL QP-SCAN-I > 6 OR QP-SCAN-FOUND.                            
304500     IF QP-SCAN-FOUND                                                     
304600         MOVE QMGR-SEG-INDEX(QP-SUBSCRIPT) TO QP-RULE-SEG                 
304700         IF QMGR-PRIORITY(QP-SUBSCRIPT) >=                                
304800*    SAME HIGHER-OR-EQUAL RULE AS 3510 - SEE THE COMMENT THERE.           
304900                 QMR-PRIORITY(QP-RULE-SEG)                                
305000             MOVE QMGR-CODE(QP-SUBSCRIPT) TO QMR-CODE(QP-RULE-SEG)        
305100             MOVE QMGR-PRIORITY(QP-SUBSCRIPT)                             
305200                 TO QMR-PRIORITY(QP-RULE-SEG)                             
305300             MOVE 'NL' TO QMR-SOURCE(QP-RULE-SEG)                         
305400             STRING 'MATCHED KEYWORD: ' DELIMITED BY SIZE                 
305500                    QP-SCAN-KEY DELIMITED BY SPACE                        
305600                 INTO QP-STR-TEMP                                         
305700             MOVE QP-STR-TEMP TO QMR-REASON(QP-RULE-SEG)                  
305800         END-IF                                                           
305900     END-IF.                                                              
306000 3520-EXIT.                                                               
306100     EXIT.                                                                
306200                                                                          
306300*    PR0119 MPL 2004-02-11 - SEG 09 CODE 03 (GROUNDING RINGS +   PR0119   
306400*    GROUNDING ELECTRODES) IS A COMPOUND KEYWORD (SEE QMGR-      PR0119   
306500*    COMPOUND-SW); SLOT 5 DRIVES 3545, SLOT 6 IS PART OF THE     PR0119   
306600*    PAIR AND IS NOT TESTED ALONE.                               PR0119   
306700 3540-TEST-QPMAG-KEYWORD-RTN.                                             
306800     IF QMGR-COMPOUND-SW(QP-SUBSCRIPT) = 'Y'                              
306900         IF QP-SCAN-I = 5                                                 
307000             PERFORM 3545-TEST-QPMAG-COMPOUND-RTN THRU 3545-EXIT          
307100         ELSE                                                             
307200             IF QP-SCAN-I = 6                                             
307300                 MOVE 'N' TO QP-SCAN-FOUND-SW                             
307400             ELSE                                                         
307500                 MOVE QMGR-KEYWORD(QP-SUBSCRIPT, QP-SCAN-I)               
307600                     TO QP-SCAN-KEY                                       
307700                 IF QP-SCAN-KEY NOT = SPACES                              
307800                     MOVE QP-NORM-TEXT TO QP-SCAN-TEXT                    
307900                     PERFORM 4900-FIND-SUBSTRING-RTN THRU 4900-EXIT       
308000                 ELSE                                                     
308100                     MOVE 'N' TO QP-SCAN-FOUND-SW                         
308200                 END-IF                                                   
308300             END-IF                                                       
308400         END-IF                                                           
308500     ELSE                                                                 
308600         MOVE QMGR-KEYWORD(QP-SUBSCRIPT, QP-SCAN-I) TO QP-SCAN-KEY        
308700         IF QP-SCAN-KEY NOT = SPACES                                      
308800             MOVE QP-NORM-TEXT TO QP-SCAN-TEXT                            
308900             PERFORM 4900-FIND-SUBSTRING-RTN THRU 4900-EXIT               
309000         ELSE                                                             
309100             MOVE 'N' TO QP-SCAN-FOUND-SW                                 
309200         END-IF                                                           
309300     END-IF.                                                              
309400 3540-EXIT.                                                               
309500     EXIT.                                                                
309600                                                                          
309700******************************************************************        
309800* 3545  COMPOUND (TWO-TOKEN, IN-ORDER) KEYWORD TEST FOR QPMAG     *       
309900* SEG 09 GROUNDING-HARDWARE CODE 03.  BOTH TOKENS MUST BE        *        
310000* PRESENT IN THE NORMALIZED TEXT, TOKEN 1 (SLOT 5) STARTING      *        
310100* BEFORE TOKEN 2 (SLOT 6).  ADDED PR0119 - SEE COMMENT AT 3540.  *        
310200******************************************************************        
310300 3545-TEST-QPMAG-COMPOUND-RTN.                                            
310400     MOVE QMGR-KEYWORD(QP-SUBSCRIPT, 5) TO QP-SCAN-KEY.                   
310500     MOVE QP-NORM-TEXT TO QP-SCAN-TEXT.                                   
310600     PERFORM 4900-FIND-SUBSTRING-RTN THRU 4900-EXIT.                      
310700     IF QP-SCAN-FOUND                                                     
310800         MOVE QP-SUB2 TO QP-COMPOUND-POS-1                                
310900         MOVE QP-SCAN-KEY-LEN TO QP-COMPOUND-LEN-1                        
311000         MOVE QMGR-KEYWORD(QP-SUBSCRIPT, 6) TO QP-SCAN-KEY                
311100         MOVE QP-NORM-TEXT TO QP-SCAN-TEXT                                
311200         PERFORM 4900-FIND-SUBSTRING-RTN THRU 4900-EXIT                   
311300         IF QP-SCAN-FOUND                                                 
311400             IF QP-SUB2 NOT >                                             
311500                     QP-COMPOUND-POS-1 + QP-COMPOUND-LEN-1 - 1            
311600                 MOVE 'N' TO QP-SCAN-FOUND-SW                             
311700             END-IF                                                       
311800         END-IF                                                           
311900     END-IF.                                                              
312000 3545-EXIT.                                                               
312100     EXIT.                                                                
312200                                                                          
312300******************************************************************        
312400* 3900  TEXT NORMALIZATION - LOWER-CASES THE FREE-TEXT           *        
312500* DESCRIPTION AND COLLAPSES RUNS OF SPACES TO ONE, FOR KEYWORD   *        
312600* AND SUBSTRING MATCHING.                                        *        
312700******************************************************************        
312800 3900-NORMALIZE-TEXT-RTN.                                                 
312900     MOVE QR-NL-DESCRIPTION TO QP-NORM-SRC.                               
313000     INSPECT QP-NORM-SRC                                                  
313100         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                          
313200                 TO 'abcdefghijklmnopqrstuvwxyz'.                         
313300     MOVE SPACES TO QP-NORM-TEXT.                                         
313400     MOVE 0 TO QP-NORM-OUT-LEN.                                           
313500     MOVE 'Y' TO QP-NORM-LASTSP-SW.                                       
313600     PERFORM 3910-NORMALIZE-CHAR-RTN THRU 3910-EXIT                       
313700         VARYING QP-SCAN-I FROM 1 BY 1 UNTIL QP-SCAN-I > 120.             
313800 3900-EXIT.                                                               
313900     EXIT.                                                                
314000                                                                          
314100******************************************************************        
314200* COPIES ONE CHARACTER OF THE LOWERCASED TEXT TO THE OUTPUT,     *        
314300* COLLAPSING REPEATED BLANKS.                                    *        
314400******************************************************************        
314500 3910-NORMALIZE-CHAR-RTN.                                                 
314600     IF QP-NORM-SRC(QP-SCAN-I:1) = SPACE                                  
314700         IF QP-NORM-LASTSP-SW = 'N'                                       
314800             ADD 1 TO QP-NORM-OUT-LEN                                     
314900             MOVE SPACE TO QP-NORM-TEXT(QP-NORM-OUT-LEN:1)                
315000             MOVE 'Y' TO QP-NORM-LASTSP-SW                                
315100         END-IF                                                           
315200     ELSE                                                                 
315300         ADD 1 TO QP-NORM-OUT-LEN                                         
315400         MOVE QP-NORM-SRC(QP-SCAN-I:1)                                    
315500             TO QP-NORM-TEXT(QP-NORM-OUT-LEN:1)                           
315600         MOVE 'N' TO QP-NORM-LASTSP-SW                                    
315700     END-IF.                                                              
315800 3910-EXIT.                                                               
315900     EXIT.                                                                
316000                                                                          
316100******************************************************************        
316200* 4900-4960  GENERIC KEYWORD-IN-TEXT SUBSTRING SEARCH.  AVOIDS   *        
316300* INTRINSIC FUNCTIONS - LENGTH IS FOUND BY SCANNING BACKWARD     *        
316400* FROM THE END OF THE FIELD FOR THE LAST NON-BLANK CHARACTER.    *        
316500******************************************************************        
316600 4900-FIND-SUBSTRING-RTN.                                                 
316700     MOVE 'N' TO QP-SCAN-FOUND-SW.                                        
316800     MOVE QP-SCAN-KEY TO QP-LEN-FIELD.                                    
316900     PERFORM 4950-CALC-FIELD-LEN-RTN THRU 4950-EXIT.                      
317000     MOVE QP-LEN-RESULT TO QP-SCAN-KEY-LEN.                               
317100     IF QP-SCAN-KEY-LEN > 0                                               
317200         MOVE 120 TO QP-SCAN-TEXT-LEN                                     
317300         COMPUTE QP-SCAN-MAXPOS =                                         
317400             QP-SCAN-TEXT-LEN - QP-SCAN-KEY-LEN + 1                       
317500         IF QP-SCAN-MAXPOS > 0                                            
317600             PERFORM 4910-SCAN-POSITION-RTN THRU 4910-EXIT                
317700                 VARYING QP-SUB2 FROM 1 BY 1                              
317800                 UNTIL QP-SUB2 > QP-SCAN-MAXPOS OR QP-SCAN-FOUND          
317900         END-IF                                                           
318000     END-IF.                                                              
318100 4900-EXIT.                                                               
318200     EXIT.                                                                
318300                                                                          
318400******************************************************************        
318500* COMPARES THE KEYWORD AGAINST THE TEXT AT ONE CANDIDATE         *        
318600* STARTING POSITION.                                             *        
318700******************************************************************        
318800 4910-SCAN-POSITION-RTN.                                                  
318900     IF QP-SCAN-TEXT(QP-SUB2:QP-SCAN-KEY-LEN)                             
319000             = QP-SCAN-KEY(1:QP-SCAN-KEY-LEN)                             
319100         MOVE 'Y' TO QP-SCAN-FOUND-SW                                     
319200     END-IF.                                                              
319300 4910-EXIT.                                                               
319400     EXIT.                                                                
319500                                                                          
319600******************************************************************        
319700* FINDS THE LENGTH OF A KEYWORD FIELD BY SCANNING BACKWARD FOR   *        
319800* THE LAST NON-BLANK CHARACTER.                                  *        
319900******************************************************************        
320000 4950-CALC-FIELD-LEN-RTN.                                                 
320100     MOVE 0 TO QP-LEN-RESULT.                                             
320200     PERFORM 4960-BACK-SCAN-RTN THRU 4960-EXIT                            
320300         VARYING QP-LEN-I FROM 20 BY -1                                   
320400         UNTIL QP-LEN-I < 1 OR QP-LEN-RESULT > 0.                         
320500 4950-EXIT.                                                               
320600     EXIT.                                                                
320700                                                                          
320800******************************************************************        
320900* TESTS ONE POSITION DURING THE BACKWARD BLANK-STRIP SCAN FOR    *        
321000* FIELD LENGTH.                                                  *        
321100******************************************************************        
321200 4960-BACK-SCAN-RTN.                                                      
321300     IF QP-LEN-FIELD(QP-LEN-I:1) NOT = SPACE                              
321400         MOVE QP-LEN-I TO QP-LEN-RESULT                                   
321500     END-IF.                                                              
321600 4960-EXIT.                                                               
321700     EXIT.                                                                
321800                                                                          
321900******************************************************************        
322000* 8000-8900  QUOTE REPORT PRINT PARAGRAPHS.                      *        
322100******************************************************************        
322200 8000-PRINT-QUOTE-HEADER-RTN.                                             
322300     MOVE SUM-REQUEST-ID TO RQH-REQUEST-ID.                               
322400     MOVE SUM-MODEL-CODE TO RQH-MODEL-CODE.                               
322500     MOVE SUM-NORMALIZED-PART-NUMBER TO RQH-PART-NUMBER.                  
322600*    HEADER, COLUMN HEADINGS, ONE DETAIL LINE PER PRICED SEGMENT          
322700*    AND THE PRICE TRAILER MAKE UP ONE COMPLETE QUOTE ON THE              
322800*    QUOTERPT REPORT.                                                     
322900     WRITE QP-PRINT-LINE FROM QP-RPT-QUOTE-HDR AFTER 2.                   
323000     WRITE QP-PRINT-LINE FROM QP-RPT-COL-HDGS AFTER 1.                    
323100     PERFORM 8100-PRINT-DETAIL-LINE-RTN THRU 8100-EXIT                    
323200         VARYING QP-SUBSCRIPT FROM 1 BY 1                                 
323300         UNTIL QP-SUBSCRIPT > QP-SEG-COUNT-WK.                            
323400*    QP-SEG-COUNT-WK IS THE NUMBER OF SEGMENTS ACTUALLY PRICED,           
323500*    NOT THE MODEL'S FULL SEGMENT COUNT - A REJECTED REQUEST              
323600*    NEVER REACHES THIS PARAGRAPH.                                        
323700     PERFORM 8200-PRINT-QUOTE-TRAILER-RTN THRU 8200-EXIT.                 
323800 8000-EXIT.                                                               
323900     EXIT.                                                                
324000                                                                          
324100******************************************************************        
324200* PRINTS THE QUOTE HEADER FOLLOWED BY THE 'INTERPRETATION ONLY'  *        
324300* LINE FOR A LEGACY QPMAG NL REQUEST.                            *        
324400******************************************************************        
324500 8050-PRINT-NL-INTERP-RTN.                                                
324600     MOVE SUM-REQUEST-ID TO RQH-REQUEST-ID.                               
324700     MOVE SUM-MODEL-CODE TO RQH-MODEL-CODE.                               
324800     MOVE SUM-NORMALIZED-PART-NUMBER TO RQH-PART-NUMBER.                  
324900     WRITE QP-PRINT-LINE FROM QP-RPT-QUOTE-HDR AFTER 2.                   
325000     WRITE QP-PRINT-LINE FROM QP-RPT-NL-ONLY-LINE AFTER 1.                
325100 8050-EXIT.                                                               
325200     EXIT.                                                                
325300                                                                          
325400******************************************************************        
325500* WRITES ONE QUOTEDET RECORD AND ITS MATCHING PRINT DETAIL LINE  *        
325600* FOR A PRICED SEGMENT.                                          *        
325700******************************************************************        
325800 8100-PRINT-DETAIL-LINE-RTN.                                              
325900     MOVE QPS-SEG-INDEX(QP-SUBSCRIPT) TO DET-SEG-INDEX                    
326000         RDL-SEG-INDEX.                                                   
326100     MOVE QPS-SEG-NAME(QP-SUBSCRIPT) TO DET-SEG-NAME                      
326200         RDL-SEG-NAME.                                                    
326300     MOVE QPS-OPTION-CODE(QP-SUBSCRIPT) TO DET-OPTION-CODE                
326400         RDL-OPTION-CODE.                                                 
326500     MOVE QPS-DESCRIPTION(QP-SUBSCRIPT) TO DET-DESCRIPTION                
326600         RDL-DESCRIPTION.                                                 
326700*    A ZERO ADDER MOVES THROUGH TO RDL-ADDER AS '0.00' (SEE THE           
326800*    COMMENT AT QP-RPT-DETAIL-LINE) RATHER THAN A BARE '-'.               
326900     MOVE QPS-ADDER(QP-SUBSCRIPT) TO DET-ADDER RDL-ADDER.                 
327000     MOVE SUM-REQUEST-ID TO DET-REQUEST-ID.                               
327100*    THE QUOTEDET RECORD AND THE PRINT LINE CARRY THE SAME                
327200*    SEGMENT DATA - ONE GOES TO THE DETAIL FILE FOR DOWNSTREAM            
327300*    USE, THE OTHER TO THE HUMAN-READABLE REPORT.                         
327400     WRITE QP-DETAIL-REC.                                                 
327500     WRITE QP-PRINT-LINE FROM QP-RPT-DETAIL-LINE AFTER 1.                 
327600 8100-EXIT.                                                               
327700     EXIT.                                                                
327800                                                                          
327900******************************************************************        
328000* PRINTS THE BASE PRICE, ADDERS TOTAL AND FINAL PRICE TRAILER    *        
328100* LINES FOR A QUOTE.                                             *        
328200******************************************************************        
328300 8200-PRINT-QUOTE-TRAILER-RTN.                                            
328400*    BASE PRICE, ADDERS TOTAL AND FINAL PRICE EACH GET THEIR OWN          
328500*    TRAILER LINE SO A REVIEWER CAN FOOT THE QUOTE BY EYE.                
328600     MOVE SUM-BASE-PRICE TO RTB-AMOUNT.                                   
328700     WRITE QP-PRINT-LINE FROM QP-RPT-TRAILER-BASE AFTER 1.                
328800     MOVE SUM-ADDERS-TOTAL TO RTA-AMOUNT.                                 
328900     WRITE QP-PRINT-LINE FROM QP-RPT-TRAILER-ADD AFTER 1.                 
329000     MOVE SUM-FINAL-PRICE TO RTF-AMOUNT.                                  
329100     WRITE QP-PRINT-LINE FROM QP-RPT-TRAILER-FINAL AFTER 1.               
329200 8200-EXIT.                                                               
329300     EXIT.                                                                
329400                                                                          
329500******************************************************************        
329600* PRINTS THE ONE-LINE REJECT MESSAGE FOR A FAILED VALIDATION.    *        
329700******************************************************************        
329800 8300-PRINT-REJECT-LINE-RTN.                                              
329900     MOVE SUM-REQUEST-ID TO RRL-REQUEST-ID.                               
330000     MOVE SUM-ERROR-MESSAGE TO RRL-MESSAGE.                               
330100     WRITE QP-PRINT-LINE FROM QP-RPT-REJECT-LINE AFTER 2.                 
330200 8300-EXIT.                                                               
330300     EXIT.                                                                
330400                                                                          
330500******************************************************************        
330600* PRINTS THE RUN-DATE/PAGE-NUMBER PAGE HEADING AND RESETS THE    *        
330700* LINE COUNT.                                                    *        
330800******************************************************************        
330900 8900-PRINT-PAGE-HEADER-RTN.                                              
331000     MOVE QP-RUN-DATE-MM TO RPH-MM.                                       
331100     MOVE QP-RUN-DATE-DD TO RPH-DD.                                       
331200     MOVE QP-RUN-DATE-YY TO RPH-YY.                                       
331300     MOVE QP-PAGE-NUMBER TO RPH-PAGE.                                     
331400     WRITE QP-PRINT-LINE FROM QP-RPT-PAGE-HDR AFTER PAGE.                 
331500     MOVE 1 TO QP-LINE-COUNT.                                             
331600 8900-EXIT.                                                               
331700     EXIT.                                                                
331800                                                                          
331900******************************************************************        
332000* 9700  END-OF-RUN CONTROL TOTALS.                               *        
332100******************************************************************        
332200 9700-PRINT-CONTROL-TOTALS-RTN.                                           
332300     WRITE QP-PRINT-LINE FROM QP-RPT-TOTALS-HDR AFTER 2.                  
332400     MOVE QP-RECORDS-READ TO RTR-COUNT.                                   
332500     WRITE QP-PRINT-LINE FROM QP-RPT-TOTALS-RECS-READ AFTER 1.            
332600     MOVE QP-QUOTES-PRICED TO RTP-COUNT.                                  
332700     WRITE QP-PRINT-LINE FROM QP-RPT-TOTALS-PRICED AFTER 1.               
332800     MOVE QP-REQUESTS-REJECTED TO RTJ-COUNT.                              
332900     WRITE QP-PRINT-LINE FROM QP-RPT-TOTALS-REJECTED AFTER 1.             
333000     MOVE QP-TOTAL-QUOTED-VALUE TO RTV-AMOUNT.                            
333100     WRITE QP-PRINT-LINE FROM QP-RPT-TOTALS-VALUE AFTER 1.                
333200 9700-EXIT.                                                               
333300     EXIT.                                                                
