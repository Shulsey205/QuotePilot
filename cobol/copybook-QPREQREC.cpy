000100******************************************************************        
000200* COPYBOOK    :  QPREQREC                                       *         
000300* DESCRIPTION :  QUOTE REQUEST RECORD - INBOUND QUOTE-REQUESTS  *         
000400*                FILE, ONE RECORD PER PRICING OR NL REQUEST.    *         
000500* REFERENCED BY: QPBATCH                                        *         
000600******************************************************************        
000700* 1994-03-15 RSK  PR0001  ORIGINAL COPYBOOK FOR QUOTEPILOT.     * PR0001  
000800* 2003-06-19 THG  PR0118  WIDENED NL-DESCRIPTION FOR LONGER     * PR0118  
000900*                         FREE-TEXT PRODUCT DESCRIPTIONS.       * PR0118  
001000* 2004-02-11 MPL  PR0119  DROPPED THE 9-BYTE UNUSED TRAILING    * PR0119  
001100*                         FILLER - THE REQUEST FIELDS ALREADY   * PR0119  
001200*                         SUM TO THE DOCUMENTED 179-BYTE        * PR0119  
001300*                         RECORD LENGTH AND THE PAD WAS NEVER   * PR0119  
001400*                         ASSIGNED FOR ANY USE.                 * PR0119  
001500******************************************************************        
001600 01  QP-REQUEST-REC.                                                      
001700     05  QR-REQUEST-ID           PIC X(08).                               
001800     05  QR-REQUEST-TYPE         PIC X(01).                               
001900         88  QR-TYPE-PRICE           VALUE 'P'.                           
002000         88  QR-TYPE-NL              VALUE 'N'.                           
002100     05  QR-MODEL-CODE           PIC X(10).                               
002200     05  QR-PART-NUMBER          PIC X(40).                               
002300     05  QR-NL-DESCRIPTION       PIC X(120).                              
