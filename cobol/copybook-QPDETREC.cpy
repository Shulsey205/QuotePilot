000100******************************************************************        
000200* COPYBOOK    :  QPDETREC                                       *         
000300* DESCRIPTION :  PRICED QUOTE DETAIL RECORD - ONE PER PRICED    *         
000400*                SEGMENT, WRITTEN TO THE QUOTE-DETAILS FILE.    *         
000500* REFERENCED BY: QPBATCH                                        *         
000600******************************************************************        
000700* 1994-03-15 RSK  PR0001  ORIGINAL COPYBOOK FOR QUOTEPILOT.     * PR0001  
000800******************************************************************        
000900 01  QP-DETAIL-REC.                                                       
001000     05  DET-REQUEST-ID          PIC X(08).                               
001100     05  DET-SEG-INDEX           PIC 9(02).                               
001200     05  DET-SEG-NAME            PIC X(24).                               
001300     05  DET-OPTION-CODE         PIC X(04).                               
001400     05  DET-DESCRIPTION         PIC X(50).                               
001500     05  DET-ADDER               PIC S9(5)V99.                            
001600     05  FILLER                  PIC X(05).                               
