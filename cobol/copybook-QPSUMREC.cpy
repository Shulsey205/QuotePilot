000100******************************************************************        
000200* COPYBOOK    :  QPSUMREC                                       *         
000300* DESCRIPTION :  QUOTE SUMMARY RECORD - ONE PER INBOUND REQUEST, *        
000400*                WRITTEN TO THE QUOTE-SUMMARY FILE. CARRIES THE  *        
000500*                PRICED TOTALS ON SUCCESS OR THE VALIDATION      *        
000600*                ERROR DETAIL ON REJECTION.                     *         
000700* REFERENCED BY: QPBATCH                                        *         
000800******************************************************************        
000900* 1994-03-15 RSK  PR0001  ORIGINAL COPYBOOK FOR QUOTEPILOT.     * PR0001  
001000* 2001-02-27 THG  PR0064  ADDED ERROR-SEGMENT / ERROR-CODE SO   * PR0064  
001100*                         REJECTS CARRY THE SAME DETAIL THE     * PR0064  
001200*                         REPORT PRINTS.                        * PR0064  
001300******************************************************************        
001400 01  QP-SUMMARY-REC.                                                      
001500     05  SUM-REQUEST-ID          PIC X(08).                               
001600     05  SUM-STATUS              PIC X(01).                               
001700         88  SUM-STATUS-SUCCESS      VALUE 'S'.                           
001800         88  SUM-STATUS-ERROR        VALUE 'E'.                           
001900     05  SUM-MODEL-CODE          PIC X(10).                               
002000     05  SUM-NORMALIZED-PART-NUMBER                                       
002100                                 PIC X(40).                               
002200     05  SUM-BASE-PRICE          PIC S9(7)V99.                            
002300     05  SUM-ADDERS-TOTAL        PIC S9(7)V99.                            
002400     05  SUM-FINAL-PRICE         PIC S9(7)V99.                            
002500     05  SUM-ERROR-SEGMENT       PIC X(24).                               
002600     05  SUM-ERROR-CODE          PIC X(04).                               
002700     05  SUM-ERROR-MESSAGE       PIC X(80).                               
002800     05  FILLER                  PIC X(31).                               
